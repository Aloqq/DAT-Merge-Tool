000100****************************************************************          
000200* DATPRSD  -  PARSED RECORD TABLE (ONE DAT FILE'S WORTH)                  
000300*                                                                         
000400*     ONE ENTRY PER RECORD-ID FOUND IN A DAT FILE, IN THE ORDER           
000500*     THE PARSER FIRST SAW THAT ID.  EACH RECORD CARRIES ITS OWN          
000600*     TABLE OF FIELD KEY/VALUE PAIRS, BUILT BY THE FORMAT-SPECIFIC        
000700*     PARSE PARAGRAPHS (LINE, BLOCK OR CONFIG) AND THEN WALKED BY         
000800*     THE DIFF, MERGE AND EXPORT PARAGRAPHS.                              
000900*                                                                         
001000*     USED THREE TIMES PER RUN OF DATMRG01 (OLD-TBL, NEW-TBL,             
001100*     DIF-TBL) VIA REPLACING, AND TWICE PER RUN OF ITMCMP01               
001200*     (OLD-TBL, NEW-TBL) THE SAME WAY.  SEE THE REPLACING                 
001300*     STATEMENTS IN EACH PROGRAM'S WORKING-STORAGE SECTION.               
001400*                                                                         
001500*     TABLE SIZES ARE FIXED MAXIMA (50 RECORD-IDS PER FILE, 50            
001600*     FIELDS PER RECORD-ID).  THESE ARE BATCH CONTROL FILES, NOT          
001700*     MASTER FILES - NOBODY HAS EVER ASKED FOR MORE THAN A                
001800*     HANDFUL OF BLOCKS OR SECTIONS IN ONE OF THESE.  IF THAT ASSU        
001900*     -MPTION EVER CHANGES, RAISE THE OCCURS AND RECOMPILE ALL            
002000*     PROGRAMS THAT COPY THIS MEMBER.                                     
002100*                                                                         
002200*     FIELD NOTES -                                                       
002300*     REC-ID       - LINE: TEXT BEFORE 1ST TAB.  BLOCK: THE ID OR         
002400*                    STRINGID FIELD, BRACKETS STRIPPED.  CONFIG:          
002500*                    SECTION::KEY, #N APPENDED ON DUPLICATES.             
002600*     REC-DELETED  - SET BY THE MERGE STEP WHEN OPS ASKS FOR A            
002700*                    RECORD TO BE DROPPED FROM THE EXPORT FILE.           
002800*     FIELD-COUNT  - HOW MANY OF THE 50 FLD-ENTRY SLOTS ARE USED.         
002900*     FLD-KEY      - VALUE, NAME, SECTION, KEY, ID, STRINGID, ETC.        
003000*     FLD-OLD-VAL/FLD-OLD-PRES  - VALUE/PRESENCE FLAG, OLD FILE.          
003100*     FLD-NEW-VAL/FLD-NEW-PRES  - VALUE/PRESENCE FLAG, NEW FILE.          
003200*     FLD-MERGED   - RESOLVED VALUE TO BE WRITTEN ON EXPORT.              
003300*     FLD-STATUS   - SAME, ADDED, REMOVED OR CHANGED (DIFF RSLT).         
003400*     FLD-DELETED  - SET BY THE MERGE STEP, FIELD-LEVEL.                  
003500*                                                                         
003600*     MAINTENANCE:                                                        
003700*     DATE      BY   REQUEST   DESCRIPTION                                
003800*     --------  ---  --------  -----------------------------------        
003900*     03/14/94  JMH  D4401     ORIGINAL TABLE FOR THE DAT COMPARE         
004000*                              AND MERGE JOB STREAM.                      
004100*     11/02/95  RLP  D4477     WIDENED FLD-OLD-VAL/FLD-NEW-VAL TO         
004200*                              X(200) - BLOCK FORMAT VALUES WERE          
004300*                              TRUNCATING ON THE LONGER ITEM RECS.        
004400*     06/30/98  TCS  D4519     Y2K REVIEW - NO DATE FIELDS IN THIS        
004500*                              COPYBOOK.  NO CHANGE REQUIRED.             
004600*     09/21/01  KDW  D4602     ADDED FLD-DELETED/REC-DELETED 88-          
004700*                              LEVELS FOR THE MERGE/RESTORE RULES.        
004800*     04/09/03  KDW  D4688     ADDED THE :TAG:-SCAN-AREA REDEFINES        
004900*                              SO 5000-CLEAR-TABLE CAN BLANK A            
005000*                              WHOLE RECORD ENTRY IN ONE MOVE             
005100*                              INSTEAD OF FIELD BY FIELD.                 
005200****************************************************************          
005300 01  :TAG:-TABLE.                                                         
005400     05  :TAG:-REC-COUNT         PIC 9(03) COMP-3.                        
005500     05  :TAG:-RECORD-ENTRY OCCURS 50 TIMES                               
005600                 INDEXED BY :TAG:-REC-IDX.                                
005700         10  :TAG:-REC-ID            PIC X(40).                           
005800         10  :TAG:-REC-DELETED       PIC X(01).                           
005900             88  :TAG:-REC-IS-DELETED     VALUE 'Y'.                      
006000             88  :TAG:-REC-NOT-DELETED    VALUE 'N'.                      
006100         10  :TAG:-FIELD-COUNT       PIC 9(03) COMP-3.                    
006200         10  :TAG:-FLD-ENTRY OCCURS 50 TIMES                              
006300                 INDEXED BY :TAG:-FLD-IDX.                                
006400             15  :TAG:-FLD-KEY           PIC X(30).                       
006500             15  :TAG:-FLD-OLD-VAL       PIC X(200).                      
006600             15  :TAG:-FLD-OLD-PRES      PIC X(01).                       
006700                 88  :TAG:-FLD-OLD-IS-PRES   VALUE 'Y'.                   
006800             15  :TAG:-FLD-NEW-VAL       PIC X(200).                      
006900             15  :TAG:-FLD-NEW-PRES      PIC X(01).                       
007000                 88  :TAG:-FLD-NEW-IS-PRES   VALUE 'Y'.                   
007100             15  :TAG:-FLD-MERGED        PIC X(200).                      
007200             15  :TAG:-FLD-STATUS        PIC X(07).                       
007300             15  :TAG:-FLD-DELETED       PIC X(01).                       
007400                 88  :TAG:-FLD-IS-DELETED    VALUE 'Y'.                   
007500             15  FILLER                  PIC X(09).                       
007600         10  FILLER                      PIC X(20).                       
007700*                                                                         
007800*    ALTERNATE VIEW OF ONE RECORD ENTRY, USED ONLY TO BLANK AN            
007900*    ENTIRE SLOT (REC-ID THRU THE FIELD TABLE) WITH ONE MOVE OF           
008000*    SPACES WHEN A RECORD IS REPLACED IN-PLACE DURING 1330-               
008100*    CONFIG-DEDUP-ID AND 2120-INSERT-NEW-REC-ID.                          
008200     05  :TAG:-RECORD-ENTRY-R REDEFINES :TAG:-RECORD-ENTRY                
008300                 OCCURS 50 TIMES.                                         
008400         10  :TAG:-SCAN-AREA         PIC X(32513).                        
