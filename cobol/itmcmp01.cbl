000100 ****************************************************************         
000200* ITMCMP01                                                     *          
000300*                                                                *        
000400* AUTHOR:  K. WEISS                                             *         
000500*                                                                *        
000600* CALLED ONCE PER FILE PAIR BY ITNCMP01.  PARSES AN OLD ITEM     *        
000700* FILE AND A NEW ITEM FILE (BOTH ITEM_NAME_BEGIN/END BLOCK       *        
000800* TEXT), COMPARES THEM RECORD BY RECORD ON THE ID FIELD, AND     *        
000900* HANDS BACK THE LIST OF REMOVED/ADDED RECORDS, CHANGED FIELDS   *        
001000* AND STRUCTURE CHANGES FOR THE CALLER TO WRITE TO THE REPORT.   *        
001100****************************************************************          
001200*                                                                         
001300* LINKAGE (ONE GROUP, LK-ITMCMP-PARMS):                                   
001400*     LK-OLD-ITEM-NAME   RELATIVE NAME OF THE OLD FILE (DYNAMIC           
001500*                        ASSIGN TARGET)                                   
001600*     LK-NEW-ITEM-NAME   RELATIVE NAME OF THE NEW FILE                    
001700*     LK-DIFF-COUNT      HOW MANY OF THE 200 LK-DIFF-ENTRY SLOTS          
001800*                        ARE USED ON RETURN, IN REPORT ORDER -            
001900*                        REMOVED, THEN ADDED, THEN CHANGED, THEN          
002000*                        STRUCT                                           
002100*     LK-DIFF-ENTRY      ONE DIFF-REPORT LINE PER SLOT                    
002200*     LK-ADD-COUNT/LK-REM-COUNT/LK-CHG-COUNT/LK-STRUCT-COUNT              
002300*                        RECORD/FIELD COUNTS FOR RUN-STATISTICS           
002400*     LK-FILE-CHANGED    'Y' IF ANY OF THE ABOVE FOUR IS NON-ZERO         
002500****************************************************************          
002600*                                                                         
002700*     MAINTENANCE LOG                                                     
002800*     DATE      BY   REQUEST   DESCRIPTION                                
002900*     --------  ---  --------  ------------------------------             
003000*     08/02/96  KDW  D4483     ORIGINAL PROGRAM - SPLIT OUT OF            
003100*                              ITNCMP01 SO OPS COULD RERUN A              
003200*                              SINGLE FILE PAIR WITHOUT THE               
003300*                              WHOLE NIGHTLY JOB STREAM.                  
003400*     06/30/98  TCS  D4519     Y2K REVIEW.  PROGRAM PROCESSES             
003500*                              NO DATE FIELDS.  NO CHANGE MADE.           
003600*     09/21/01  KDW  D4602     RAISED LK-DIFF-ENTRY FROM 100 TO           
003700*                              200 SLOTS - LARGER ITEM FILES              
003800*                              WERE TRUNCATING THE REPORT.                
003900*     04/09/03  KDW  D4688     ASSIGN TO DYNAMIC ADOPTED SO ONE           
004000*                              COMPILE CAN SERVICE EVERY PAIR IN          
004100*                              THE NIGHTLY FILEPAIR LIST INSTEAD          
004200*                              OF A FIXED DDNAME PER PAIR.                
004300****************************************************************          
004400 IDENTIFICATION DIVISION.                                                 
004500 PROGRAM-ID.  ITMCMP01.                                                   
004600 AUTHOR.  K. WEISS.                                                       
004700 INSTALLATION.  COBOL DEVELOPMENT CENTER.                                 
004800 DATE-WRITTEN.  08/02/96.                                                 
004900 DATE-COMPILED.  08/02/96.                                                
005000 SECURITY.  NON-CONFIDENTIAL.                                             
005100****************************************************************          
005200 ENVIRONMENT DIVISION.                                                    
005300 CONFIGURATION SECTION.                                                   
005400 SOURCE-COMPUTER.  IBM-370.                                               
005500 OBJECT-COMPUTER.  IBM-370.                                               
005600 SPECIAL-NAMES.                                                           
005700     C01 IS TOP-OF-FORM.                                                  
005800 INPUT-OUTPUT SECTION.                                                    
005900 FILE-CONTROL.                                                            
006000     SELECT OLD-ITEM-FILE  ASSIGN TO DYNAMIC WS-OLD-ASSIGN-NAME           
006100            ACCESS IS SEQUENTIAL                                          
006200            FILE STATUS IS WS-OLDITM-STATUS.                              
006300     SELECT NEW-ITEM-FILE  ASSIGN TO DYNAMIC WS-NEW-ASSIGN-NAME           
006400            ACCESS IS SEQUENTIAL                                          
006500            FILE STATUS IS WS-NEWITM-STATUS.                              
006600****************************************************************          
006700 DATA DIVISION.                                                           
006800 FILE SECTION.                                                            
006900*                                                                         
007000 FD  OLD-ITEM-FILE                                                        
007100     RECORDING MODE IS V                                                  
007200     BLOCK CONTAINS 0 RECORDS                                             
007300     RECORD IS VARYING FROM 1 TO 512 CHARACTERS                           
007400            DEPENDING ON WS-OLD-LINE-LEN.                                 
007500 COPY DATLINE REPLACING ==:TAG:== BY ==OLDITM-IN==.                       
007600*                                                                         
007700 FD  NEW-ITEM-FILE                                                        
007800     RECORDING MODE IS V                                                  
007900     BLOCK CONTAINS 0 RECORDS                                             
008000     RECORD IS VARYING FROM 1 TO 512 CHARACTERS                           
008100            DEPENDING ON WS-NEW-LINE-LEN.                                 
008200 COPY DATLINE REPLACING ==:TAG:== BY ==NEWITM-IN==.                       
008300****************************************************************          
008400 WORKING-STORAGE SECTION.                                                 
008500****************************************************************          
008600*                                                                         
008700*    STANDALONE SUBSCRIPTS AND SWITCHES FOR THE 3000 SERIES               
008800*    COMPARE, CARRIED AS 77-LEVELS IN THE SAME MANNER AS THE              
008900*    OLD REDEMPTION-REPORT SUB1/SUB2 SCHEME (D4519).                      
009000 77  WS-FOUND-IDX                PIC 9(03) COMP VALUE 0.                  
009100 77  WS-FOUND-SW                 PIC X(01) VALUE 'N'.                     
009200 77  WS-CMP-FLD-IDX              PIC 9(03) COMP VALUE 0.                  
009300 77  WS-OTH-REC-IDX              PIC 9(03) COMP VALUE 0.                  
009400 77  WS-OTH-FLD-IDX              PIC 9(03) COMP VALUE 0.                  
009500*                                                                         
009600 01  WS-FIELDS.                                                           
009700     05  WS-OLD-ASSIGN-NAME      PIC X(80) VALUE SPACES.                  
009800     05  WS-NEW-ASSIGN-NAME      PIC X(80) VALUE SPACES.                  
009900     05  WS-OLDITM-STATUS        PIC X(02) VALUE SPACES.                  
010000     05  WS-NEWITM-STATUS        PIC X(02) VALUE SPACES.                  
010100     05  WS-OLD-LINE-LEN         PIC 9(03) COMP VALUE 0.                  
010200     05  WS-OLD-LEN-X REDEFINES WS-OLD-LINE-LEN                           
010300                                 PIC X(02).                               
010400     05  WS-NEW-LINE-LEN         PIC 9(03) COMP VALUE 0.                  
010500     05  WS-NEW-LEN-X REDEFINES WS-NEW-LINE-LEN                           
010600                                 PIC X(02).                               
010700     05  WS-OLD-EOF-SW           PIC X(01) VALUE 'N'.                     
010800         88  OLD-AT-EOF              VALUE 'Y'.                           
010900     05  WS-NEW-EOF-SW           PIC X(01) VALUE 'N'.                     
011000         88  NEW-AT-EOF              VALUE 'Y'.                           
011100     05  WS-PARSE-SIDE           PIC X(01) VALUE SPACE.                   
011200     05  WS-OLD-PRESENT-SW       PIC X(01) VALUE 'N'.                     
011300     05  WS-NEW-PRESENT-SW       PIC X(01) VALUE 'N'.                     
011400     05  FILLER                  PIC X(04) VALUE SPACES.                  
011500*                                                                         
011600*    FULL TEXT OF WHICHEVER ITEM FILE IS CURRENTLY BEING PARSED,          
011700*    ONE SCRATCH TABLE SHARED BY BOTH SIDES - SAME DEVICE AS              
011800*    DATMRG01'S CURR-LINE-BUFFER (D4688).                                 
011900 01  CURR-LINE-BUFFER.                                                    
012000     05  CURR-LINE-COUNT         PIC 9(04) COMP VALUE 0.                  
012100     05  CURR-LINE-ENTRY OCCURS 1000 TIMES                                
012200                INDEXED BY CURR-LINE-IDX.                                 
012300         10  CURR-LINE-VAL           PIC X(512).                          
012400         10  CURR-LINE-LEN           PIC 9(03) COMP.                      
012500*                                                                         
012600 COPY DATPRSD REPLACING ==:TAG:== BY ==CURR-TBL==.                        
012700 COPY DATPRSD REPLACING ==:TAG:== BY ==OLD-TBL==.                         
012800 COPY DATPRSD REPLACING ==:TAG:== BY ==NEW-TBL==.                         
012900*                                                                         
013000*    TEMPORARY FIELD LIST FOR THE BLOCK PARSER WHILE A SINGLE             
013100*    ITEM_NAME_BEGIN/END BLOCK IS BEING ACCUMULATED.                      
013200 01  WS-BLOCK-WORK.                                                       
013300     05  WS-BLK-IN-PROGRESS      PIC X(01) VALUE 'N'.                     
013400     05  WS-BLK-ID               PIC X(40) VALUE SPACES.                  
013500     05  WS-BLK-ID-R REDEFINES WS-BLK-ID                                  
013600                OCCURS 40 TIMES                                           
013700                INDEXED BY WS-BLK-ID-IDX                                  
013800                PIC X(01).                                                
013900     05  WS-BLK-HAS-ID           PIC X(01) VALUE 'N'.                     
014000     05  WS-BLK-FLD-COUNT        PIC 9(03) COMP-3 VALUE 0.                
014100     05  WS-BLK-FLD-ENTRY OCCURS 50 TIMES                                 
014200                INDEXED BY WS-BLK-FLD-IDX.                                
014300         10  WS-BLK-FLD-KEY          PIC X(30).                           
014400         10  WS-BLK-FLD-VAL          PIC X(200).                          
014500*                                                                         
014600*    TEMPORARY TOKEN LIST - ONE LINE, SPLIT ON TAB.                       
014700 01  WS-TOKEN-WORK.                                                       
014800     05  WS-TOKEN-COUNT          PIC 9(02) COMP VALUE 0.                  
014900     05  WS-TOKEN-ENTRY OCCURS 20 TIMES                                   
015000                INDEXED BY WS-TOKEN-IDX.                                  
015100         10  WS-TOKEN-VAL            PIC X(200).                          
015200*                                                                         
015300*    GENERIC CHARACTER-SCAN/TRIM/SPLIT WORK - SAME LAYOUT AS              
015400*    DATMRG01'S, REPEATED HERE SINCE THIS IS A SEPARATE COMPILE           
015500*    UNIT (D4688).                                                        
015600 01  WS-SCAN-WORK.                                                        
015700     05  WS-FC-LINE              PIC X(512) VALUE SPACES.                 
015800     05  WS-FC-LEN               PIC 9(03) COMP VALUE 0.                  
015900     05  WS-FC-START             PIC 9(03) COMP VALUE 0.                  
016000     05  WS-FC-CHAR              PIC X(01) VALUE SPACE.                   
016100     05  WS-FC-POS               PIC 9(03) COMP VALUE 0.                  
016200     05  WS-FC-I                 PIC 9(03) COMP VALUE 0.                  
016300     05  WS-TAB-CHAR             PIC X(01) VALUE X'09'.                   
016400*                                                                         
016500 01  WS-TRIM-WORK.                                                        
016600     05  WS-TRIM-IN              PIC X(512) VALUE SPACES.                 
016700     05  WS-TRIM-OUT             PIC X(512) VALUE SPACES.                 
016800     05  WS-TRIM-START           PIC 9(03) COMP VALUE 0.                  
016900     05  WS-TRIM-END             PIC 9(03) COMP VALUE 0.                  
017000     05  WS-TRIM-I               PIC 9(03) COMP VALUE 0.                  
017100*                                                                         
017200 01  WS-SPLIT-WORK.                                                       
017300     05  WS-SPLIT-LINE           PIC X(512) VALUE SPACES.                 
017400     05  WS-SPLIT-LEN            PIC 9(03) COMP VALUE 0.                  
017500     05  WS-SPLIT-POS            PIC 9(03) COMP VALUE 0.                  
017600     05  WS-TOK-LEN              PIC 9(03) COMP VALUE 0.                  
017700     05  WS-SPLIT-DONE-SW        PIC X(01) VALUE 'N'.                     
017800*                                                                         
017900 01  WS-CASE-FOLD.                                                        
018000     05  WS-LOWER-ALPHABET       PIC X(26)                                
018100              VALUE 'abcdefghijklmnopqrstuvwxyz'.                         
018200     05  WS-UPPER-ALPHABET       PIC X(26)                                
018300              VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                         
018400     05  WS-HIT-COUNT            PIC 9(03) COMP VALUE 0.                  
018500*                                                                         
018600*    LOOKUP/COMPARE WORK FOR 3000-COMPARE-RECORDS.  THE                   
018700*    SUBSCRIPTS AND FOUND-SWITCH THIS GROUP USED TO CARRY ARE             
018800*    NOW 77-LEVELS AT THE TOP OF WORKING-STORAGE (D4519).                 
018900 01  WS-COMPARE-WORK.                                                     
019000     05  WS-LOOKUP-ID            PIC X(40) VALUE SPACES.                  
019100     05  WS-LOOKUP-KEY           PIC X(30) VALUE SPACES.                  
019200     05  FILLER                  PIC X(10) VALUE SPACES.                  
019300****************************************************************          
019400 LINKAGE SECTION.                                                         
019500****************************************************************          
019600*                                                                         
019700 01  LK-ITMCMP-PARMS.                                                     
019800     05  LK-OLD-ITEM-NAME        PIC X(80).                               
019900     05  LK-NEW-ITEM-NAME        PIC X(80).                               
020000     05  LK-ADD-COUNT            PIC S9(05) COMP-3.                       
020100     05  LK-REM-COUNT            PIC S9(05) COMP-3.                       
020200     05  LK-CHG-COUNT            PIC S9(05) COMP-3.                       
020300     05  LK-STRUCT-COUNT         PIC S9(05) COMP-3.                       
020400     05  LK-FILE-CHANGED         PIC X(01).                               
020500     05  LK-DIFF-COUNT           PIC 9(03) COMP.                          
020600     05  LK-DIFF-ENTRY OCCURS 200 TIMES                                   
020700                INDEXED BY LK-DIFF-IDX.                                   
020800         10  LK-RPT-TYPE             PIC X(10).                           
020900         10  LK-RPT-ID               PIC X(40).                           
021000         10  LK-RPT-FIELD            PIC X(30).                           
021100         10  LK-RPT-OLD              PIC X(200).                          
021200         10  LK-RPT-NEW              PIC X(200).                          
021300         10  LK-RPT-DESC             PIC X(80).                           
021400****************************************************************          
021500 PROCEDURE DIVISION USING LK-ITMCMP-PARMS.                                
021600****************************************************************          
021700*                                                                         
021800*    A BLANK LK-OLD-ITEM-NAME OR LK-NEW-ITEM-NAME MEANS THAT              
021900*    SIDE OF THE PAIR DOES NOT EXIST (ITNCMP01 FOUND THE                  
022000*    RELATIVE NAME ON ONLY ONE SIDE) - THE PARSE FOR THAT SIDE            
022100*    IS SKIPPED AND ITS TABLE IS LEFT EMPTY, WHICH MAKES THE              
022200*    3000 SERIES REPORT EVERY RECORD ON THE OTHER SIDE AS ADDED           
022300*    OR REMOVED WITHOUT ANY SPECIAL-CASE LOGIC (D4688).                   
022400 000-MAIN.                                                                
022500     PERFORM 0100-INITIALIZE.                                             
022600     IF WS-OLD-PRESENT-SW = 'Y'                                           
022700         MOVE 'O' TO WS-PARSE-SIDE                                        
022800         PERFORM 2000-PARSE-ITEMNAME-FILE                                 
022900            THRU 2990-PARSE-ITEMNAME-EXIT                                 
023000     END-IF.                                                              
023100     IF WS-NEW-PRESENT-SW = 'Y'                                           
023200         MOVE 'N' TO WS-PARSE-SIDE                                        
023300         PERFORM 2000-PARSE-ITEMNAME-FILE                                 
023400            THRU 2990-PARSE-ITEMNAME-EXIT                                 
023500     END-IF.                                                              
023600     PERFORM 3000-COMPARE-RECORDS                                         
023700        THRU 3990-COMPARE-RECORDS-EXIT.                                   
023800     PERFORM 0190-SET-CHANGED-FLAG.                                       
023900     GOBACK.                                                              
024000*                                                                         
024100 0100-INITIALIZE.                                                         
024200     MOVE 0 TO LK-DIFF-COUNT.                                             
024300     MOVE +0 TO LK-ADD-COUNT LK-REM-COUNT LK-CHG-COUNT.                   
024400     MOVE +0 TO LK-STRUCT-COUNT.                                          
024500     MOVE 'N' TO LK-FILE-CHANGED.                                         
024600     MOVE 0 TO OLD-TBL-REC-COUNT.                                         
024700     MOVE 0 TO NEW-TBL-REC-COUNT.                                         
024800     MOVE 'N' TO WS-OLD-PRESENT-SW.                                       
024900     MOVE 'N' TO WS-NEW-PRESENT-SW.                                       
025000     IF LK-OLD-ITEM-NAME NOT = SPACES                                     
025100         MOVE LK-OLD-ITEM-NAME TO WS-OLD-ASSIGN-NAME                      
025200         OPEN INPUT OLD-ITEM-FILE                                         
025300         MOVE 'Y' TO WS-OLD-PRESENT-SW                                    
025400     END-IF.                                                              
025500     IF LK-NEW-ITEM-NAME NOT = SPACES                                     
025600         MOVE LK-NEW-ITEM-NAME TO WS-NEW-ASSIGN-NAME                      
025700         OPEN INPUT NEW-ITEM-FILE                                         
025800         MOVE 'Y' TO WS-NEW-PRESENT-SW                                    
025900     END-IF.                                                              
026000 0100-INITIALIZE-EXIT.                                                    
026100     EXIT.                                                                
026200*                                                                         
026300 0190-SET-CHANGED-FLAG.                                                   
026400     IF LK-ADD-COUNT > 0 OR LK-REM-COUNT > 0 OR LK-CHG-COUNT > 0          
026500             OR LK-STRUCT-COUNT > 0                                       
026600         MOVE 'Y' TO LK-FILE-CHANGED                                      
026700     END-IF.                                                              
026800     IF WS-OLDITM-STATUS = '00'                                           
026900         CLOSE OLD-ITEM-FILE                                              
027000     END-IF.                                                              
027100     IF WS-NEWITM-STATUS = '00'                                           
027200         CLOSE NEW-ITEM-FILE                                              
027300     END-IF.                                                              
027400*                                                                         
027500****************************************************************          
027600*    2000 SERIES - ITEMNAME PARSE - item_name_begin/end BLOCKS  *         
027700*    ONLY, ID FIELD NAME FIXED AS "id", EVERY FIELD VALUE HAS   *         
027800*    ITS BRACKETS STRIPPED BEFORE IT IS STORED.  RULE IS        *         
027900*    PER THE DIRECTORY-COMPARE JOB, NOT THE SAME RULE AS        *         
028000*    DATMRG01'S GENERAL BLOCK PARSER.                           *         
028100****************************************************************          
028200 2000-PARSE-ITEMNAME-FILE.                                                
028300     MOVE 0 TO CURR-LINE-COUNT.                                           
028400     MOVE 0 TO CURR-TBL-REC-COUNT.                                        
028500     MOVE 'N' TO WS-BLK-IN-PROGRESS.                                      
028600     MOVE 'N' TO WS-BLK-HAS-ID.                                           
028700     MOVE 0 TO WS-BLK-FLD-COUNT.                                          
028800     IF WS-PARSE-SIDE = 'O'                                               
028900         MOVE 'N' TO WS-OLD-EOF-SW                                        
029000     ELSE                                                                 
029100         MOVE 'N' TO WS-NEW-EOF-SW                                        
029200     END-IF.                                                              
029300     PERFORM 2050-READ-ONE-LINE.                                          
029400     PERFORM 2060-READ-REMAINING-LINES                                    
029500         UNTIL (WS-PARSE-SIDE = 'O' AND OLD-AT-EOF)                       
029600            OR (WS-PARSE-SIDE = 'N' AND NEW-AT-EOF).                      
029700     PERFORM 2080-PARSE-ONE-LINE                                          
029800         VARYING CURR-LINE-IDX FROM 1 BY 1                                
029900         UNTIL CURR-LINE-IDX > CURR-LINE-COUNT.                           
030000     IF WS-BLK-IN-PROGRESS = 'Y' AND WS-BLK-HAS-ID = 'Y'                  
030100         PERFORM 2085-FINALIZE-BLOCK                                      
030200     END-IF.                                                              
030300     IF WS-PARSE-SIDE = 'O'                                               
030400         MOVE CURR-TBL-TABLE TO OLD-TBL-TABLE                             
030500     ELSE                                                                 
030600         MOVE CURR-TBL-TABLE TO NEW-TBL-TABLE                             
030700     END-IF.                                                              
030800 2990-PARSE-ITEMNAME-EXIT.                                                
030900     EXIT.                                                                
031000*                                                                         
031100 2050-READ-ONE-LINE.                                                      
031200     IF WS-PARSE-SIDE = 'O'                                               
031300         READ OLD-ITEM-FILE INTO WS-FC-LINE                               
031400         IF WS-OLDITM-STATUS = '10'                                       
031500             MOVE 'Y' TO WS-OLD-EOF-SW                                    
031600         ELSE                                                             
031700             IF WS-OLD-LINE-LEN = 0                                       
031800                 DISPLAY 'ITMCMP01 - ZERO-LENGTH OLD RECORD, RDW='        
031900                     WS-OLD-LEN-X                                         
032000             END-IF                                                       
032100             MOVE WS-OLD-LINE-LEN TO WS-FC-LEN                            
032200             PERFORM 2055-STORE-CURR-LINE                                 
032300         END-IF                                                           
032400     ELSE                                                                 
032500         READ NEW-ITEM-FILE INTO WS-FC-LINE                               
032600         IF WS-NEWITM-STATUS = '10'                                       
032700             MOVE 'Y' TO WS-NEW-EOF-SW                                    
032800         ELSE                                                             
032900             IF WS-NEW-LINE-LEN = 0                                       
033000                 DISPLAY 'ITMCMP01 - ZERO-LENGTH NEW RECORD, RDW='        
033100                     WS-NEW-LEN-X                                         
033200             END-IF                                                       
033300             MOVE WS-NEW-LINE-LEN TO WS-FC-LEN                            
033400             PERFORM 2055-STORE-CURR-LINE                                 
033500         END-IF                                                           
033600     END-IF.                                                              
033700*                                                                         
033800 2055-STORE-CURR-LINE.                                                    
033900     IF CURR-LINE-COUNT < 1000                                            
034000         ADD 1 TO CURR-LINE-COUNT                                         
034100         MOVE SPACES TO CURR-LINE-VAL(CURR-LINE-COUNT)                    
034200         MOVE WS-FC-LINE TO CURR-LINE-VAL(CURR-LINE-COUNT)                
034300         MOVE WS-FC-LEN TO CURR-LINE-LEN(CURR-LINE-COUNT)                 
034400     END-IF.                                                              
034500*                                                                         
034600 2060-READ-REMAINING-LINES.                                               
034700     PERFORM 2050-READ-ONE-LINE.                                          
034800*                                                                         
034900*    A LINE CONTAINING item_name_begin OPENS A BLOCK; ONE WITH            
035000*    item_name_end CLOSES IT; ANY OTHER LINE WHILE A BLOCK IS             
035100*    OPEN IS SPLIT ON TAB INTO key=value TOKENS.                          
035200 2080-PARSE-ONE-LINE.                                                     
035300     MOVE CURR-LINE-VAL(CURR-LINE-IDX) TO WS-FC-LINE.                     
035400     MOVE SPACES TO WS-TRIM-IN.                                           
035500     MOVE CURR-LINE-VAL(CURR-LINE-IDX) TO WS-TRIM-IN.                     
035600     INSPECT WS-TRIM-IN                                                   
035700         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.               
035800     MOVE 0 TO WS-HIT-COUNT.                                              
035900     INSPECT WS-TRIM-IN                                                   
036000         TALLYING WS-HIT-COUNT FOR ALL 'ITEM_NAME_BEGIN'.                 
036100     IF WS-HIT-COUNT > 0                                                  
036200         MOVE 'Y' TO WS-BLK-IN-PROGRESS                                   
036300         MOVE 'N' TO WS-BLK-HAS-ID                                        
036400         MOVE 0 TO WS-BLK-FLD-COUNT                                       
036500     ELSE                                                                 
036600         IF WS-BLK-IN-PROGRESS = 'Y'                                      
036700             MOVE CURR-LINE-VAL(CURR-LINE-IDX) TO WS-SPLIT-LINE           
036800             MOVE CURR-LINE-LEN(CURR-LINE-IDX) TO WS-SPLIT-LEN            
036900             PERFORM 8200-SPLIT-TOKENS THRU 8200-SPLIT-TOKENS-EXIT        
037000             PERFORM 2086-ONE-BLOCK-TOKEN                                 
037100                 VARYING WS-TOKEN-IDX FROM 1 BY 1                         
037200                 UNTIL WS-TOKEN-IDX > WS-TOKEN-COUNT                      
037300         END-IF                                                           
037400     END-IF.                                                              
037500     MOVE 0 TO WS-HIT-COUNT.                                              
037600     INSPECT WS-TRIM-IN                                                   
037700         TALLYING WS-HIT-COUNT FOR ALL 'ITEM_NAME_END'.                   
037800     IF WS-HIT-COUNT > 0 AND WS-BLK-IN-PROGRESS = 'Y'                     
037900         IF WS-BLK-HAS-ID = 'Y'                                           
038000             PERFORM 2085-FINALIZE-BLOCK                                  
038100         END-IF                                                           
038200         MOVE 'N' TO WS-BLK-IN-PROGRESS                                   
038300     END-IF.                                                              
038400     MOVE 0 TO WS-HIT-COUNT.                                              
038500*                                                                         
038600 2085-FINALIZE-BLOCK.                                                     
038700     MOVE WS-BLK-ID TO WS-LOOKUP-ID.                                      
038800     PERFORM 8100-FIND-OR-ADD-REC THRU 8100-FIND-OR-ADD-REC-X.            
038900     MOVE WS-BLK-FLD-COUNT TO CURR-TBL-FIELD-COUNT(WS-FOUND-IDX).         
039000     PERFORM 2087-COPY-BLOCK-FIELDS                                       
039100         VARYING WS-BLK-FLD-IDX FROM 1 BY 1                               
039200         UNTIL WS-BLK-FLD-IDX > WS-BLK-FLD-COUNT.                         
039300     MOVE 'N' TO WS-BLK-HAS-ID.                                           
039400     MOVE 0 TO WS-BLK-FLD-COUNT.                                          
039500*                                                                         
039600 2087-COPY-BLOCK-FIELDS.                                                  
039700     MOVE WS-BLK-FLD-KEY(WS-BLK-FLD-IDX)                                  
039800         TO CURR-TBL-FLD-KEY(WS-FOUND-IDX WS-BLK-FLD-IDX).                
039900     MOVE WS-BLK-FLD-VAL(WS-BLK-FLD-IDX)                                  
040000         TO CURR-TBL-FLD-OLD-VAL(WS-FOUND-IDX WS-BLK-FLD-IDX).            
040100     MOVE WS-BLK-FLD-VAL(WS-BLK-FLD-IDX)                                  
040200         TO CURR-TBL-FLD-NEW-VAL(WS-FOUND-IDX WS-BLK-FLD-IDX).            
040300*                                                                         
040400*    EACH TAB TOKEN CONTAINING '=' IS A key=value PAIR.  THE              
040500*    VALUE HALF IS BRACKET-STRIPPED HERE (NOT JUST THE id FIELD           
040600*    AS IN DATMRG01'S PARSER) - THAT IS THE ONE PARSING RULE              
040700*    THIS COMPARATOR DOES NOT SHARE WITH THE MERGE JOB (D4483).           
040800 2086-ONE-BLOCK-TOKEN.                                                    
040900     MOVE WS-TOKEN-VAL(WS-TOKEN-IDX) TO WS-FC-LINE.                       
041000     MOVE 200 TO WS-FC-LEN.                                               
041100     MOVE 1 TO WS-FC-START.                                               
041200     MOVE '=' TO WS-FC-CHAR.                                              
041300     PERFORM 9200-FIND-CHAR THRU 9200-FIND-CHAR-EXIT.                     
041400     IF WS-FC-POS > 1                                                     
041500         MOVE SPACES TO WS-TRIM-IN                                        
041600         MOVE WS-FC-LINE(1:WS-FC-POS - 1) TO WS-TRIM-IN                   
041700         PERFORM 9100-TRIM-FIELD THRU 9100-TRIM-FIELD-EXIT                
041800         MOVE WS-TRIM-OUT(1:30) TO WS-LOOKUP-KEY                          
041900         MOVE SPACES TO WS-TRIM-IN                                        
042000         IF WS-FC-POS < 200                                               
042100             COMPUTE WS-TOK-LEN = 200 - WS-FC-POS                         
042200             MOVE WS-FC-LINE(WS-FC-POS + 1:WS-TOK-LEN)                    
042300                 TO WS-TRIM-IN                                            
042400         END-IF                                                           
042500         PERFORM 9300-STRIP-BRACKETS THRU 9300-STRIP-BRACKETS-X           
042600         IF WS-BLK-FLD-COUNT < 50                                         
042700             ADD 1 TO WS-BLK-FLD-COUNT                                    
042800             MOVE WS-LOOKUP-KEY                                           
042900                 TO WS-BLK-FLD-KEY(WS-BLK-FLD-COUNT)                      
043000             MOVE WS-TRIM-OUT(1:200)                                      
043100                 TO WS-BLK-FLD-VAL(WS-BLK-FLD-COUNT)                      
043200         END-IF                                                           
043300         PERFORM 2095-TEST-ID-FIELD                                       
043400     END-IF.                                                              
043500*                                                                         
043600 2095-TEST-ID-FIELD.                                                      
043700     MOVE WS-LOOKUP-KEY TO WS-FC-LINE.                                    
043800     INSPECT WS-FC-LINE                                                   
043900         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.               
044000     IF WS-FC-LINE(1:40) = 'ID'                                           
044100         MOVE WS-BLK-FLD-VAL(WS-BLK-FLD-COUNT) TO WS-BLK-ID               
044200         MOVE 'Y' TO WS-BLK-HAS-ID                                        
044300         PERFORM 2096-SCRUB-ID-NULLS                                      
044400     END-IF.                                                              
044500*                                                                         
044600*    OLD VSAM-SOURCED ITEMNAME EXTRACTS SOMETIMES CARRY A                 
044700*    LOW-VALUES BYTE WHERE THE ID FIELD WAS SHORT-PADDED ON               
044800*    THE MAINFRAME SIDE - BLANK THOSE OUT SO 8120/8130 DO NOT             
044900*    MIS-MATCH TWO IDS THAT DIFFER ONLY IN A NULL BYTE (D4519).           
045000 2096-SCRUB-ID-NULLS.                                                     
045100     PERFORM 2097-SCRUB-ONE-BYTE                                          
045200         VARYING WS-BLK-ID-IDX FROM 1 BY 1                                
045300         UNTIL WS-BLK-ID-IDX > 40.                                        
045400*                                                                         
045500 2097-SCRUB-ONE-BYTE.                                                     
045600     IF WS-BLK-ID-R(WS-BLK-ID-IDX) = LOW-VALUE                            
045700         MOVE SPACE TO WS-BLK-ID-R(WS-BLK-ID-IDX)                         
045800     END-IF.                                                              
045900*                                                                         
046000****************************************************************          
046100*    3000 SERIES - FOUR-PHASE RECORD COMPARE.  ORDER MATTERS -  *         
046200*    REPORT MUST CARRY REMOVED, THEN ADDED, THEN CHANGED, THEN  *         
046300*    STRUCT ENTRIES (ITNCMP01 WRITES LK-DIFF-ENTRY AS-IS).  THE *         
046400*    id FIELD ITSELF NEVER APPEARS AS A CHANGED OR STRUCT LINE. *         
046500****************************************************************          
046600 3000-COMPARE-RECORDS.                                                    
046700     PERFORM 3100-PHASE-REMOVED                                           
046800         VARYING OLD-TBL-REC-IDX FROM 1 BY 1                              
046900         UNTIL OLD-TBL-REC-IDX > OLD-TBL-REC-COUNT.                       
047000     PERFORM 3200-PHASE-ADDED                                             
047100         VARYING NEW-TBL-REC-IDX FROM 1 BY 1                              
047200         UNTIL NEW-TBL-REC-IDX > NEW-TBL-REC-COUNT.                       
047300     PERFORM 3300-PHASE-CHANGED                                           
047400         VARYING NEW-TBL-REC-IDX FROM 1 BY 1                              
047500         UNTIL NEW-TBL-REC-IDX > NEW-TBL-REC-COUNT.                       
047600     PERFORM 3400-PHASE-STRUCT-REM                                        
047700         VARYING OLD-TBL-REC-IDX FROM 1 BY 1                              
047800         UNTIL OLD-TBL-REC-IDX > OLD-TBL-REC-COUNT.                       
047900 3990-COMPARE-RECORDS-EXIT.                                               
048000     EXIT.                                                                
048100*                                                                         
048200*    PHASE 1 - AN OLD-FILE ID NOT FOUND IN THE NEW FILE.                  
048300 3100-PHASE-REMOVED.                                                      
048400     MOVE OLD-TBL-REC-ID(OLD-TBL-REC-IDX) TO WS-LOOKUP-ID.                
048500     PERFORM 8120-LOOKUP-NEW-REC THRU 8120-LOOKUP-NEW-REC-X.              
048600     IF WS-FOUND-SW = 'N'                                                 
048700         PERFORM 3110-ADD-REMOVED-ENTRY                                   
048800     END-IF.                                                              
048900*                                                                         
049000 3110-ADD-REMOVED-ENTRY.                                                  
049100     IF LK-DIFF-COUNT < 200                                               
049200         ADD 1 TO LK-DIFF-COUNT                                           
049300         MOVE SPACES TO LK-DIFF-ENTRY(LK-DIFF-COUNT)                      
049400         MOVE 'REMOVED' TO LK-RPT-TYPE(LK-DIFF-COUNT)                     
049500         MOVE WS-LOOKUP-ID TO LK-RPT-ID(LK-DIFF-COUNT)                    
049600         MOVE 'RECORD REMOVED FROM NEW FILE'                              
049700             TO LK-RPT-DESC(LK-DIFF-COUNT)                                
049800     END-IF.                                                              
049900     ADD 1 TO LK-REM-COUNT.                                               
050000*                                                                         
050100*    PHASE 2 - A NEW-FILE ID NOT FOUND IN THE OLD FILE.                   
050200 3200-PHASE-ADDED.                                                        
050300     MOVE NEW-TBL-REC-ID(NEW-TBL-REC-IDX) TO WS-LOOKUP-ID.                
050400     PERFORM 8130-LOOKUP-OLD-REC THRU 8130-LOOKUP-OLD-REC-X.              
050500     IF WS-FOUND-SW = 'N'                                                 
050600         PERFORM 3210-ADD-ADDED-ENTRY                                     
050700     END-IF.                                                              
050800*                                                                         
050900 3210-ADD-ADDED-ENTRY.                                                    
051000     IF LK-DIFF-COUNT < 200                                               
051100         ADD 1 TO LK-DIFF-COUNT                                           
051200         MOVE SPACES TO LK-DIFF-ENTRY(LK-DIFF-COUNT)                      
051300         MOVE 'ADDED' TO LK-RPT-TYPE(LK-DIFF-COUNT)                       
051400         MOVE WS-LOOKUP-ID TO LK-RPT-ID(LK-DIFF-COUNT)                    
051500         MOVE 'RECORD ADDED IN NEW FILE'                                  
051600             TO LK-RPT-DESC(LK-DIFF-COUNT)                                
051700     END-IF.                                                              
051800     ADD 1 TO LK-ADD-COUNT.                                               
051900*                                                                         
052000*    PHASE 3 - FOR EVERY COMMON ID, WALK THE NEW-SIDE FIELD               
052100*    LIST.  A KEY MISSING FROM THE OLD RECORD IS A STRUCT                 
052200*    new_field; A KEY PRESENT ON BOTH SIDES WITH A DIFFERENT              
052300*    VALUE IS A CHANGED FIELD.                                            
052400 3300-PHASE-CHANGED.                                                      
052500     MOVE NEW-TBL-REC-ID(NEW-TBL-REC-IDX) TO WS-LOOKUP-ID.                
052600     PERFORM 8130-LOOKUP-OLD-REC THRU 8130-LOOKUP-OLD-REC-X.              
052700     IF WS-FOUND-SW = 'Y'                                                 
052800         MOVE WS-FOUND-IDX TO WS-OTH-REC-IDX                              
052900         PERFORM 3310-ONE-CHANGED-FIELD                                   
053000             VARYING WS-CMP-FLD-IDX FROM 1 BY 1                           
053100             UNTIL WS-CMP-FLD-IDX >                                       
053200                NEW-TBL-FIELD-COUNT(NEW-TBL-REC-IDX)                      
053300     END-IF.                                                              
053400*                                                                         
053500*    KEY NAMED "ID" NEVER COMPARES - SKIP IT AND FALL OUT THE             
053600*    SAME WAY THE OLD REDEMPTION PASS SKIPPED A CLOSED-OUT                
053700*    CONTRACT (D4519).                                                    
053800 3310-ONE-CHANGED-FIELD.                                                  
053900     MOVE NEW-TBL-FLD-KEY(NEW-TBL-REC-IDX WS-CMP-FLD-IDX)                 
054000         TO WS-FC-LINE.                                                   
054100     INSPECT WS-FC-LINE                                                   
054200         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.               
054300     IF WS-FC-LINE(1:40) = 'ID'                                           
054400         GO TO 3310-ONE-CHANGED-FIELD-X                                   
054500     END-IF.                                                              
054600     MOVE NEW-TBL-FLD-KEY(NEW-TBL-REC-IDX WS-CMP-FLD-IDX)                 
054700         TO WS-LOOKUP-KEY.                                                
054800     PERFORM 8150-FIND-FIELD-IN-OLD                                       
054900         THRU 8150-FIND-FIELD-IN-OLD-X.                                   
055000     IF WS-FOUND-SW = 'N'                                                 
055100         PERFORM 3320-ADD-STRUCT-NEW-FIELD                                
055200     ELSE                                                                 
055300         MOVE WS-FOUND-IDX TO WS-OTH-FLD-IDX                              
055400         IF NEW-TBL-FLD-OLD-VAL(NEW-TBL-REC-IDX                           
055500               WS-CMP-FLD-IDX)                                            
055600            NOT = OLD-TBL-FLD-OLD-VAL(WS-OTH-REC-IDX                      
055700               WS-OTH-FLD-IDX)                                            
055800             PERFORM 3330-ADD-CHANGED-ENTRY                               
055900         END-IF                                                           
056000     END-IF.                                                              
056100 3310-ONE-CHANGED-FIELD-X.                                                
056200     EXIT.                                                                
056300*                                                                         
056400 3320-ADD-STRUCT-NEW-FIELD.                                               
056500     IF LK-DIFF-COUNT < 200                                               
056600         ADD 1 TO LK-DIFF-COUNT                                           
056700         MOVE SPACES TO LK-DIFF-ENTRY(LK-DIFF-COUNT)                      
056800         MOVE 'STRUCT' TO LK-RPT-TYPE(LK-DIFF-COUNT)                      
056900         MOVE WS-LOOKUP-ID TO LK-RPT-ID(LK-DIFF-COUNT)                    
057000         MOVE WS-LOOKUP-KEY TO LK-RPT-FIELD(LK-DIFF-COUNT)                
057100         MOVE 'NEW_FIELD' TO LK-RPT-DESC(LK-DIFF-COUNT)                   
057200     END-IF.                                                              
057300     ADD 1 TO LK-STRUCT-COUNT.                                            
057400*                                                                         
057500 3330-ADD-CHANGED-ENTRY.                                                  
057600     IF LK-DIFF-COUNT < 200                                               
057700         ADD 1 TO LK-DIFF-COUNT                                           
057800         MOVE SPACES TO LK-DIFF-ENTRY(LK-DIFF-COUNT)                      
057900         MOVE 'CHANGED' TO LK-RPT-TYPE(LK-DIFF-COUNT)                     
058000         MOVE WS-LOOKUP-ID TO LK-RPT-ID(LK-DIFF-COUNT)                    
058100         MOVE WS-LOOKUP-KEY TO LK-RPT-FIELD(LK-DIFF-COUNT)                
058200         MOVE OLD-TBL-FLD-OLD-VAL(WS-OTH-REC-IDX WS-OTH-FLD-IDX)          
058300             TO LK-RPT-OLD(LK-DIFF-COUNT)                                 
058400         MOVE NEW-TBL-FLD-OLD-VAL(NEW-TBL-REC-IDX WS-CMP-FLD-IDX)         
058500             TO LK-RPT-NEW(LK-DIFF-COUNT)                                 
058600     END-IF.                                                              
058700     ADD 1 TO LK-CHG-COUNT.                                               
058800*                                                                         
058900*    PHASE 4 - FOR EVERY COMMON ID, WALK THE OLD-SIDE FIELD               
059000*    LIST.  A KEY MISSING FROM THE NEW RECORD IS A STRUCT                 
059100*    removed_field.  CHANGED VALUES WERE ALREADY CAUGHT IN                
059200*    PHASE 3 SO THIS PASS ONLY LOOKS FOR ABSENCE.                         
059300 3400-PHASE-STRUCT-REM.                                                   
059400     MOVE OLD-TBL-REC-ID(OLD-TBL-REC-IDX) TO WS-LOOKUP-ID.                
059500     PERFORM 8120-LOOKUP-NEW-REC THRU 8120-LOOKUP-NEW-REC-X.              
059600     IF WS-FOUND-SW = 'Y'                                                 
059700         MOVE WS-FOUND-IDX TO WS-OTH-REC-IDX                              
059800         PERFORM 3410-ONE-REMOVED-FIELD                                   
059900             VARYING WS-CMP-FLD-IDX FROM 1 BY 1                           
060000             UNTIL WS-CMP-FLD-IDX >                                       
060100                OLD-TBL-FIELD-COUNT(OLD-TBL-REC-IDX)                      
060200     END-IF.                                                              
060300*                                                                         
060400 3410-ONE-REMOVED-FIELD.                                                  
060500     MOVE OLD-TBL-FLD-KEY(OLD-TBL-REC-IDX WS-CMP-FLD-IDX)                 
060600         TO WS-FC-LINE.                                                   
060700     INSPECT WS-FC-LINE                                                   
060800         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.               
060900     IF WS-FC-LINE(1:40) NOT = 'ID'                                       
061000         MOVE OLD-TBL-FLD-KEY(OLD-TBL-REC-IDX WS-CMP-FLD-IDX)             
061100             TO WS-LOOKUP-KEY                                             
061200         PERFORM 8160-FIND-FIELD-IN-NEW                                   
061300             THRU 8160-FIND-FIELD-IN-NEW-X                                
061400         IF WS-FOUND-SW = 'N'                                             
061500             PERFORM 3420-ADD-STRUCT-REM-FIELD                            
061600         END-IF                                                           
061700     END-IF.                                                              
061800*                                                                         
061900 3420-ADD-STRUCT-REM-FIELD.                                               
062000     IF LK-DIFF-COUNT < 200                                               
062100         ADD 1 TO LK-DIFF-COUNT                                           
062200         MOVE SPACES TO LK-DIFF-ENTRY(LK-DIFF-COUNT)                      
062300         MOVE 'STRUCT' TO LK-RPT-TYPE(LK-DIFF-COUNT)                      
062400         MOVE WS-LOOKUP-ID TO LK-RPT-ID(LK-DIFF-COUNT)                    
062500         MOVE WS-LOOKUP-KEY TO LK-RPT-FIELD(LK-DIFF-COUNT)                
062600         MOVE 'REMOVED_FIELD' TO LK-RPT-DESC(LK-DIFF-COUNT)               
062700     END-IF.                                                              
062800     ADD 1 TO LK-STRUCT-COUNT.                                            
062900*                                                                         
063000****************************************************************          
063100*    8000 SERIES - TABLE LOOKUP UTILITIES                      *          
063200****************************************************************          
063300 8100-FIND-OR-ADD-REC.                                                    
063400     MOVE 'N' TO WS-FOUND-SW.                                             
063500     MOVE 0 TO WS-FOUND-IDX.                                              
063600     IF CURR-TBL-REC-COUNT > 0                                            
063700         PERFORM 8105-SCAN-CURR-RECS                                      
063800             VARYING CURR-TBL-REC-IDX FROM 1 BY 1                         
063900             UNTIL CURR-TBL-REC-IDX > CURR-TBL-REC-COUNT                  
064000                OR WS-FOUND-SW = 'Y'                                      
064100     END-IF.                                                              
064200     IF WS-FOUND-SW = 'N' AND CURR-TBL-REC-COUNT < 50                     
064300         ADD 1 TO CURR-TBL-REC-COUNT                                      
064400         MOVE SPACES TO CURR-TBL-RECORD-ENTRY(CURR-TBL-REC-COUNT)         
064500         MOVE WS-LOOKUP-ID TO CURR-TBL-REC-ID(CURR-TBL-REC-COUNT)         
064600         MOVE 'N' TO CURR-TBL-REC-DELETED(CURR-TBL-REC-COUNT)             
064700         MOVE 0 TO CURR-TBL-FIELD-COUNT(CURR-TBL-REC-COUNT)               
064800         MOVE CURR-TBL-REC-COUNT TO WS-FOUND-IDX                          
064900     END-IF.                                                              
065000 8100-FIND-OR-ADD-REC-X.                                                  
065100     EXIT.                                                                
065200*                                                                         
065300 8105-SCAN-CURR-RECS.                                                     
065400     IF CURR-TBL-REC-ID(CURR-TBL-REC-IDX) = WS-LOOKUP-ID                  
065500         MOVE CURR-TBL-REC-IDX TO WS-FOUND-IDX                            
065600         MOVE 'Y' TO WS-FOUND-SW                                          
065700     END-IF.                                                              
065800*                                                                         
065900 8120-LOOKUP-NEW-REC.                                                     
066000     MOVE 'N' TO WS-FOUND-SW.                                             
066100     MOVE 0 TO WS-FOUND-IDX.                                              
066200     IF NEW-TBL-REC-COUNT > 0                                             
066300         PERFORM 8125-SCAN-NEW-RECS                                       
066400             VARYING NEW-TBL-REC-IDX FROM 1 BY 1                          
066500             UNTIL NEW-TBL-REC-IDX > NEW-TBL-REC-COUNT                    
066600                OR WS-FOUND-SW = 'Y'                                      
066700     END-IF.                                                              
066800 8120-LOOKUP-NEW-REC-X.                                                   
066900     EXIT.                                                                
067000*                                                                         
067100 8125-SCAN-NEW-RECS.                                                      
067200     IF NEW-TBL-REC-ID(NEW-TBL-REC-IDX) = WS-LOOKUP-ID                    
067300         MOVE NEW-TBL-REC-IDX TO WS-FOUND-IDX                             
067400         MOVE 'Y' TO WS-FOUND-SW                                          
067500     END-IF.                                                              
067600*                                                                         
067700 8130-LOOKUP-OLD-REC.                                                     
067800     MOVE 'N' TO WS-FOUND-SW.                                             
067900     MOVE 0 TO WS-FOUND-IDX.                                              
068000     IF OLD-TBL-REC-COUNT > 0                                             
068100         PERFORM 8135-SCAN-OLD-RECS                                       
068200             VARYING OLD-TBL-REC-IDX FROM 1 BY 1                          
068300             UNTIL OLD-TBL-REC-IDX > OLD-TBL-REC-COUNT                    
068400                OR WS-FOUND-SW = 'Y'                                      
068500     END-IF.                                                              
068600 8130-LOOKUP-OLD-REC-X.                                                   
068700     EXIT.                                                                
068800*                                                                         
068900 8135-SCAN-OLD-RECS.                                                      
069000     IF OLD-TBL-REC-ID(OLD-TBL-REC-IDX) = WS-LOOKUP-ID                    
069100         MOVE OLD-TBL-REC-IDX TO WS-FOUND-IDX                             
069200         MOVE 'Y' TO WS-FOUND-SW                                          
069300     END-IF.                                                              
069400*                                                                         
069500*    FIELD-KEY LOOKUP WITHIN ONE ALREADY-LOCATED RECORD - NOTE            
069600*    THESE SEARCH BY WS-OTH-REC-IDX (A PLAIN SUBSCRIPT), NOT BY           
069700*    THE TABLE'S OWN INDEX-NAME, SINCE THE CALLER ALREADY HAS             
069800*    THE RECORD SLOT FROM AN EARLIER 8120/8130 LOOKUP.                    
069900 8150-FIND-FIELD-IN-OLD.                                                  
070000     MOVE 'N' TO WS-FOUND-SW.                                             
070100     MOVE 0 TO WS-FOUND-IDX.                                              
070200     IF OLD-TBL-FIELD-COUNT(WS-OTH-REC-IDX) > 0                           
070300         PERFORM 8155-SCAN-OLD-FIELDS                                     
070400             VARYING WS-OTH-FLD-IDX FROM 1 BY 1                           
070500             UNTIL WS-OTH-FLD-IDX >                                       
070600                OLD-TBL-FIELD-COUNT(WS-OTH-REC-IDX)                       
070700                OR WS-FOUND-SW = 'Y'                                      
070800     END-IF.                                                              
070900 8150-FIND-FIELD-IN-OLD-X.                                                
071000     EXIT.                                                                
071100*                                                                         
071200 8155-SCAN-OLD-FIELDS.                                                    
071300     IF OLD-TBL-FLD-KEY(WS-OTH-REC-IDX WS-OTH-FLD-IDX)                    
071400        = WS-LOOKUP-KEY                                                   
071500         MOVE WS-OTH-FLD-IDX TO WS-FOUND-IDX                              
071600         MOVE 'Y' TO WS-FOUND-SW                                          
071700     END-IF.                                                              
071800*                                                                         
071900 8160-FIND-FIELD-IN-NEW.                                                  
072000     MOVE 'N' TO WS-FOUND-SW.                                             
072100     MOVE 0 TO WS-FOUND-IDX.                                              
072200     IF NEW-TBL-FIELD-COUNT(WS-OTH-REC-IDX) > 0                           
072300         PERFORM 8165-SCAN-NEW-FIELDS                                     
072400             VARYING WS-OTH-FLD-IDX FROM 1 BY 1                           
072500             UNTIL WS-OTH-FLD-IDX >                                       
072600                NEW-TBL-FIELD-COUNT(WS-OTH-REC-IDX)                       
072700                OR WS-FOUND-SW = 'Y'                                      
072800     END-IF.                                                              
072900 8160-FIND-FIELD-IN-NEW-X.                                                
073000     EXIT.                                                                
073100*                                                                         
073200 8165-SCAN-NEW-FIELDS.                                                    
073300     IF NEW-TBL-FLD-KEY(WS-OTH-REC-IDX WS-OTH-FLD-IDX)                    
073400        = WS-LOOKUP-KEY                                                   
073500         MOVE WS-OTH-FLD-IDX TO WS-FOUND-IDX                              
073600         MOVE 'Y' TO WS-FOUND-SW                                          
073700     END-IF.                                                              
073800*                                                                         
073900*    TAB-DELIMITED TOKENIZER - SPLITS WS-SPLIT-LINE(1:WS-SPLIT-           
074000*    LEN) INTO WS-TOKEN-VAL(1) THRU (WS-TOKEN-COUNT).  SAME               
074100*    DEVICE AS DATMRG01'S 8200 SERIES (D4688).                            
074200 8200-SPLIT-TOKENS.                                                       
074300     MOVE 0 TO WS-TOKEN-COUNT.                                            
074400     MOVE 1 TO WS-SPLIT-POS.                                              
074500     MOVE 'N' TO WS-SPLIT-DONE-SW.                                        
074600     PERFORM 8210-SPLIT-ONE-TOKEN                                         
074700         UNTIL WS-SPLIT-DONE-SW = 'Y'                                     
074800            OR WS-TOKEN-COUNT >= 20.                                      
074900 8200-SPLIT-TOKENS-EXIT.                                                  
075000     EXIT.                                                                
075100*                                                                         
075200 8210-SPLIT-ONE-TOKEN.                                                    
075300     MOVE WS-SPLIT-LINE TO WS-FC-LINE.                                    
075400     MOVE WS-SPLIT-LEN TO WS-FC-LEN.                                      
075500     MOVE WS-SPLIT-POS TO WS-FC-START.                                    
075600     MOVE WS-TAB-CHAR TO WS-FC-CHAR.                                      
075700     PERFORM 9200-FIND-CHAR THRU 9200-FIND-CHAR-EXIT.                     
075800     PERFORM 8220-STORE-TOKEN.                                            
075900     IF WS-FC-POS = 0                                                     
076000         MOVE 'Y' TO WS-SPLIT-DONE-SW                                     
076100     ELSE                                                                 
076200         COMPUTE WS-SPLIT-POS = WS-FC-POS + 1                             
076300         IF WS-SPLIT-POS > WS-SPLIT-LEN                                   
076400             MOVE 'Y' TO WS-SPLIT-DONE-SW                                 
076500         END-IF                                                           
076600     END-IF.                                                              
076700*                                                                         
076800 8220-STORE-TOKEN.                                                        
076900     ADD 1 TO WS-TOKEN-COUNT.                                             
077000     MOVE SPACES TO WS-TOKEN-VAL(WS-TOKEN-COUNT).                         
077100     IF WS-FC-POS = 0                                                     
077200         IF WS-SPLIT-POS <= WS-SPLIT-LEN                                  
077300             COMPUTE WS-TOK-LEN =                                         
077400                 WS-SPLIT-LEN - WS-SPLIT-POS + 1                          
077500             MOVE WS-SPLIT-LINE(WS-SPLIT-POS:WS-TOK-LEN)                  
077600                 TO WS-TOKEN-VAL(WS-TOKEN-COUNT)                          
077700         END-IF                                                           
077800     ELSE                                                                 
077900         IF WS-FC-POS > WS-SPLIT-POS                                      
078000             COMPUTE WS-TOK-LEN = WS-FC-POS - WS-SPLIT-POS                
078100             MOVE WS-SPLIT-LINE(WS-SPLIT-POS:WS-TOK-LEN)                  
078200                 TO WS-TOKEN-VAL(WS-TOKEN-COUNT)                          
078300         END-IF                                                           
078400     END-IF.                                                              
078500*                                                                         
078600****************************************************************          
078700*    9000 SERIES - SCAN/TRIM/FIND UTILITIES.  NONE OF THESE     *         
078800*    KNOW ABOUT ITEMNAME BLOCKS - THEY WORK ON WHATEVER THE     *         
078900*    CALLER LEFT IN WS-TRIM-IN, WS-FC-LINE OR WS-SPLIT-LINE     *         
079000*    (D4688).                                                   *         
079100****************************************************************          
079200*    TRIMS LEADING/TRAILING SPACES FROM WS-TRIM-IN INTO                   
079300*    WS-TRIM-OUT.                                                         
079400 9100-TRIM-FIELD.                                                         
079500     MOVE SPACES TO WS-TRIM-OUT.                                          
079600     MOVE 0 TO WS-TRIM-START WS-TRIM-END.                                 
079700     PERFORM 9110-TRIM-SCAN                                               
079800         VARYING WS-TRIM-I FROM 1 BY 1 UNTIL WS-TRIM-I > 512.             
079900     IF WS-TRIM-START NOT = 0                                             
080000         COMPUTE WS-TOK-LEN = WS-TRIM-END - WS-TRIM-START + 1             
080100         MOVE WS-TRIM-IN(WS-TRIM-START:WS-TOK-LEN) TO WS-TRIM-OUT         
080200     END-IF.                                                              
080300 9100-TRIM-FIELD-EXIT.                                                    
080400     EXIT.                                                                
080500*                                                                         
080600 9110-TRIM-SCAN.                                                          
080700     IF WS-TRIM-IN(WS-TRIM-I:1) NOT = SPACE                               
080800         IF WS-TRIM-START = 0                                             
080900             MOVE WS-TRIM-I TO WS-TRIM-START                              
081000         END-IF                                                           
081100         MOVE WS-TRIM-I TO WS-TRIM-END                                    
081200     END-IF.                                                              
081300*                                                                         
081400*    FIRST OCCURRENCE OF WS-FC-CHAR IN WS-FC-LINE(WS-FC-START:)           
081500*    UP TO WS-FC-LEN - RETURNS WS-FC-POS, ZERO IF NOT FOUND.              
081600 9200-FIND-CHAR.                                                          
081700     MOVE 0 TO WS-FC-POS.                                                 
081800     IF WS-FC-START >= 1 AND WS-FC-START <= WS-FC-LEN                     
081900         PERFORM 9210-FIND-CHAR-SCAN                                      
082000             VARYING WS-FC-I FROM WS-FC-START BY 1                        
082100             UNTIL WS-FC-I > WS-FC-LEN OR WS-FC-POS NOT = 0               
082200     END-IF.                                                              
082300 9200-FIND-CHAR-EXIT.                                                     
082400     EXIT.                                                                
082500*                                                                         
082600 9210-FIND-CHAR-SCAN.                                                     
082700     IF WS-FC-LINE(WS-FC-I:1) = WS-FC-CHAR                                
082800         MOVE WS-FC-I TO WS-FC-POS                                        
082900     END-IF.                                                              
083000*                                                                         
083100*    STRIPS ONE LEVEL OF [ ] OFF WS-TRIM-IN, TRIMS BOTH SIDES,            
083200*    LEAVES THE RESULT IN WS-TRIM-OUT.  ITEMNAME FORMAT WRAPS             
083300*    EVERY FIELD VALUE IN BRACKETS, NOT JUST id - SEE 2086-               
083400*    ONE-BLOCK-TOKEN.  EMPTY BRACKETS FALL BACK TO THE RAW                
083500*    BRACKETED TEXT RATHER THAN GOING OUT BLANK (D4519).                  
083600 9300-STRIP-BRACKETS.                                                     
083700     PERFORM 9100-TRIM-FIELD THRU 9100-TRIM-FIELD-EXIT.                   
083800     IF WS-TRIM-START NOT = 0                                             
083900         IF WS-TRIM-IN(WS-TRIM-START:1) = '['                             
084000                 AND WS-TRIM-IN(WS-TRIM-END:1) = ']'                      
084100                 AND WS-TRIM-END > WS-TRIM-START                          
084200             COMPUTE WS-TOK-LEN =                                         
084300                 WS-TRIM-END - WS-TRIM-START - 1                          
084400             IF WS-TOK-LEN > 0                                            
084500                 MOVE SPACES TO WS-TRIM-OUT                               
084600                 MOVE WS-TRIM-IN(WS-TRIM-START + 1:WS-TOK-LEN)            
084700                     TO WS-TRIM-OUT                                       
084800             END-IF                                                       
084900         END-IF                                                           
085000     END-IF.                                                              
085100 9300-STRIP-BRACKETS-X.                                                   
085200     EXIT.                                                                
