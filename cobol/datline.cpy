000100****************************************************************          
000200* DATLINE  -  ONE RAW TEXT LINE OF A DAT FILE                             
000300*                                                                         
000400*     USED AS THE FD RECORD FOR THE OLD/NEW INPUT FILES, THE              
000500*     MERGED EXPORT FILE, AND THE TWO ITEMNAME FILES COMPARED             
000600*     BY ITMCMP01.  RECORDING MODE V - LINES RUN SHORTER THAN             
000700*     THE MAXIMUM MOST OF THE TIME.                                       
000800*                                                                         
000900*     MAINTENANCE:                                                        
001000*     DATE      BY   REQUEST   DESCRIPTION                                
001100*     --------  ---  --------  -----------------------------------        
001200*     03/14/94  JMH  D4401     ORIGINAL LAYOUT.                           
001300*     06/30/98  TCS  D4519     Y2K REVIEW - NO CHANGE REQUIRED.           
001400****************************************************************          
001500 01  :TAG:-LINE-RECORD.                                                   
001600     05  :TAG:-LINE-TEXT             PIC X(512).                          
001700     05  FILLER                      PIC X(001).                          
