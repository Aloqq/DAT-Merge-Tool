000100****************************************************************          
000200* DATMRG01                                                     *          
000300*                                                                *        
000400* AUTHOR:  J. SAYLES                                            *         
000500*                                                                *        
000600* READS AN OLD DAT FILE AND A NEW DAT FILE (LINE, BLOCK OR      *         
000700* CONFIG TEXT FORMAT), BUILDS A FIELD-LEVEL DIFFERENCE OF THE   *         
000800* TWO, RESOLVES A MERGED VALUE FOR EVERY SURVIVING FIELD, AND   *         
000900* WRITES A MERGED OUTPUT FILE IN THE REQUESTED FORMAT.          *         
001000*                                                                *        
001100* A GOOD CANDIDATE FOR THE DEBUGGING LAB - FEED IT A TRUNCATED  *         
001200* OR MIS-FORMATTED DAT FILE AND WATCH WS-ABORT-SW TRIP.         *         
001300****************************************************************          
001400*                                                                *        
001500* CONTROL CARD (SYSIN), ONE RECORD, FREE FORMAT:                *         
001600*     COL 1     REQUESTED EXPORT FORMAT - L / B / C / BLANK     *         
001700*     COL 2-41  RECORD-ID TO MARK DELETED THIS RUN (OR BLANK)   *         
001800*     COL 42-81 RECORD-ID TO RESTORE (UN-DELETE) THIS RUN       *         
001900****************************************************************          
002000*                                                                *        
002100*     MAINTENANCE LOG                                           *         
002200*     DATE      BY   REQUEST   DESCRIPTION                      *         
002300*     --------  ---  --------  ------------------------------   *         
002400*     03/14/94  JMH  D4401     ORIGINAL PROGRAM - LINE FORMAT   *         
002500*                              COMPARE AND MERGE ONLY.           *        
002600*     11/02/95  RLP  D4477     WIDENED VALUE FIELDS TO X(200).  *         
002700*     02/08/96  RLP  D4483     ADDED CONFIG FORMAT SUPPORT.      *        
002800*     07/19/97  TCS  D4498     ADDED BLOCK FORMAT, INCLUDING THE*         
002900*                              ONE-LINE STRING_BEGIN RECORDS.    *        
003000*     06/30/98  TCS  D4519     Y2K REVIEW.  PROGRAM PROCESSES   *         
003100*                              NO DATE FIELDS.  NO CHANGE MADE.  *        
003200*     09/21/01  KDW  D4602     ADDED THE DELETE-ID/RESTORE-ID    *        
003300*                              CONTROL CARD FIELDS TO DRIVE THE  *        
003400*                              MERGE STEP'S DELETE/RESTORE RULE. *        
003500*     04/09/03  KDW  D4688     PARSE NOW COPIES THE SCRATCH      *        
003600*                              TABLE INTO OLD-TBL/NEW-TBL WITH   *        
003700*                              ONE MOVE INSTEAD OF A FIELD LOOP. *        
003800*     01/12/05  KDW  D4730     BLANK/UNKNOWN REQUESTED FORMAT    *        
003900*                              NOW DEFAULTS TO LINE PER OPS      *        
004000*                              REQUEST INSTEAD OF ABENDING.      *        
004100****************************************************************          
004200 IDENTIFICATION DIVISION.                                                 
004300 PROGRAM-ID.  DATMRG01.                                                   
004400 AUTHOR.  J. SAYLES.                                                      
004500 INSTALLATION.  COBOL DEVELOPMENT CENTER.                                 
004600 DATE-WRITTEN.  03/14/94.                                                 
004700 DATE-COMPILED.  03/14/94.                                                
004800 SECURITY.  NON-CONFIDENTIAL.                                             
004900****************************************************************          
005000 ENVIRONMENT DIVISION.                                                    
005100 CONFIGURATION SECTION.                                                   
005200 SOURCE-COMPUTER.  IBM-370.                                               
005300 OBJECT-COMPUTER.  IBM-370.                                               
005400 SPECIAL-NAMES.                                                           
005500     C01 IS TOP-OF-FORM.                                                  
005600 INPUT-OUTPUT SECTION.                                                    
005700 FILE-CONTROL.                                                            
005800     SELECT OLD-DATA-FILE  ASSIGN TO OLDDAT                               
005900            ACCESS IS SEQUENTIAL                                          
006000            FILE STATUS IS WS-OLDDAT-STATUS.                              
006100     SELECT NEW-DATA-FILE  ASSIGN TO NEWDAT                               
006200            ACCESS IS SEQUENTIAL                                          
006300            FILE STATUS IS WS-NEWDAT-STATUS.                              
006400     SELECT MERGED-OUT-FILE  ASSIGN TO MRGDAT                             
006500            ACCESS IS SEQUENTIAL                                          
006600            FILE STATUS IS WS-MRGDAT-STATUS.                              
006700****************************************************************          
006800 DATA DIVISION.                                                           
006900 FILE SECTION.                                                            
007000*                                                                         
007100 FD  OLD-DATA-FILE                                                        
007200     RECORDING MODE IS V                                                  
007300     BLOCK CONTAINS 0 RECORDS                                             
007400     RECORD IS VARYING FROM 1 TO 512 CHARACTERS                           
007500            DEPENDING ON WS-OLD-LINE-LEN.                                 
007600 COPY DATLINE REPLACING ==:TAG:== BY ==OLD-IN==.                          
007700*                                                                         
007800 FD  NEW-DATA-FILE                                                        
007900     RECORDING MODE IS V                                                  
008000     BLOCK CONTAINS 0 RECORDS                                             
008100     RECORD IS VARYING FROM 1 TO 512 CHARACTERS                           
008200            DEPENDING ON WS-NEW-LINE-LEN.                                 
008300 COPY DATLINE REPLACING ==:TAG:== BY ==NEW-IN==.                          
008400*                                                                         
008500 FD  MERGED-OUT-FILE                                                      
008600     RECORDING MODE IS V                                                  
008700     BLOCK CONTAINS 0 RECORDS                                             
008800     RECORD IS VARYING FROM 1 TO 512 CHARACTERS                           
008900            DEPENDING ON WS-MRG-LINE-LEN.                                 
009000 COPY DATLINE REPLACING ==:TAG:== BY ==MRG-OUT==.                         
009100****************************************************************          
009200 WORKING-STORAGE SECTION.                                                 
009300****************************************************************          
009400*                                                                         
009500 01  WS-FIELDS.                                                           
009600     05  WS-OLDDAT-STATUS        PIC X(02) VALUE SPACES.                  
009700     05  WS-NEWDAT-STATUS        PIC X(02) VALUE SPACES.                  
009800     05  WS-MRGDAT-STATUS        PIC X(02) VALUE SPACES.                  
009900     05  WS-OLD-LINE-LEN         PIC 9(03) COMP VALUE 0.                  
010000     05  WS-OLD-LEN-X REDEFINES WS-OLD-LINE-LEN                           
010100                                 PIC X(02).                               
010200     05  WS-NEW-LINE-LEN         PIC 9(03) COMP VALUE 0.                  
010300     05  WS-NEW-LEN-X REDEFINES WS-NEW-LINE-LEN                           
010400                                 PIC X(02).                               
010500     05  WS-MRG-LINE-LEN         PIC 9(03) COMP VALUE 0.                  
010600     05  WS-OLD-EOF-SW           PIC X(01) VALUE 'N'.                     
010700         88  OLD-AT-EOF              VALUE 'Y'.                           
010800     05  WS-NEW-EOF-SW           PIC X(01) VALUE 'N'.                     
010900         88  NEW-AT-EOF              VALUE 'Y'.                           
011000     05  WS-ABORT-SW             PIC X(01) VALUE 'N'.                     
011100         88  WS-ABORT-RUN            VALUE 'Y'.                           
011200     05  FILLER                  PIC X(01).                               
011300*                                                                         
011400 01  WS-CONTROL-CARD.                                                     
011500     05  WS-CTL-FORMAT-REQ       PIC X(01) VALUE SPACE.                   
011600     05  WS-CTL-DELETE-ID        PIC X(40) VALUE SPACES.                  
011700     05  WS-CTL-RESTORE-ID       PIC X(40) VALUE SPACES.                  
011800     05  FILLER                  PIC X(01).                               
011900*                                                                         
012000*    FLAT DUMP VIEW OF THE CONTROL CARD, USED ONLY BY THE                 
012100*    08/97 SYSIN-ECHO DISPLAY BELOW (D4498).                              
012200 01  WS-CTL-CARD-ALT REDEFINES WS-CONTROL-CARD                            
012300            PIC X(81).                                                    
012400*                                                                         
012500 01  WS-FORMAT-SW.                                                        
012600     05  WS-DETECTED-FORMAT      PIC X(01) VALUE SPACE.                   
012700     05  WS-OLD-FORMAT           PIC X(01) VALUE SPACE.                   
012800     05  WS-NEW-FORMAT           PIC X(01) VALUE SPACE.                   
012900     05  WS-PARSE-SIDE           PIC X(01) VALUE SPACE.                   
013000     05  WS-SAW-BLOCK-TRIGGER    PIC X(01) VALUE 'N'.                     
013100     05  WS-SAW-CONFIG-TRIGGER   PIC X(01) VALUE 'N'.                     
013200     05  FILLER                  PIC X(01).                               
013300*                                                                         
013400 01  WS-WORK-COUNTERS.                                                    
013500     05  I                       PIC S9(9) COMP-3 VALUE +0.               
013600     05  WORK-NUM                PIC S9(8) COMP   VALUE +0.               
013700     05  FILLER                  PIC X(01).                               
013800*                                                                         
013900*    FULL TEXT OF WHICHEVER FILE IS CURRENTLY BEING PARSED -              
014000*    1000-PARSE-FILE READS OLD-DATA-FILE OR NEW-DATA-FILE INTO            
014100*    THIS SCRATCH BUFFER ACCORDING TO WS-PARSE-SIDE, SO THE               
014200*    FORMAT-SPECIFIC PARSE PARAGRAPHS ONLY HAVE TO BE WRITTEN             
014300*    ONCE (D4688).                                                        
014400 01  CURR-LINE-BUFFER.                                                    
014500     05  CURR-LINE-COUNT         PIC 9(04) COMP VALUE 0.                  
014600     05  CURR-LINE-ENTRY OCCURS 1000 TIMES                                
014700                INDEXED BY CURR-LINE-IDX.                                 
014800         10  CURR-LINE-VAL           PIC X(512).                          
014900         10  CURR-LINE-LEN           PIC 9(03) COMP.                      
015000         10  CURR-LINE-UC            PIC X(512).                          
015100     05  FILLER                  PIC X(01).                               
015200*                                                                         
015300 COPY DATPRSD REPLACING ==:TAG:== BY ==CURR-TBL==.                        
015400 COPY DATPRSD REPLACING ==:TAG:== BY ==OLD-TBL==.                         
015500 COPY DATPRSD REPLACING ==:TAG:== BY ==NEW-TBL==.                         
015600 COPY DATPRSD REPLACING ==:TAG:== BY ==DIF-TBL==.                         
015700*                                                                         
015800*    TEMPORARY FIELD LIST FOR THE BLOCK PARSER WHILE A SINGLE             
015900*    ITEM_NAME_BEGIN/END BLOCK IS BEING ACCUMULATED.                      
016000 01  WS-BLOCK-WORK.                                                       
016100     05  WS-BLK-IN-PROGRESS      PIC X(01) VALUE 'N'.                     
016200     05  WS-BLK-ID               PIC X(40) VALUE SPACES.                  
016300     05  WS-BLK-ID-R REDEFINES WS-BLK-ID                                  
016400                OCCURS 40 TIMES                                           
016500                INDEXED BY WS-BLK-ID-IDX                                  
016600                PIC X(01).                                                
016700     05  WS-BLK-HAS-ID           PIC X(01) VALUE 'N'.                     
016800     05  WS-BLK-FLD-COUNT        PIC 9(03) COMP-3 VALUE 0.                
016900     05  WS-BLK-FLD-ENTRY OCCURS 50 TIMES                                 
017000                INDEXED BY WS-BLK-FLD-IDX.                                
017100         10  WS-BLK-FLD-KEY          PIC X(30).                           
017200         10  WS-BLK-FLD-VAL          PIC X(200).                          
017300     05  FILLER                  PIC X(01).                               
017400*                                                                         
017500*    TEMPORARY TOKEN LIST - ONE LINE, SPLIT ON TAB.                       
017600 01  WS-TOKEN-WORK.                                                       
017700     05  WS-TOKEN-COUNT          PIC 9(02) COMP VALUE 0.                  
017800     05  WS-TOKEN-ENTRY OCCURS 20 TIMES                                   
017900                INDEXED BY WS-TOKEN-IDX.                                  
018000         10  WS-TOKEN-VAL            PIC X(200).                          
018100     05  FILLER                  PIC X(01).                               
018200*                                                                         
018300*    CURRENT CONFIG SECTION NAME WHILE PARSING CONFIG FORMAT.             
018400 01  WS-CONFIG-WORK.                                                      
018500     05  WS-CFG-SECTION          PIC X(40) VALUE 'DEFAULT'.               
018600     05  WS-CFG-DEDUP-N          PIC 9(03) COMP VALUE 0.                  
018700     05  WS-CFG-DEDUP-ED         PIC ZZ9.                                 
018800     05  WS-CFG-TRY-ID           PIC X(44) VALUE SPACES.                  
018900     05  FILLER                  PIC X(01).                               
019000*                                                                         
019100*    GENERIC CHARACTER-SCAN WORK AREA, SHARED BY EVERY                    
019200*    FIND-FIRST-OCCURRENCE AND TRIM OPERATION IN THE PROGRAM.             
019300 01  WS-SCAN-WORK.                                                        
019400     05  WS-FC-LINE              PIC X(512) VALUE SPACES.                 
019500     05  WS-FC-LEN               PIC 9(03) COMP VALUE 0.                  
019600     05  WS-FC-START             PIC 9(03) COMP VALUE 0.                  
019700     05  WS-FC-CHAR              PIC X(01) VALUE SPACE.                   
019800     05  WS-FC-POS               PIC 9(03) COMP VALUE 0.                  
019900     05  WS-FC-I                 PIC 9(03) COMP VALUE 0.                  
020000     05  WS-TAB-CHAR              PIC X(01) VALUE X'09'.                  
020100     05  FILLER                  PIC X(01).                               
020200*                                                                         
020300 01  WS-TRIM-WORK.                                                        
020400     05  WS-TRIM-IN              PIC X(512) VALUE SPACES.                 
020500     05  WS-TRIM-OUT             PIC X(512) VALUE SPACES.                 
020600     05  WS-TRIM-START           PIC 9(03) COMP VALUE 0.                  
020700     05  WS-TRIM-END             PIC 9(03) COMP VALUE 0.                  
020800     05  WS-TRIM-I                PIC 9(03) COMP VALUE 0.                 
020900     05  FILLER                  PIC X(01).                               
021000*                                                                         
021100 01  WS-SPLIT-WORK.                                                       
021200     05  WS-SPLIT-LINE           PIC X(512) VALUE SPACES.                 
021300     05  WS-SPLIT-LEN            PIC 9(03) COMP VALUE 0.                  
021400     05  WS-SPLIT-POS            PIC 9(03) COMP VALUE 0.                  
021500     05  WS-TOK-LEN              PIC 9(03) COMP VALUE 0.                  
021600     05  WS-SPLIT-DONE-SW        PIC X(01) VALUE 'N'.                     
021700     05  FILLER                  PIC X(01).                               
021800*                                                                         
021900 01  WS-CASE-FOLD.                                                        
022000     05  WS-LOWER-ALPHABET       PIC X(26)                                
022100              VALUE 'abcdefghijklmnopqrstuvwxyz'.                         
022200     05  WS-UPPER-ALPHABET       PIC X(26)                                
022300              VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                         
022400     05  WS-HIT-COUNT            PIC 9(03) COMP VALUE 0.                  
022500     05  FILLER                  PIC X(01).                               
022600*                                                                         
022700*    LOOKUP KEYS USED BY THE GENERIC FIND-OR-ADD PARAGRAPHS.              
022800 01  WS-LOOKUP-WORK.                                                      
022900     05  WS-LOOKUP-ID            PIC X(40) VALUE SPACES.                  
023000     05  WS-LOOKUP-KEY           PIC X(30) VALUE SPACES.                  
023100     05  WS-FOUND-IDX            PIC 9(03) COMP VALUE 0.                  
023200     05  WS-FOUND-SW             PIC X(01) VALUE 'N'.                     
023300     05  FILLER                  PIC X(01).                               
023400*                                                                         
023500*    SUBSCRIPTS AND SCRATCH COMPARE AREA FOR THE 2000/3000                
023600*    SERIES (DIFF AND MERGE) - ADDED WITH THE DELETE/RESTORE              
023700*    RULE (D4602).                                                        
023800*    WS-NEW-REC-IDX/WS-OLD-REC-IDX/WS-SRC-FLD-IDX LOCATE THE              
023900*    SOURCE ROW WHILE 2200 IS UNIONING ONE DIF-TBL RECORD'S               
024000*    FIELDS.  WS-CMP-REC-IDX/WS-CMP-FLD-IDX ARE SEPARATE SHORT            
024100*    COPIES OF THE CURRENT DIF-TBL SUBSCRIPTS, USED ONLY BY THE           
024200*    STATUS-RESOLUTION AND MERGE PARAGRAPHS SO THOSE MOVE                 
024300*    STATEMENTS FIT THE 66-COLUMN BODY (D4688).                           
024400 01  WS-DIFF-MERGE-WORK.                                                  
024500     05  WS-NEW-REC-IDX          PIC 9(03) COMP VALUE 0.                  
024600     05  WS-OLD-REC-IDX          PIC 9(03) COMP VALUE 0.                  
024700     05  WS-SRC-FLD-IDX          PIC 9(03) COMP VALUE 0.                  
024800     05  WS-CMP-REC-IDX          PIC 9(03) COMP VALUE 0.                  
024900     05  WS-CMP-FLD-IDX          PIC 9(03) COMP VALUE 0.                  
025000     05  WS-CMP-OLD-TRIMMED      PIC X(200) VALUE SPACES.                 
025100     05  FILLER                  PIC X(01).                               
025200*                                                                         
025300*    EXPORT-PARAGRAPH WORK AREA.                                          
025400 01  WS-EXPORT-WORK.                                                      
025500     05  WS-OUT-LINE             PIC X(512) VALUE SPACES.                 
025600     05  WS-OUT-LEN              PIC 9(03) COMP VALUE 0.                  
025700     05  WS-RESOLVED-VAL         PIC X(200) VALUE SPACES.                 
025800     05  WS-RESOLVED-SW          PIC X(01) VALUE 'N'.                     
025900     05  WS-FIRST-IN-SECTION     PIC X(01) VALUE 'Y'.                     
026000     05  WS-CURR-SECTION         PIC X(40) VALUE SPACES.                  
026100     05  WS-SECTION-LIST-N       PIC 9(03) COMP VALUE 0.                  
026200     05  WS-SECTION-LIST OCCURS 50 TIMES                                  
026300                INDEXED BY WS-SECT-IDX.                                   
026400         10  WS-SECTION-NAME         PIC X(40).                           
026500     05  WS-EXP-SEC-FLD-IDX      PIC 9(03) COMP VALUE 0.                  
026600     05  WS-EXP-KEY-FLD-IDX      PIC 9(03) COMP VALUE 0.                  
026700     05  WS-EXP-VAL-FLD-IDX      PIC 9(03) COMP VALUE 0.                  
026800     05  WS-EXP-STRID-FLD-IDX    PIC 9(03) COMP VALUE 0.                  
026900     05  WS-EXP-HAS-ID           PIC X(01) VALUE 'N'.                     
027000     05  WS-EXP-IS-STRING        PIC X(01) VALUE 'N'.                     
027100     05  WS-EXP-PEND-BLANK       PIC X(01) VALUE 'N'.                     
027200     05  WS-EXP-KEY-UC           PIC X(30) VALUE SPACES.                  
027300     05  WS-EXP-KEY-TXT          PIC X(30) VALUE SPACES.                  
027400     05  WS-OUT-PTR              PIC 9(03) COMP VALUE 0.                  
027500     05  FILLER                  PIC X(01).                               
027600****************************************************************          
027700 PROCEDURE DIVISION.                                                      
027800****************************************************************          
027900*                                                                         
028000 000-MAIN.                                                                
028100     PERFORM 0100-INITIALIZE.                                             
028200     IF NOT WS-ABORT-RUN                                                  
028300         MOVE 'O' TO WS-PARSE-SIDE                                        
028400         PERFORM 1000-PARSE-FILE THRU 1390-PARSE-FILE-EXIT                
028500     END-IF.                                                              
028600     IF NOT WS-ABORT-RUN                                                  
028700         MOVE 'N' TO WS-PARSE-SIDE                                        
028800         PERFORM 1000-PARSE-FILE THRU 1390-PARSE-FILE-EXIT                
028900     END-IF.                                                              
029000     IF NOT WS-ABORT-RUN                                                  
029100         IF WS-OLD-FORMAT NOT = WS-NEW-FORMAT                             
029200             DISPLAY 'DATMRG01 - OLD/NEW FORMAT MISMATCH - RUN'           
029300             DISPLAY '           ABORTED FOR THIS FILE PAIR.'             
029400             MOVE 'Y' TO WS-ABORT-SW                                      
029500             MOVE 16 TO RETURN-CODE                                       
029600         END-IF                                                           
029700     END-IF.                                                              
029800     IF NOT WS-ABORT-RUN                                                  
029900         PERFORM 2000-BUILD-DIFF THRU 2390-BUILD-DIFF-EXIT                
030000         PERFORM 3000-RESOLVE-MERGE THRU 3190-RESOLVE-MERGE-EXIT          
030100         PERFORM 4000-EXPORT-FILE THRU 4390-EXPORT-FILE-EXIT              
030200     END-IF.                                                              
030300     PERFORM 9700-CLOSE-FILES.                                            
030400     GOBACK.                                                              
030500*                                                                         
030600 0100-INITIALIZE.                                                         
030700     MOVE LOW-VALUES TO WS-CONTROL-CARD.                                  
030800     MOVE SPACES TO WS-CONTROL-CARD.                                      
030900     ACCEPT WS-CONTROL-CARD.                                              
031000     IF WS-CTL-FORMAT-REQ = 'l' OR WS-CTL-FORMAT-REQ = 'b'                
031100             OR WS-CTL-FORMAT-REQ = 'c'                                   
031200         PERFORM 0110-UPCASE-FORMAT-REQ                                   
031300     END-IF.                                                              
031400     IF WS-CTL-FORMAT-REQ NOT = 'L' AND                                   
031500        WS-CTL-FORMAT-REQ NOT = 'B' AND                                   
031600        WS-CTL-FORMAT-REQ NOT = 'C'                                       
031700         MOVE 'L' TO WS-CTL-FORMAT-REQ                                    
031800     END-IF.                                                              
031900     PERFORM 9600-OPEN-FILES.                                             
032000     IF WS-OLDDAT-STATUS NOT = '00' OR WS-NEWDAT-STATUS NOT = '00'        
032100             OR WS-MRGDAT-STATUS NOT = '00'                               
032200         MOVE 'Y' TO WS-ABORT-SW                                          
032300         MOVE 16 TO RETURN-CODE                                           
032400     END-IF.                                                              
032500 0100-INITIALIZE-EXIT.                                                    
032600     EXIT.                                                                
032700*                                                                         
032800 0110-UPCASE-FORMAT-REQ.                                                  
032900     INSPECT WS-CTL-FORMAT-REQ                                            
033000             CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.           
033100*                                                                         
033200****************************************************************          
033300*    1000 SERIES - PARSE INPUT FILE (FORMAT DETECT + PARSE)    *          
033400****************************************************************          
033500 1000-PARSE-FILE.                                                         
033600     MOVE 0 TO CURR-LINE-COUNT.                                           
033700     MOVE 0 TO CURR-TBL-REC-COUNT.                                        
033800     MOVE 'N' TO WS-SAW-BLOCK-TRIGGER.                                    
033900     MOVE 'N' TO WS-SAW-CONFIG-TRIGGER.                                   
034000     IF WS-PARSE-SIDE = 'O'                                               
034100         MOVE 'N' TO WS-OLD-EOF-SW                                        
034200     ELSE                                                                 
034300         MOVE 'N' TO WS-NEW-EOF-SW                                        
034400     END-IF.                                                              
034500     PERFORM 1050-READ-ONE-LINE.                                          
034600     PERFORM 1060-READ-REMAINING-LINES                                    
034700         UNTIL (WS-PARSE-SIDE = 'O' AND OLD-AT-EOF)                       
034800            OR (WS-PARSE-SIDE = 'N' AND NEW-AT-EOF).                      
034900     PERFORM 1100-DETECT-FORMAT.                                          
035000     IF WS-DETECTED-FORMAT = 'L'                                          
035100         PERFORM 1200-PARSE-AS-LINE                                       
035200     ELSE                                                                 
035300         IF WS-DETECTED-FORMAT = 'B'                                      
035400             PERFORM 1250-PARSE-AS-BLOCK                                  
035500         ELSE                                                             
035600             PERFORM 1300-PARSE-AS-CONFIG                                 
035700         END-IF                                                           
035800     END-IF.                                                              
035900     IF WS-PARSE-SIDE = 'O'                                               
036000         MOVE CURR-TBL-TABLE TO OLD-TBL-TABLE                             
036100         MOVE WS-DETECTED-FORMAT TO WS-OLD-FORMAT                         
036200     ELSE                                                                 
036300         MOVE CURR-TBL-TABLE TO NEW-TBL-TABLE                             
036400         MOVE WS-DETECTED-FORMAT TO WS-NEW-FORMAT                         
036500     END-IF.                                                              
036600 1390-PARSE-FILE-EXIT.                                                    
036700     EXIT.                                                                
036800*                                                                         
036900 1050-READ-ONE-LINE.                                                      
037000     IF WS-PARSE-SIDE = 'O'                                               
037100         READ OLD-DATA-FILE INTO WS-FC-LINE                               
037200         IF WS-OLDDAT-STATUS = '10'                                       
037300             MOVE 'Y' TO WS-OLD-EOF-SW                                    
037400         ELSE                                                             
037500             IF WS-OLD-LINE-LEN = 0                                       
037600                 DISPLAY 'DATMRG01 - ZERO-LENGTH OLD RECORD, RDW='        
037700                     WS-OLD-LEN-X                                         
037800             END-IF                                                       
037900             MOVE WS-OLD-LINE-LEN TO WS-FC-LEN                            
038000             PERFORM 1055-STORE-CURR-LINE                                 
038100         END-IF                                                           
038200     ELSE                                                                 
038300         READ NEW-DATA-FILE INTO WS-FC-LINE                               
038400         IF WS-NEWDAT-STATUS = '10'                                       
038500             MOVE 'Y' TO WS-NEW-EOF-SW                                    
038600         ELSE                                                             
038700             IF WS-NEW-LINE-LEN = 0                                       
038800                 DISPLAY 'DATMRG01 - ZERO-LENGTH NEW RECORD, RDW='        
038900                     WS-NEW-LEN-X                                         
039000             END-IF                                                       
039100             MOVE WS-NEW-LINE-LEN TO WS-FC-LEN                            
039200             PERFORM 1055-STORE-CURR-LINE                                 
039300         END-IF                                                           
039400     END-IF.                                                              
039500*                                                                         
039600 1055-STORE-CURR-LINE.                                                    
039700     IF CURR-LINE-COUNT < 1000                                            
039800         ADD 1 TO CURR-LINE-COUNT                                         
039900         MOVE SPACES TO CURR-LINE-VAL(CURR-LINE-COUNT)                    
040000         MOVE WS-FC-LINE TO CURR-LINE-VAL(CURR-LINE-COUNT)                
040100         MOVE WS-FC-LEN TO CURR-LINE-LEN(CURR-LINE-COUNT)                 
040200         MOVE WS-FC-LINE TO CURR-LINE-UC(CURR-LINE-COUNT)                 
040300         INSPECT CURR-LINE-UC(CURR-LINE-COUNT)                            
040400             CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET            
040500         INSPECT CURR-LINE-UC(CURR-LINE-COUNT)                            
040600             TALLYING WS-HIT-COUNT FOR ALL 'ITEM_NAME_BEGIN'              
040700         IF WS-HIT-COUNT > 0                                              
040800             MOVE 'Y' TO WS-SAW-BLOCK-TRIGGER                             
040900         END-IF                                                           
041000         MOVE 0 TO WS-HIT-COUNT                                           
041100         INSPECT CURR-LINE-UC(CURR-LINE-COUNT)                            
041200             TALLYING WS-HIT-COUNT FOR ALL 'STRING_BEGIN'                 
041300         IF WS-HIT-COUNT > 0                                              
041400             MOVE 'Y' TO WS-SAW-BLOCK-TRIGGER                             
041500         END-IF                                                           
041600         PERFORM 1150-CHECK-CONFIG-TRIGGER                                
041700     END-IF.                                                              
041800*                                                                         
041900 1060-READ-REMAINING-LINES.                                               
042000     PERFORM 1050-READ-ONE-LINE.                                          
042100*                                                                         
042200 1100-DETECT-FORMAT.                                                      
042300     IF WS-SAW-BLOCK-TRIGGER = 'Y'                                        
042400         MOVE 'B' TO WS-DETECTED-FORMAT                                   
042500     ELSE                                                                 
042600         IF WS-SAW-CONFIG-TRIGGER = 'Y'                                   
042700             MOVE 'C' TO WS-DETECTED-FORMAT                               
042800         ELSE                                                             
042900             MOVE 'L' TO WS-DETECTED-FORMAT                               
043000         END-IF                                                           
043100     END-IF.                                                              
043200*                                                                         
043300*    CONFIG TRIGGER - A LINE WHOSE FIRST NON-BLANK CHARACTER IS           
043400*    '[' AND WHICH HAS A ']' SOMEWHERE AFTER THAT, WITH AT LEAST          
043500*    ONE CHARACTER IN BETWEEN.                                            
043600 1150-CHECK-CONFIG-TRIGGER.                                               
043700     MOVE CURR-LINE-VAL(CURR-LINE-COUNT) TO WS-TRIM-IN.                   
043800     MOVE 0 TO WS-TRIM-START WS-TRIM-END.                                 
043900     PERFORM 9110-TRIM-SCAN                                               
044000         VARYING WS-TRIM-I FROM 1 BY 1 UNTIL WS-TRIM-I > 512.             
044100     IF WS-TRIM-START NOT = 0                                             
044200         IF WS-TRIM-IN(WS-TRIM-START:1) = '['                             
044300             MOVE CURR-LINE-VAL(CURR-LINE-COUNT) TO WS-FC-LINE            
044400             MOVE CURR-LINE-LEN(CURR-LINE-COUNT) TO WS-FC-LEN             
044500             MOVE ']' TO WS-FC-CHAR                                       
044600             COMPUTE WS-FC-START = WS-TRIM-START + 2                      
044700             PERFORM 9200-FIND-CHAR THRU 9200-FIND-CHAR-EXIT              
044800             IF WS-FC-POS NOT = 0                                         
044900                 MOVE 'Y' TO WS-SAW-CONFIG-TRIGGER                        
045000             END-IF                                                       
045100         END-IF                                                           
045200     END-IF.                                                              
045300*                                                                         
045400****************************************************************          
045500*    1200 SERIES - LINE FORMAT PARSE                            *         
045600****************************************************************          
045700 1200-PARSE-AS-LINE.                                                      
045800     PERFORM 1230-PARSE-LINE-ONE-REC                                      
045900         VARYING CURR-LINE-IDX FROM 1 BY 1                                
046000         UNTIL CURR-LINE-IDX > CURR-LINE-COUNT.                           
046100 1200-PARSE-AS-LINE-EXIT.                                                 
046200     EXIT.                                                                
046300*                                                                         
046400 1230-PARSE-LINE-ONE-REC.                                                 
046500     MOVE CURR-LINE-VAL(CURR-LINE-IDX) TO WS-FC-LINE.                     
046600     MOVE CURR-LINE-LEN(CURR-LINE-IDX) TO WS-FC-LEN.                      
046700     MOVE 1 TO WS-FC-START.                                               
046800     MOVE WS-TAB-CHAR TO WS-FC-CHAR.                                      
046900     PERFORM 9200-FIND-CHAR THRU 9200-FIND-CHAR-EXIT.                     
047000     IF WS-FC-POS NOT = 0 AND WS-FC-POS NOT = 1                           
047100         MOVE SPACES TO WS-TRIM-IN                                        
047200         MOVE WS-FC-LINE(1:WS-FC-POS - 1) TO WS-TRIM-IN                   
047300         PERFORM 9100-TRIM-FIELD THRU 9100-TRIM-FIELD-EXIT                
047400         MOVE WS-TRIM-OUT(1:40) TO WS-LOOKUP-ID                           
047500         IF WS-LOOKUP-ID NOT = SPACES                                     
047600             MOVE SPACES TO WS-TRIM-IN                                    
047700             IF WS-FC-POS < WS-FC-LEN                                     
047800                 COMPUTE WS-TOK-LEN = WS-FC-LEN - WS-FC-POS               
047900                 MOVE WS-FC-LINE(WS-FC-POS + 1:WS-TOK-LEN)                
048000                     TO WS-TRIM-IN                                        
048100             END-IF                                                       
048200             PERFORM 9100-TRIM-FIELD THRU 9100-TRIM-FIELD-EXIT            
048300             PERFORM 8100-FIND-OR-ADD-REC                                 
048400                 THRU 8100-FIND-OR-ADD-REC-X                              
048500             MOVE 1 TO CURR-TBL-FIELD-COUNT(WS-FOUND-IDX)                 
048600             MOVE 'value' TO CURR-TBL-FLD-KEY(WS-FOUND-IDX 1)             
048700             MOVE WS-TRIM-OUT(1:200)                                      
048800                 TO CURR-TBL-FLD-OLD-VAL(WS-FOUND-IDX 1)                  
048900             MOVE WS-TRIM-OUT(1:200)                                      
049000                 TO CURR-TBL-FLD-NEW-VAL(WS-FOUND-IDX 1)                  
049100         END-IF                                                           
049200     END-IF.                                                              
049300*                                                                         
049400****************************************************************          
049500*    1250 SERIES - BLOCK FORMAT PARSE                            *        
049600****************************************************************          
049700 1250-PARSE-AS-BLOCK.                                                     
049800     MOVE 'N' TO WS-BLK-IN-PROGRESS.                                      
049900     MOVE 'N' TO WS-BLK-HAS-ID.                                           
050000     MOVE 0 TO WS-BLK-FLD-COUNT.                                          
050100     PERFORM 1280-PARSE-BLOCK-ONE-LINE                                    
050200         VARYING CURR-LINE-IDX FROM 1 BY 1                                
050300         UNTIL CURR-LINE-IDX > CURR-LINE-COUNT.                           
050400     IF WS-BLK-IN-PROGRESS = 'Y' AND WS-BLK-HAS-ID = 'Y'                  
050500         PERFORM 1285-FINALIZE-BLOCK                                      
050600     END-IF.                                                              
050700 1250-PARSE-AS-BLOCK-EXIT.                                                
050800     EXIT.                                                                
050900*                                                                         
051000 1280-PARSE-BLOCK-ONE-LINE.                                               
051100     MOVE CURR-LINE-VAL(CURR-LINE-IDX) TO WS-SPLIT-LINE.                  
051200     MOVE CURR-LINE-LEN(CURR-LINE-IDX) TO WS-SPLIT-LEN.                   
051300     PERFORM 8200-SPLIT-TOKENS THRU 8200-SPLIT-TOKENS-EXIT.               
051400     MOVE CURR-LINE-UC(CURR-LINE-IDX) TO WS-FC-LINE.                      
051500     INSPECT WS-FC-LINE                                                   
051600         TALLYING WS-HIT-COUNT FOR ALL 'STRING_BEGIN'.                    
051700     IF WS-HIT-COUNT > 0                                                  
051800         MOVE 0 TO WS-HIT-COUNT                                           
051900         INSPECT WS-FC-LINE                                               
052000             TALLYING WS-HIT-COUNT FOR ALL 'STRING_END'                   
052100         IF WS-HIT-COUNT > 0                                              
052200             PERFORM 1290-PARSE-ONE-LINE-STRING                           
052300         ELSE                                                             
052400             MOVE 'Y' TO WS-BLK-IN-PROGRESS                               
052500             MOVE 'N' TO WS-BLK-HAS-ID                                    
052600             MOVE 0 TO WS-BLK-FLD-COUNT                                   
052700         END-IF                                                           
052800     ELSE                                                                 
052900         MOVE 0 TO WS-HIT-COUNT                                           
053000         IF WS-BLK-IN-PROGRESS = 'Y'                                      
053100             PERFORM 1286-PARSE-BLOCK-TOKENS                              
053200         END-IF                                                           
053300     END-IF.                                                              
053400     MOVE 0 TO WS-HIT-COUNT.                                              
053500*                                                                         
053600*    AN END MARKER ON ITS OWN LINE CLOSES THE BLOCK - CHECKED             
053700*    SEPARATELY SO A LINE CARRYING BOTH A KEY=VALUE TOKEN AND             
053800*    THE END MARKER (UNUSUAL, BUT SEEN IN HAND-EDITED FILES)              
053900*    STILL FINALIZES THE BLOCK.                                           
054000     MOVE CURR-LINE-UC(CURR-LINE-IDX) TO WS-FC-LINE.                      
054100     INSPECT WS-FC-LINE                                                   
054200         TALLYING WS-HIT-COUNT FOR ALL 'ITEM_NAME_END'.                   
054300     IF WS-HIT-COUNT = 0                                                  
054400         INSPECT WS-FC-LINE                                               
054500             TALLYING WS-HIT-COUNT FOR ALL 'STRING_END'                   
054600     END-IF.                                                              
054700     IF WS-HIT-COUNT > 0 AND WS-BLK-IN-PROGRESS = 'Y'                     
054800         IF WS-BLK-HAS-ID = 'Y'                                           
054900             PERFORM 1285-FINALIZE-BLOCK                                  
055000         END-IF                                                           
055100         MOVE 'N' TO WS-BLK-IN-PROGRESS                                   
055200     END-IF.                                                              
055300     MOVE 0 TO WS-HIT-COUNT.                                              
055400*                                                                         
055500 1285-FINALIZE-BLOCK.                                                     
055600     MOVE WS-BLK-ID TO WS-LOOKUP-ID.                                      
055700     PERFORM 8100-FIND-OR-ADD-REC THRU 8100-FIND-OR-ADD-REC-X.            
055800     MOVE WS-BLK-FLD-COUNT TO CURR-TBL-FIELD-COUNT(WS-FOUND-IDX).         
055900     PERFORM 1287-COPY-BLOCK-FIELDS                                       
056000         VARYING WS-BLK-FLD-IDX FROM 1 BY 1                               
056100         UNTIL WS-BLK-FLD-IDX > WS-BLK-FLD-COUNT.                         
056200     MOVE 'N' TO WS-BLK-HAS-ID.                                           
056300     MOVE 0 TO WS-BLK-FLD-COUNT.                                          
056400*                                                                         
056500 1287-COPY-BLOCK-FIELDS.                                                  
056600     MOVE WS-BLK-FLD-KEY(WS-BLK-FLD-IDX)                                  
056700         TO CURR-TBL-FLD-KEY(WS-FOUND-IDX WS-BLK-FLD-IDX).                
056800     MOVE WS-BLK-FLD-VAL(WS-BLK-FLD-IDX)                                  
056900         TO CURR-TBL-FLD-OLD-VAL(WS-FOUND-IDX WS-BLK-FLD-IDX).            
057000     MOVE WS-BLK-FLD-VAL(WS-BLK-FLD-IDX)                                  
057100         TO CURR-TBL-FLD-NEW-VAL(WS-FOUND-IDX WS-BLK-FLD-IDX).            
057200*                                                                         
057300*    A ONE-LINE STRING_BEGIN ... STRING_END RECORD - TOKENS               
057400*    ALREADY SPLIT BY 8200-SPLIT-TOKENS ABOVE.                            
057500 1290-PARSE-ONE-LINE-STRING.                                              
057600     MOVE 'N' TO WS-BLK-HAS-ID.                                           
057700     MOVE 0 TO WS-BLK-FLD-COUNT.                                          
057800     PERFORM 1291-TEST-STRING-TOKEN                                       
057900         VARYING WS-TOKEN-IDX FROM 1 BY 1                                 
058000         UNTIL WS-TOKEN-IDX > WS-TOKEN-COUNT.                             
058100     IF WS-BLK-HAS-ID = 'Y'                                               
058200         PERFORM 1285-FINALIZE-BLOCK                                      
058300     END-IF.                                                              
058400*                                                                         
058500 1291-TEST-STRING-TOKEN.                                                  
058600     PERFORM 1286-ONE-BLOCK-TOKEN.                                        
058700*                                                                         
058800*    ORDINARY BLOCK LINE - EACH TAB TOKEN CONTAINING '=' BECOMES          
058900*    A FIELD; THE id/stringID FIELD (IF ANY) SETS WS-BLK-ID.              
059000 1286-PARSE-BLOCK-TOKENS.                                                 
059100     PERFORM 1286-ONE-BLOCK-TOKEN                                         
059200         VARYING WS-TOKEN-IDX FROM 1 BY 1                                 
059300         UNTIL WS-TOKEN-IDX > WS-TOKEN-COUNT.                             
059400*                                                                         
059500 1286-ONE-BLOCK-TOKEN.                                                    
059600     MOVE WS-TOKEN-VAL(WS-TOKEN-IDX) TO WS-FC-LINE.                       
059700     MOVE 200 TO WS-FC-LEN.                                               
059800     MOVE 1 TO WS-FC-START.                                               
059900     MOVE '=' TO WS-FC-CHAR.                                              
060000     PERFORM 9200-FIND-CHAR THRU 9200-FIND-CHAR-EXIT.                     
060100     IF WS-FC-POS > 1                                                     
060200         MOVE SPACES TO WS-TRIM-IN                                        
060300         MOVE WS-FC-LINE(1:WS-FC-POS - 1) TO WS-TRIM-IN                   
060400         PERFORM 9100-TRIM-FIELD THRU 9100-TRIM-FIELD-EXIT                
060500         MOVE WS-TRIM-OUT(1:30) TO WS-LOOKUP-KEY                          
060600         MOVE SPACES TO WS-TRIM-IN                                        
060700         IF WS-FC-POS < 200                                               
060800             COMPUTE WS-TOK-LEN = 200 - WS-FC-POS                         
060900             MOVE WS-FC-LINE(WS-FC-POS + 1:WS-TOK-LEN)                    
061000                 TO WS-TRIM-IN                                            
061100         END-IF                                                           
061200         PERFORM 9100-TRIM-FIELD THRU 9100-TRIM-FIELD-EXIT                
061300         IF WS-BLK-FLD-COUNT < 50                                         
061400             ADD 1 TO WS-BLK-FLD-COUNT                                    
061500             MOVE WS-LOOKUP-KEY                                           
061600                 TO WS-BLK-FLD-KEY(WS-BLK-FLD-COUNT)                      
061700             MOVE WS-TRIM-OUT(1:200)                                      
061800                 TO WS-BLK-FLD-VAL(WS-BLK-FLD-COUNT)                      
061900         END-IF                                                           
062000         PERFORM 1295-TEST-ID-FIELD                                       
062100     END-IF.                                                              
062200*                                                                         
062300*    IS THIS FIELD NAMED id OR stringID - IF SO IT SUPPLIES THE           
062400*    BLOCK'S RECORD KEY, BRACKETS STRIPPED.                               
062500 1295-TEST-ID-FIELD.                                                      
062600     MOVE WS-LOOKUP-KEY TO WS-FC-LINE.                                    
062700     INSPECT WS-FC-LINE                                                   
062800         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.               
062900     IF WS-FC-LINE(1:40) = 'ID' OR WS-FC-LINE(1:40) = 'STRINGID'          
063000         MOVE WS-BLK-FLD-VAL(WS-BLK-FLD-COUNT) TO WS-TRIM-IN              
063100         PERFORM 9300-STRIP-BRACKETS THRU 9300-STRIP-BRACKETS-X           
063200         MOVE WS-TRIM-OUT(1:40) TO WS-BLK-ID                              
063300         MOVE 'Y' TO WS-BLK-HAS-ID                                        
063400         PERFORM 1296-SCRUB-ID-NULLS                                      
063500     END-IF.                                                              
063600*                                                                         
063700*    OLD VSAM-SOURCED EXTRACTS SOMETIMES CARRY A LOW-VALUES BYTE          
063800*    WHERE THE ID FIELD WAS SHORT-PADDED ON THE MAINFRAME SIDE -          
063900*    BLANK THOSE OUT SO 2100/2101 DO NOT MIS-MATCH TWO IDS THAT           
064000*    DIFFER ONLY IN A NULL BYTE (D4519).                                  
064100 1296-SCRUB-ID-NULLS.                                                     
064200     PERFORM 1297-SCRUB-ONE-BYTE                                          
064300         VARYING WS-BLK-ID-IDX FROM 1 BY 1                                
064400         UNTIL WS-BLK-ID-IDX > 40.                                        
064500*                                                                         
064600 1297-SCRUB-ONE-BYTE.                                                     
064700     IF WS-BLK-ID-R(WS-BLK-ID-IDX) = LOW-VALUE                            
064800         MOVE SPACE TO WS-BLK-ID-R(WS-BLK-ID-IDX)                         
064900     END-IF.                                                              
065000*                                                                         
065100****************************************************************          
065200*    1300 SERIES - CONFIG FORMAT PARSE                           *        
065300****************************************************************          
065400 1300-PARSE-AS-CONFIG.                                                    
065500     MOVE 'DEFAULT' TO WS-CFG-SECTION.                                    
065600     PERFORM 1320-PARSE-CONFIG-ONE-LINE                                   
065700         VARYING CURR-LINE-IDX FROM 1 BY 1                                
065800         UNTIL CURR-LINE-IDX > CURR-LINE-COUNT.                           
065900 1300-PARSE-AS-CONFIG-EXIT.                                               
066000     EXIT.                                                                
066100*                                                                         
066200 1320-PARSE-CONFIG-ONE-LINE.                                              
066300     MOVE CURR-LINE-VAL(CURR-LINE-IDX) TO WS-TRIM-IN.                     
066400     MOVE 0 TO WS-TRIM-START WS-TRIM-END.                                 
066500     PERFORM 9110-TRIM-SCAN                                               
066600         VARYING WS-TRIM-I FROM 1 BY 1 UNTIL WS-TRIM-I > 512.             
066700     IF WS-TRIM-START NOT = 0                                             
066800         IF WS-TRIM-IN(WS-TRIM-START:1) = ';'                             
066900                 OR WS-TRIM-IN(WS-TRIM-START:1) = '#'                     
067000             CONTINUE                                                     
067100         ELSE                                                             
067200             IF WS-TRIM-IN(WS-TRIM-START:1) = '['                         
067300                 PERFORM 1325-SET-CONFIG-SECTION                          
067400             ELSE                                                         
067500                 PERFORM 1327-ADD-CONFIG-ENTRY                            
067600             END-IF                                                       
067700         END-IF                                                           
067800     END-IF.                                                              
067900*                                                                         
068000 1325-SET-CONFIG-SECTION.                                                 
068100     MOVE CURR-LINE-VAL(CURR-LINE-IDX) TO WS-FC-LINE.                     
068200     MOVE CURR-LINE-LEN(CURR-LINE-IDX) TO WS-FC-LEN.                      
068300     MOVE ']' TO WS-FC-CHAR.                                              
068400     COMPUTE WS-FC-START = WS-TRIM-START + 1.                             
068500     PERFORM 9200-FIND-CHAR THRU 9200-FIND-CHAR-EXIT.                     
068600     MOVE 'DEFAULT' TO WS-CFG-SECTION.                                    
068700     IF WS-FC-POS > WS-TRIM-START + 1                                     
068800         MOVE SPACES TO WS-TRIM-IN                                        
068900         COMPUTE WS-TOK-LEN = WS-FC-POS - WS-TRIM-START - 1               
069000         MOVE WS-FC-LINE(WS-TRIM-START + 1:WS-TOK-LEN)                    
069100             TO WS-TRIM-IN                                                
069200         PERFORM 9100-TRIM-FIELD THRU 9100-TRIM-FIELD-EXIT                
069300         IF WS-TRIM-OUT NOT = SPACES                                      
069400             MOVE WS-TRIM-OUT(1:40) TO WS-CFG-SECTION                     
069500         END-IF                                                           
069600     END-IF.                                                              
069700*                                                                         
069800 1327-ADD-CONFIG-ENTRY.                                                   
069900     MOVE CURR-LINE-VAL(CURR-LINE-IDX) TO WS-FC-LINE.                     
070000     MOVE CURR-LINE-LEN(CURR-LINE-IDX) TO WS-FC-LEN.                      
070100     MOVE 1 TO WS-FC-START.                                               
070200     MOVE '=' TO WS-FC-CHAR.                                              
070300     PERFORM 9200-FIND-CHAR THRU 9200-FIND-CHAR-EXIT.                     
070400     IF WS-FC-POS NOT = 0                                                 
070500         MOVE SPACES TO WS-TRIM-IN                                        
070600         IF WS-FC-POS > 1                                                 
070700             MOVE WS-FC-LINE(1:WS-FC-POS - 1) TO WS-TRIM-IN               
070800         END-IF                                                           
070900         PERFORM 9100-TRIM-FIELD THRU 9100-TRIM-FIELD-EXIT                
071000         IF WS-TRIM-OUT NOT = SPACES                                      
071100             MOVE WS-TRIM-OUT(1:30) TO WS-LOOKUP-KEY                      
071200             MOVE SPACES TO WS-TRIM-IN                                    
071300             IF WS-FC-POS < WS-FC-LEN                                     
071400                 COMPUTE WS-TOK-LEN = WS-FC-LEN - WS-FC-POS               
071500                 MOVE WS-FC-LINE(WS-FC-POS + 1:WS-TOK-LEN)                
071600                     TO WS-TRIM-IN                                        
071700             END-IF                                                       
071800             PERFORM 9100-TRIM-FIELD THRU 9100-TRIM-FIELD-EXIT            
071900             PERFORM 1330-CONFIG-DEDUP-ID                                 
072000             PERFORM 8100-FIND-OR-ADD-REC                                 
072100                 THRU 8100-FIND-OR-ADD-REC-X                              
072200             MOVE 3 TO CURR-TBL-FIELD-COUNT(WS-FOUND-IDX)                 
072300             MOVE 'section' TO CURR-TBL-FLD-KEY(WS-FOUND-IDX 1)           
072400             MOVE WS-CFG-SECTION                                          
072500                 TO CURR-TBL-FLD-OLD-VAL(WS-FOUND-IDX 1)                  
072600             MOVE WS-CFG-SECTION                                          
072700                 TO CURR-TBL-FLD-NEW-VAL(WS-FOUND-IDX 1)                  
072800             MOVE 'key' TO CURR-TBL-FLD-KEY(WS-FOUND-IDX 2)               
072900             MOVE WS-LOOKUP-KEY                                           
073000                 TO CURR-TBL-FLD-OLD-VAL(WS-FOUND-IDX 2)                  
073100             MOVE WS-LOOKUP-KEY                                           
073200                 TO CURR-TBL-FLD-NEW-VAL(WS-FOUND-IDX 2)                  
073300             MOVE 'value' TO CURR-TBL-FLD-KEY(WS-FOUND-IDX 3)             
073400             MOVE WS-TRIM-OUT(1:200)                                      
073500                 TO CURR-TBL-FLD-OLD-VAL(WS-FOUND-IDX 3)                  
073600             MOVE WS-TRIM-OUT(1:200)                                      
073700                 TO CURR-TBL-FLD-NEW-VAL(WS-FOUND-IDX 3)                  
073800         END-IF                                                           
073900     END-IF.                                                              
074000*                                                                         
074100*    CONFIG ID IS SECTION::KEY, WITH #1, #2, ... APPENDED UNTIL           
074200*    UNIQUE.  CURR-TBL IS SEARCHED DIRECTLY (NOT THE GENERIC              
074300*    FIND-OR-ADD) SO A DUPLICATE GETS A *NEW* ID RATHER THAN              
074400*    OVERWRITING THE EARLIER ONE.                                         
074500 1330-CONFIG-DEDUP-ID.                                                    
074600     MOVE SPACES TO WS-CFG-TRY-ID.                                        
074700     STRING WS-CFG-SECTION DELIMITED BY SPACE                             
074800            '::' DELIMITED BY SIZE                                        
074900            WS-LOOKUP-KEY DELIMITED BY SPACE                              
075000            INTO WS-CFG-TRY-ID.                                           
075100     MOVE 0 TO WS-CFG-DEDUP-N.                                            
075200     MOVE WS-CFG-TRY-ID(1:40) TO WS-LOOKUP-ID.                            
075300     PERFORM 1335-CONFIG-ID-IN-USE                                        
075400         UNTIL WS-FOUND-SW = 'N'.                                         
075500*                                                                         
075600 1335-CONFIG-ID-IN-USE.                                                   
075700     PERFORM 8110-LOOKUP-CURR-REC THRU 8110-LOOKUP-CURR-REC-X.            
075800     IF WS-FOUND-SW = 'Y'                                                 
075900         ADD 1 TO WS-CFG-DEDUP-N                                          
076000         MOVE WS-CFG-DEDUP-N TO WS-CFG-DEDUP-ED                           
076100         MOVE SPACES TO WS-TRIM-IN                                        
076200         MOVE WS-CFG-DEDUP-ED TO WS-TRIM-IN(1:3)                          
076300         PERFORM 9100-TRIM-FIELD THRU 9100-TRIM-FIELD-EXIT                
076400         MOVE SPACES TO WS-CFG-TRY-ID                                     
076500         STRING WS-CFG-SECTION DELIMITED BY SPACE                         
076600                '::' DELIMITED BY SIZE                                    
076700                WS-LOOKUP-KEY DELIMITED BY SPACE                          
076800                '#' DELIMITED BY SIZE                                     
076900                WS-TRIM-OUT DELIMITED BY SPACE                            
077000                INTO WS-CFG-TRY-ID                                        
077100         MOVE WS-CFG-TRY-ID(1:40) TO WS-LOOKUP-ID                         
077200     END-IF.                                                              
077300****************************************************************          
077400*    2000 SERIES - BUILD THE DIFF RECORD SET                   *          
077500****************************************************************          
077600 2000-BUILD-DIFF.                                                         
077700     MOVE 0 TO DIF-TBL-REC-COUNT.                                         
077800     PERFORM 2100-UNION-NEW-REC-IDS                                       
077900         VARYING NEW-TBL-REC-IDX FROM 1 BY 1                              
078000         UNTIL NEW-TBL-REC-IDX > NEW-TBL-REC-COUNT.                       
078100     PERFORM 2101-UNION-OLD-REC-IDS                                       
078200         VARYING OLD-TBL-REC-IDX FROM 1 BY 1                              
078300         UNTIL OLD-TBL-REC-IDX > OLD-TBL-REC-COUNT.                       
078400     PERFORM 2200-UNION-FIELD-KEYS                                        
078500         VARYING DIF-TBL-REC-IDX FROM 1 BY 1                              
078600         UNTIL DIF-TBL-REC-IDX > DIF-TBL-REC-COUNT.                       
078700 2390-BUILD-DIFF-EXIT.                                                    
078800     EXIT.                                                                
078900*                                                                         
079000*    NEW-FILE RECORD IDS GO INTO THE DIFF TABLE FIRST, IN NEW             
079100*    FILE ORDER.                                                          
079200 2100-UNION-NEW-REC-IDS.                                                  
079300     MOVE NEW-TBL-REC-ID(NEW-TBL-REC-IDX) TO WS-LOOKUP-ID.                
079400     PERFORM 2120-INSERT-NEW-REC-ID.                                      
079500*                                                                         
079600*    THEN ANY OLD-ONLY IDS, IN OLD FILE ORDER.                            
079700 2101-UNION-OLD-REC-IDS.                                                  
079800     MOVE OLD-TBL-REC-ID(OLD-TBL-REC-IDX) TO WS-LOOKUP-ID.                
079900     PERFORM 2120-INSERT-NEW-REC-ID.                                      
080000*                                                                         
080100 2120-INSERT-NEW-REC-ID.                                                  
080200     MOVE 'N' TO WS-FOUND-SW.                                             
080300     IF DIF-TBL-REC-COUNT > 0                                             
080400         PERFORM 2125-SCAN-DIF-REC-IDS                                    
080500             VARYING DIF-TBL-REC-IDX FROM 1 BY 1                          
080600             UNTIL DIF-TBL-REC-IDX > DIF-TBL-REC-COUNT                    
080700                OR WS-FOUND-SW = 'Y'                                      
080800     END-IF.                                                              
080900     IF WS-FOUND-SW = 'N' AND DIF-TBL-REC-COUNT < 50                      
081000         ADD 1 TO DIF-TBL-REC-COUNT                                       
081100         MOVE SPACES TO DIF-TBL-RECORD-ENTRY(DIF-TBL-REC-COUNT)           
081200         MOVE WS-LOOKUP-ID TO DIF-TBL-REC-ID(DIF-TBL-REC-COUNT)           
081300         MOVE 'N' TO DIF-TBL-REC-DELETED(DIF-TBL-REC-COUNT)               
081400         MOVE 0 TO DIF-TBL-FIELD-COUNT(DIF-TBL-REC-COUNT)                 
081500     END-IF.                                                              
081600*                                                                         
081700 2125-SCAN-DIF-REC-IDS.                                                   
081800     IF DIF-TBL-REC-ID(DIF-TBL-REC-IDX) = WS-LOOKUP-ID                    
081900         MOVE 'Y' TO WS-FOUND-SW                                          
082000     END-IF.                                                              
082100*                                                                         
082200*    FOR ONE DIF-TBL RECORD: UNION ITS FIELD KEYS (NEW FIRST,             
082300*    THEN OLD-ONLY), CAPTURING OLD/NEW VALUES AND PRESENCE.               
082400 2200-UNION-FIELD-KEYS.                                                   
082500     MOVE DIF-TBL-REC-ID(DIF-TBL-REC-IDX) TO WS-LOOKUP-ID.                
082600     PERFORM 2210-FIND-SRC-RECS.                                          
082700     IF WS-NEW-REC-IDX NOT = 0                                            
082800         PERFORM 2220-UNION-NEW-FLD                                       
082900             VARYING WS-SRC-FLD-IDX FROM 1 BY 1                           
083000             UNTIL WS-SRC-FLD-IDX                                         
083100                 > NEW-TBL-FIELD-COUNT(WS-NEW-REC-IDX)                    
083200     END-IF.                                                              
083300     IF WS-OLD-REC-IDX NOT = 0                                            
083400         PERFORM 2230-UNION-OLD-FLD                                       
083500             VARYING WS-SRC-FLD-IDX FROM 1 BY 1                           
083600             UNTIL WS-SRC-FLD-IDX                                         
083700                 > OLD-TBL-FIELD-COUNT(WS-OLD-REC-IDX)                    
083800     END-IF.                                                              
083900     PERFORM 2300-SET-FIELD-STATUS                                        
084000         VARYING DIF-TBL-FLD-IDX FROM 1 BY 1                              
084100         UNTIL DIF-TBL-FLD-IDX                                            
084200             > DIF-TBL-FIELD-COUNT(DIF-TBL-REC-IDX).                      
084300*                                                                         
084400 2210-FIND-SRC-RECS.                                                      
084500     MOVE 0 TO WS-NEW-REC-IDX.                                            
084600     MOVE 0 TO WS-OLD-REC-IDX.                                            
084700     IF NEW-TBL-REC-COUNT > 0                                             
084800         PERFORM 2212-SCAN-NEW-RECS                                       
084900             VARYING NEW-TBL-REC-IDX FROM 1 BY 1                          
085000             UNTIL NEW-TBL-REC-IDX > NEW-TBL-REC-COUNT                    
085100                OR WS-NEW-REC-IDX NOT = 0                                 
085200     END-IF.                                                              
085300     IF OLD-TBL-REC-COUNT > 0                                             
085400         PERFORM 2214-SCAN-OLD-RECS                                       
085500             VARYING OLD-TBL-REC-IDX FROM 1 BY 1                          
085600             UNTIL OLD-TBL-REC-IDX > OLD-TBL-REC-COUNT                    
085700                OR WS-OLD-REC-IDX NOT = 0                                 
085800     END-IF.                                                              
085900*                                                                         
086000 2212-SCAN-NEW-RECS.                                                      
086100     IF NEW-TBL-REC-ID(NEW-TBL-REC-IDX) = WS-LOOKUP-ID                    
086200         MOVE NEW-TBL-REC-IDX TO WS-NEW-REC-IDX                           
086300     END-IF.                                                              
086400*                                                                         
086500 2214-SCAN-OLD-RECS.                                                      
086600     IF OLD-TBL-REC-ID(OLD-TBL-REC-IDX) = WS-LOOKUP-ID                    
086700         MOVE OLD-TBL-REC-IDX TO WS-OLD-REC-IDX                           
086800     END-IF.                                                              
086900*                                                                         
087000 2220-UNION-NEW-FLD.                                                      
087100     MOVE NEW-TBL-FLD-KEY(WS-NEW-REC-IDX WS-SRC-FLD-IDX)                  
087200         TO WS-LOOKUP-KEY.                                                
087300     PERFORM 2250-INSERT-FLD-KEY.                                         
087400     PERFORM 2260-COPY-NEW-VALUE.                                         
087500*                                                                         
087600 2230-UNION-OLD-FLD.                                                      
087700     MOVE OLD-TBL-FLD-KEY(WS-OLD-REC-IDX WS-SRC-FLD-IDX)                  
087800         TO WS-LOOKUP-KEY.                                                
087900     PERFORM 2250-INSERT-FLD-KEY.                                         
088000     PERFORM 2270-COPY-OLD-VALUE.                                         
088100*                                                                         
088200 2250-INSERT-FLD-KEY.                                                     
088300     MOVE 'N' TO WS-FOUND-SW.                                             
088400     IF DIF-TBL-FIELD-COUNT(DIF-TBL-REC-IDX) > 0                          
088500         PERFORM 2255-SCAN-DIF-FLD-KEYS                                   
088600             VARYING DIF-TBL-FLD-IDX FROM 1 BY 1                          
088700             UNTIL DIF-TBL-FLD-IDX                                        
088800                 > DIF-TBL-FIELD-COUNT(DIF-TBL-REC-IDX)                   
088900                OR WS-FOUND-SW = 'Y'                                      
089000     END-IF.                                                              
089100     IF WS-FOUND-SW = 'N'                                                 
089200             AND DIF-TBL-FIELD-COUNT(DIF-TBL-REC-IDX) < 50                
089300         ADD 1 TO DIF-TBL-FIELD-COUNT(DIF-TBL-REC-IDX)                    
089400         MOVE DIF-TBL-FIELD-COUNT(DIF-TBL-REC-IDX)                        
089500             TO DIF-TBL-FLD-IDX                                           
089600         MOVE SPACES TO                                                   
089700             DIF-TBL-FLD-ENTRY(DIF-TBL-REC-IDX DIF-TBL-FLD-IDX)           
089800         MOVE WS-LOOKUP-KEY                                               
089900             TO DIF-TBL-FLD-KEY(DIF-TBL-REC-IDX DIF-TBL-FLD-IDX)          
090000     END-IF.                                                              
090100*                                                                         
090200 2255-SCAN-DIF-FLD-KEYS.                                                  
090300     IF DIF-TBL-FLD-KEY(DIF-TBL-REC-IDX DIF-TBL-FLD-IDX)                  
090400             = WS-LOOKUP-KEY                                              
090500         MOVE 'Y' TO WS-FOUND-SW                                          
090600     END-IF.                                                              
090700*                                                                         
090800 2260-COPY-NEW-VALUE.                                                     
090900     MOVE 'Y' TO                                                          
091000         DIF-TBL-FLD-NEW-PRES(DIF-TBL-REC-IDX DIF-TBL-FLD-IDX).           
091100     MOVE NEW-TBL-FLD-NEW-VAL(WS-NEW-REC-IDX WS-SRC-FLD-IDX)              
091200         TO DIF-TBL-FLD-NEW-VAL(DIF-TBL-REC-IDX DIF-TBL-FLD-IDX).         
091300*                                                                         
091400 2270-COPY-OLD-VALUE.                                                     
091500     MOVE 'Y' TO                                                          
091600         DIF-TBL-FLD-OLD-PRES(DIF-TBL-REC-IDX DIF-TBL-FLD-IDX).           
091700     MOVE OLD-TBL-FLD-OLD-VAL(WS-OLD-REC-IDX WS-SRC-FLD-IDX)              
091800         TO DIF-TBL-FLD-OLD-VAL(DIF-TBL-REC-IDX DIF-TBL-FLD-IDX).         
091900*                                                                         
092000*    STATUS RESOLUTION - COMPARISON USES TRIMMED VALUES, BUT THE          
092100*    UNTRIMMED ORIGINALS STAY IN FLD-OLD-VAL/FLD-NEW-VAL.                 
092200 2300-SET-FIELD-STATUS.                                                   
092300     MOVE DIF-TBL-REC-IDX TO WS-CMP-REC-IDX.                              
092400     MOVE DIF-TBL-FLD-IDX TO WS-CMP-FLD-IDX.                              
092500     IF DIF-TBL-FLD-OLD-PRES(WS-CMP-REC-IDX WS-CMP-FLD-IDX) = 'Y'         
092600         IF DIF-TBL-FLD-NEW-PRES(WS-CMP-REC-IDX WS-CMP-FLD-IDX)           
092700                 = 'Y'                                                    
092800             PERFORM 2310-COMPARE-TRIMMED                                 
092900         ELSE                                                             
093000             MOVE 'removed' TO                                            
093100               DIF-TBL-FLD-STATUS(WS-CMP-REC-IDX WS-CMP-FLD-IDX)          
093200             MOVE                                                         
093300               DIF-TBL-FLD-OLD-VAL(WS-CMP-REC-IDX WS-CMP-FLD-IDX)         
093400               TO                                                         
093500               DIF-TBL-FLD-MERGED(WS-CMP-REC-IDX WS-CMP-FLD-IDX)          
093600         END-IF                                                           
093700     ELSE                                                                 
093800         IF DIF-TBL-FLD-NEW-PRES(WS-CMP-REC-IDX WS-CMP-FLD-IDX)           
093900                 = 'Y'                                                    
094000             MOVE 'added' TO                                              
094100               DIF-TBL-FLD-STATUS(WS-CMP-REC-IDX WS-CMP-FLD-IDX)          
094200             MOVE                                                         
094300               DIF-TBL-FLD-NEW-VAL(WS-CMP-REC-IDX WS-CMP-FLD-IDX)         
094400               TO                                                         
094500               DIF-TBL-FLD-MERGED(WS-CMP-REC-IDX WS-CMP-FLD-IDX)          
094600         ELSE                                                             
094700             MOVE 'same' TO                                               
094800               DIF-TBL-FLD-STATUS(WS-CMP-REC-IDX WS-CMP-FLD-IDX)          
094900         END-IF                                                           
095000     END-IF.                                                              
095100*                                                                         
095200*    WS-CMP-REC-IDX/WS-CMP-FLD-IDX ARE SET BY 2300 JUST ABOVE -           
095300*    SHORTER NAMES THAN THE DIF-TBL INDEXES FOR SUBSCRIPTING              
095400*    WITHIN THE 66-COLUMN LIMIT (D4688).                                  
095500 2310-COMPARE-TRIMMED.                                                    
095600     MOVE DIF-TBL-FLD-NEW-VAL(WS-CMP-REC-IDX WS-CMP-FLD-IDX)              
095700         TO DIF-TBL-FLD-MERGED(WS-CMP-REC-IDX WS-CMP-FLD-IDX).            
095800     MOVE DIF-TBL-FLD-OLD-VAL(WS-CMP-REC-IDX WS-CMP-FLD-IDX)              
095900         TO WS-TRIM-IN.                                                   
096000     PERFORM 9100-TRIM-FIELD THRU 9100-TRIM-FIELD-EXIT.                   
096100     MOVE WS-TRIM-OUT TO WS-CMP-OLD-TRIMMED.                              
096200     MOVE DIF-TBL-FLD-NEW-VAL(WS-CMP-REC-IDX WS-CMP-FLD-IDX)              
096300         TO WS-TRIM-IN.                                                   
096400     PERFORM 9100-TRIM-FIELD THRU 9100-TRIM-FIELD-EXIT.                   
096500     IF WS-CMP-OLD-TRIMMED = WS-TRIM-OUT                                  
096600         MOVE 'same' TO                                                   
096700             DIF-TBL-FLD-STATUS(WS-CMP-REC-IDX WS-CMP-FLD-IDX)            
096800     ELSE                                                                 
096900         MOVE 'changed' TO                                                
097000             DIF-TBL-FLD-STATUS(WS-CMP-REC-IDX WS-CMP-FLD-IDX)            
097100     END-IF.                                                              
097200*                                                                         
097300****************************************************************          
097400*    3000 SERIES - MERGE VALUE RESOLUTION                      *          
097500****************************************************************          
097600 3000-RESOLVE-MERGE.                                                      
097700     PERFORM 3050-APPLY-DELETE-MARKS.                                     
097800     PERFORM 3080-RESOLVE-ONE-RECORD                                      
097900         VARYING DIF-TBL-REC-IDX FROM 1 BY 1                              
098000         UNTIL DIF-TBL-REC-IDX > DIF-TBL-REC-COUNT.                       
098100 3190-RESOLVE-MERGE-EXIT.                                                 
098200     EXIT.                                                                
098300*                                                                         
098400*    DELETING A RECORD MARKS IT AND ALL ITS FIELDS DELETED;               
098500*    RESTORING CLEARS THE MARK ON THE RECORD AND ALL ITS FIELDS.          
098600 3050-APPLY-DELETE-MARKS.                                                 
098700     IF WS-CTL-DELETE-ID NOT = SPACES                                     
098800         MOVE WS-CTL-DELETE-ID TO WS-LOOKUP-ID                            
098900         PERFORM 8120-LOOKUP-DIF-REC THRU 8120-LOOKUP-DIF-REC-X           
099000         IF WS-FOUND-SW = 'Y'                                             
099100             MOVE 'Y' TO DIF-TBL-REC-DELETED(WS-FOUND-IDX)                
099200             PERFORM 3060-MARK-FIELDS-DELETED                             
099300                 VARYING DIF-TBL-FLD-IDX FROM 1 BY 1                      
099400                 UNTIL DIF-TBL-FLD-IDX                                    
099500                     > DIF-TBL-FIELD-COUNT(WS-FOUND-IDX)                  
099600         END-IF                                                           
099700     END-IF.                                                              
099800     IF WS-CTL-RESTORE-ID NOT = SPACES                                    
099900         MOVE WS-CTL-RESTORE-ID TO WS-LOOKUP-ID                           
100000         PERFORM 8120-LOOKUP-DIF-REC THRU 8120-LOOKUP-DIF-REC-X           
100100         IF WS-FOUND-SW = 'Y'                                             
100200             MOVE 'N' TO DIF-TBL-REC-DELETED(WS-FOUND-IDX)                
100300             PERFORM 3065-MARK-FIELDS-RESTORED                            
100400                 VARYING DIF-TBL-FLD-IDX FROM 1 BY 1                      
100500                 UNTIL DIF-TBL-FLD-IDX                                    
100600                     > DIF-TBL-FIELD-COUNT(WS-FOUND-IDX)                  
100700         END-IF                                                           
100800     END-IF.                                                              
100900*                                                                         
101000 3060-MARK-FIELDS-DELETED.                                                
101100     MOVE 'Y'                                                             
101200         TO DIF-TBL-FLD-DELETED(WS-FOUND-IDX DIF-TBL-FLD-IDX).            
101300*                                                                         
101400 3065-MARK-FIELDS-RESTORED.                                               
101500     MOVE 'N'                                                             
101600         TO DIF-TBL-FLD-DELETED(WS-FOUND-IDX DIF-TBL-FLD-IDX).            
101700*                                                                         
101800 3080-RESOLVE-ONE-RECORD.                                                 
101900     IF DIF-TBL-REC-DELETED(DIF-TBL-REC-IDX) NOT = 'Y'                    
102000         PERFORM 3100-RESOLVE-ONE-FIELD                                   
102100             VARYING DIF-TBL-FLD-IDX FROM 1 BY 1                          
102200             UNTIL DIF-TBL-FLD-IDX                                        
102300                 > DIF-TBL-FIELD-COUNT(DIF-TBL-REC-IDX)                   
102400     END-IF.                                                              
102500*                                                                         
102600*    IF DELETED, NO VALUE (OMITTED ON EXPORT).  ELSE, KEEP A              
102700*    NON-EMPTY MERGED VALUE AS-IS; OTHERWISE FALL BACK TO NEW,            
102800*    THEN OLD.  WS-NEW-REC-IDX/WS-SRC-FLD-IDX HOLD SHORTER COPIES         
102900*    OF THE CURRENT SUBSCRIPTS SO THE MOVES FIT (D4688).                  
103000 3100-RESOLVE-ONE-FIELD.                                                  
103100     MOVE DIF-TBL-REC-IDX TO WS-CMP-REC-IDX.                              
103200     MOVE DIF-TBL-FLD-IDX TO WS-CMP-FLD-IDX.                              
103300     IF DIF-TBL-FLD-DELETED(WS-CMP-REC-IDX WS-CMP-FLD-IDX)                
103400             NOT = 'Y'                                                    
103500         MOVE DIF-TBL-FLD-MERGED(WS-CMP-REC-IDX WS-CMP-FLD-IDX)           
103600             TO WS-TRIM-IN                                                
103700         PERFORM 9100-TRIM-FIELD THRU 9100-TRIM-FIELD-EXIT                
103800         IF WS-TRIM-OUT = SPACES                                          
103900             PERFORM 3105-DEFAULT-MERGED-VALUE                            
104000         END-IF                                                           
104100     ELSE                                                                 
104200         MOVE SPACES                                                      
104300             TO DIF-TBL-FLD-MERGED(WS-CMP-REC-IDX WS-CMP-FLD-IDX)         
104400     END-IF.                                                              
104500*                                                                         
104600 3105-DEFAULT-MERGED-VALUE.                                               
104700     IF DIF-TBL-FLD-NEW-PRES(WS-CMP-REC-IDX WS-CMP-FLD-IDX) = 'Y'         
104800         MOVE DIF-TBL-FLD-NEW-VAL(WS-CMP-REC-IDX WS-CMP-FLD-IDX)          
104900             TO DIF-TBL-FLD-MERGED(WS-CMP-REC-IDX WS-CMP-FLD-IDX)         
105000     ELSE                                                                 
105100         MOVE DIF-TBL-FLD-OLD-VAL(WS-CMP-REC-IDX WS-CMP-FLD-IDX)          
105200             TO DIF-TBL-FLD-MERGED(WS-CMP-REC-IDX WS-CMP-FLD-IDX)         
105300     END-IF.                                                              
105400*                                                                         
105500****************************************************************          
105600*    4000 SERIES   -   EXPORT THE MERGED TABLE TO OUTPUT                  
105700*    WRITES DIF-TBL TO MERGED-OUT-FILE IN THE REQUESTED (OR               
105800*    DETECTED) FORMAT.  A DELETED RECORD NEVER REACHES ANY OF             
105900*    THE THREE FORMATS.  A DELETED FIELD IS BLANKED OUT OF                
106000*    FLD-MERGED BACK IN 3100 SO IT SIMPLY LOOKS LIKE A FIELD              
106100*    WITH NO RESOLVABLE VALUE TO ALL THREE EXPORT PARAGRAPHS              
106200*    BELOW (D4602).                                                       
106300****************************************************************          
106400 4000-EXPORT-FILE.                                                        
106500     IF WS-CTL-FORMAT-REQ = 'L'                                           
106600         PERFORM 4100-EXPORT-LINE-FMT                                     
106700     ELSE                                                                 
106800         IF WS-CTL-FORMAT-REQ = 'B'                                       
106900             PERFORM 4200-EXPORT-BLOCK-FMT                                
107000         ELSE                                                             
107100             PERFORM 4300-EXPORT-CONFIG-FMT                               
107200         END-IF                                                           
107300     END-IF.                                                              
107400 4390-EXPORT-FILE-EXIT.                                                   
107500     EXIT.                                                                
107600*                                                                         
107700*    ---------------------------------------------------------            
107800*    LINE FORMAT  -  ID TAB MERGEDVALUE, ONE LINE PER RECORD.             
107900*    ---------------------------------------------------------            
108000 4100-EXPORT-LINE-FMT.                                                    
108100     PERFORM 4110-EXPORT-LINE-ONE-REC                                     
108200         VARYING DIF-TBL-REC-IDX FROM 1 BY 1                              
108300         UNTIL DIF-TBL-REC-IDX > DIF-TBL-REC-COUNT.                       
108400*                                                                         
108500 4110-EXPORT-LINE-ONE-REC.                                                
108600     IF DIF-TBL-REC-NOT-DELETED(DIF-TBL-REC-IDX)                          
108700             AND DIF-TBL-FIELD-COUNT(DIF-TBL-REC-IDX) > 0                 
108800         MOVE DIF-TBL-REC-IDX TO WS-CMP-REC-IDX                           
108900         PERFORM 4115-FIND-VALUE-FIELD                                    
109000         IF WS-EXP-VAL-FLD-IDX NOT = 0                                    
109100             PERFORM 4118-WRITE-LINE-RECORD                               
109200         END-IF                                                           
109300     END-IF.                                                              
109400*                                                                         
109500*    A FIELD KEYED value (ANY CASE) WINS - OTHERWISE THE FIRST            
109600*    FIELD IN THE RECORD IS USED (D4401).                                 
109700 4115-FIND-VALUE-FIELD.                                                   
109800     MOVE 0 TO WS-EXP-VAL-FLD-IDX.                                        
109900     PERFORM 4116-TEST-VALUE-FIELD                                        
110000         VARYING DIF-TBL-FLD-IDX FROM 1 BY 1                              
110100         UNTIL DIF-TBL-FLD-IDX                                            
110200             > DIF-TBL-FIELD-COUNT(WS-CMP-REC-IDX)                        
110300            OR WS-EXP-VAL-FLD-IDX NOT = 0.                                
110400     IF WS-EXP-VAL-FLD-IDX = 0                                            
110500         MOVE 1 TO WS-EXP-VAL-FLD-IDX                                     
110600     END-IF.                                                              
110700*                                                                         
110800 4116-TEST-VALUE-FIELD.                                                   
110900     MOVE DIF-TBL-FLD-KEY(WS-CMP-REC-IDX DIF-TBL-FLD-IDX)                 
111000         TO WS-EXP-KEY-UC.                                                
111100     INSPECT WS-EXP-KEY-UC                                                
111200         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.               
111300     IF WS-EXP-KEY-UC = 'VALUE'                                           
111400         MOVE DIF-TBL-FLD-IDX TO WS-EXP-VAL-FLD-IDX                       
111500     END-IF.                                                              
111600*                                                                         
111700 4118-WRITE-LINE-RECORD.                                                  
111800     MOVE WS-EXP-VAL-FLD-IDX TO WS-CMP-FLD-IDX.                           
111900     MOVE DIF-TBL-FLD-MERGED(WS-CMP-REC-IDX WS-CMP-FLD-IDX)               
112000         TO WS-TRIM-IN.                                                   
112100     PERFORM 9100-TRIM-FIELD THRU 9100-TRIM-FIELD-EXIT.                   
112200     IF WS-TRIM-OUT NOT = SPACES                                          
112300         MOVE SPACES TO WS-OUT-LINE                                       
112400         STRING DIF-TBL-REC-ID(WS-CMP-REC-IDX) DELIMITED BY SPACE         
112500                WS-TAB-CHAR DELIMITED BY SIZE                             
112600                WS-TRIM-OUT DELIMITED BY SPACE                            
112700                INTO WS-OUT-LINE                                          
112800         MOVE WS-OUT-LINE TO MRG-OUT-LINE-TEXT                            
112900         PERFORM 4119-COMPUTE-OUT-LEN                                     
113000         PERFORM 4900-WRITE-MRG-LINE                                      
113100     END-IF.                                                              
113200*                                                                         
113300*    LENGTH OF THE TEXT CURRENTLY SITTING IN MRG-OUT-LINE-TEXT,           
113400*    FOR THE RECORD'S DEPENDING-ON CLAUSE.                                
113500 4119-COMPUTE-OUT-LEN.                                                    
113600     MOVE MRG-OUT-LINE-TEXT TO WS-TRIM-IN.                                
113700     MOVE 0 TO WS-TRIM-START WS-TRIM-END.                                 
113800     PERFORM 9110-TRIM-SCAN                                               
113900         VARYING WS-TRIM-I FROM 1 BY 1 UNTIL WS-TRIM-I > 512.             
114000     IF WS-TRIM-END = 0                                                   
114100         MOVE 1 TO WS-MRG-LINE-LEN                                        
114200     ELSE                                                                 
114300         MOVE WS-TRIM-END TO WS-MRG-LINE-LEN                              
114400     END-IF.                                                              
114500*                                                                         
114600 4900-WRITE-MRG-LINE.                                                     
114700     WRITE MRG-OUT-LINE-RECORD.                                           
114800     IF WS-MRGDAT-STATUS NOT = '00'                                       
114900         MOVE 'Y' TO WS-ABORT-SW                                          
115000         MOVE 16 TO RETURN-CODE                                           
115100     END-IF.                                                              
115200*                                                                         
115300*    ---------------------------------------------------------            
115400*    BLOCK FORMAT  -  STRING BLOCKS (ONE LINE) OR ITEM BLOCKS             
115500*    (MULTI-LINE) DEPENDING ON WHETHER THE RECORD CARRIES A               
115600*    stringID FIELD.  A PENDING BLANK LINE IS HELD BACK AND               
115700*    ONLY FLUSHED IF ANOTHER BLOCK FOLLOWS, SO THE FILE NEVER             
115800*    ENDS ON A TRAILING BLANK LINE (D4602).                               
115900*    ---------------------------------------------------------            
116000 4200-EXPORT-BLOCK-FMT.                                                   
116100     MOVE 'N' TO WS-EXP-PEND-BLANK.                                       
116200     PERFORM 4210-EXPORT-BLOCK-ONE-REC                                    
116300         VARYING DIF-TBL-REC-IDX FROM 1 BY 1                              
116400         UNTIL DIF-TBL-REC-IDX > DIF-TBL-REC-COUNT.                       
116500*                                                                         
116600 4210-EXPORT-BLOCK-ONE-REC.                                               
116700     IF DIF-TBL-REC-NOT-DELETED(DIF-TBL-REC-IDX)                          
116800         MOVE DIF-TBL-REC-IDX TO WS-CMP-REC-IDX                           
116900         IF WS-EXP-PEND-BLANK = 'Y'                                       
117000             MOVE SPACES TO MRG-OUT-LINE-TEXT                             
117100             MOVE 1 TO WS-MRG-LINE-LEN                                    
117200             PERFORM 4900-WRITE-MRG-LINE                                  
117300             MOVE 'N' TO WS-EXP-PEND-BLANK                                
117400         END-IF                                                           
117500         PERFORM 4215-TEST-STRINGID-FIELD                                 
117600         IF WS-EXP-IS-STRING = 'Y'                                        
117700             PERFORM 4220-EXPORT-STRING-BLOCK                             
117800         ELSE                                                             
117900             PERFORM 4230-EXPORT-ITEM-BLOCK                               
118000         END-IF                                                           
118100     END-IF.                                                              
118200*                                                                         
118300 4215-TEST-STRINGID-FIELD.                                                
118400     MOVE 'N' TO WS-EXP-IS-STRING.                                        
118500     MOVE 0 TO WS-EXP-STRID-FLD-IDX.                                      
118600     PERFORM 4216-TEST-ONE-KEY-FOR-STRINGID                               
118700         VARYING DIF-TBL-FLD-IDX FROM 1 BY 1                              
118800         UNTIL DIF-TBL-FLD-IDX                                            
118900             > DIF-TBL-FIELD-COUNT(WS-CMP-REC-IDX).                       
119000*                                                                         
119100 4216-TEST-ONE-KEY-FOR-STRINGID.                                          
119200     MOVE DIF-TBL-FLD-KEY(WS-CMP-REC-IDX DIF-TBL-FLD-IDX)                 
119300         TO WS-EXP-KEY-UC.                                                
119400     INSPECT WS-EXP-KEY-UC                                                
119500         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.               
119600     IF WS-EXP-KEY-UC = 'STRINGID'                                        
119700         MOVE 'Y' TO WS-EXP-IS-STRING                                     
119800         MOVE DIF-TBL-FLD-IDX TO WS-EXP-STRID-FLD-IDX                     
119900     END-IF.                                                              
120000*                                                                         
120100 4220-EXPORT-STRING-BLOCK.                                                
120200     MOVE SPACES TO WS-OUT-LINE.                                          
120300     MOVE 1 TO WS-OUT-PTR.                                                
120400     STRING 'string_begin' DELIMITED BY SIZE                              
120500            WS-TAB-CHAR DELIMITED BY SIZE                                 
120600            INTO WS-OUT-LINE                                              
120700            WITH POINTER WS-OUT-PTR.                                      
120800     PERFORM 4222-APPEND-STRINGID-TOKEN.                                  
120900     PERFORM 4224-APPEND-OTHER-FIELD                                      
121000         VARYING DIF-TBL-FLD-IDX FROM 1 BY 1                              
121100         UNTIL DIF-TBL-FLD-IDX                                            
121200             > DIF-TBL-FIELD-COUNT(WS-CMP-REC-IDX).                       
121300     STRING 'string_end' DELIMITED BY SIZE                                
121400            INTO WS-OUT-LINE                                              
121500            WITH POINTER WS-OUT-PTR.                                      
121600     MOVE WS-OUT-LINE TO MRG-OUT-LINE-TEXT.                               
121700     PERFORM 4119-COMPUTE-OUT-LEN.                                        
121800     PERFORM 4900-WRITE-MRG-LINE.                                         
121900*                                                                         
122000*    stringID= TOKEN - THE MERGED VALUE OF THE stringID FIELD             
122100*    IF IT SURVIVED THE MERGE, ELSE THE RECORD'S OWN ID.                  
122200 4222-APPEND-STRINGID-TOKEN.                                              
122300     MOVE 'N' TO WS-RESOLVED-SW.                                          
122400     IF WS-EXP-STRID-FLD-IDX NOT = 0                                      
122500         MOVE WS-EXP-STRID-FLD-IDX TO WS-CMP-FLD-IDX                      
122600         PERFORM 4223-TRY-STRINGID-VALUE                                  
122700     END-IF.                                                              
122800     IF WS-RESOLVED-SW = 'N'                                              
122900         MOVE DIF-TBL-REC-ID(WS-CMP-REC-IDX) TO WS-TRIM-IN                
123000         PERFORM 9100-TRIM-FIELD THRU 9100-TRIM-FIELD-EXIT                
123100         MOVE WS-TRIM-OUT TO WS-RESOLVED-VAL                              
123200     END-IF.                                                              
123300     STRING 'stringID=' DELIMITED BY SIZE                                 
123400            WS-RESOLVED-VAL DELIMITED BY SPACE                            
123500            INTO WS-OUT-LINE                                              
123600            WITH POINTER WS-OUT-PTR.                                      
123700*                                                                         
123800 4223-TRY-STRINGID-VALUE.                                                 
123900     IF DIF-TBL-FLD-DELETED(WS-CMP-REC-IDX WS-CMP-FLD-IDX)                
124000             NOT = 'Y'                                                    
124100         MOVE DIF-TBL-FLD-MERGED(WS-CMP-REC-IDX WS-CMP-FLD-IDX)           
124200             TO WS-TRIM-IN                                                
124300         PERFORM 9100-TRIM-FIELD THRU 9100-TRIM-FIELD-EXIT                
124400         IF WS-TRIM-OUT NOT = SPACES                                      
124500             MOVE WS-TRIM-OUT TO WS-RESOLVED-VAL                          
124600             MOVE 'Y' TO WS-RESOLVED-SW                                   
124700         END-IF                                                           
124800     END-IF.                                                              
124900*                                                                         
125000 4224-APPEND-OTHER-FIELD.                                                 
125100     IF DIF-TBL-FLD-IDX NOT = WS-EXP-STRID-FLD-IDX                        
125200         PERFORM 4225-TRY-APPEND-FIELD                                    
125300     END-IF.                                                              
125400*                                                                         
125500 4225-TRY-APPEND-FIELD.                                                   
125600     IF DIF-TBL-FLD-DELETED(WS-CMP-REC-IDX DIF-TBL-FLD-IDX)               
125700             NOT = 'Y'                                                    
125800         MOVE DIF-TBL-FLD-MERGED(WS-CMP-REC-IDX DIF-TBL-FLD-IDX)          
125900             TO WS-TRIM-IN                                                
126000         PERFORM 9100-TRIM-FIELD THRU 9100-TRIM-FIELD-EXIT                
126100         IF WS-TRIM-OUT NOT = SPACES                                      
126200             MOVE DIF-TBL-FLD-KEY(WS-CMP-REC-IDX DIF-TBL-FLD-IDX)         
126300                 TO WS-EXP-KEY-TXT                                        
126400             STRING WS-TAB-CHAR DELIMITED BY SIZE                         
126500                    WS-EXP-KEY-TXT DELIMITED BY SPACE                     
126600                    '=' DELIMITED BY SIZE                                 
126700                    WS-TRIM-OUT DELIMITED BY SPACE                        
126800                    INTO WS-OUT-LINE                                      
126900                    WITH POINTER WS-OUT-PTR                               
127000         END-IF                                                           
127100     END-IF.                                                              
127200*                                                                         
127300*    ITEM BLOCK - MULTI-LINE, 4-SPACE INDENTED key=value LINES,           
127400*    A SYNTHETIC id= LINE ONLY WHEN THE RECORD HAS NO id FIELD            
127500*    OF ITS OWN.                                                          
127600 4230-EXPORT-ITEM-BLOCK.                                                  
127700     MOVE SPACES TO MRG-OUT-LINE-TEXT.                                    
127800     MOVE 'item_name_begin' TO MRG-OUT-LINE-TEXT.                         
127900     MOVE 15 TO WS-MRG-LINE-LEN.                                          
128000     PERFORM 4900-WRITE-MRG-LINE.                                         
128100     PERFORM 4232-TEST-ID-FIELD.                                          
128200     IF WS-EXP-HAS-ID = 'N'                                               
128300         MOVE DIF-TBL-REC-ID(WS-CMP-REC-IDX) TO WS-TRIM-IN                
128400         PERFORM 9100-TRIM-FIELD THRU 9100-TRIM-FIELD-EXIT                
128500         MOVE SPACES TO WS-OUT-LINE                                       
128600         STRING '    id=' DELIMITED BY SIZE                               
128700                WS-TRIM-OUT DELIMITED BY SPACE                            
128800                INTO WS-OUT-LINE                                          
128900         MOVE WS-OUT-LINE TO MRG-OUT-LINE-TEXT                            
129000         PERFORM 4119-COMPUTE-OUT-LEN                                     
129100         PERFORM 4900-WRITE-MRG-LINE                                      
129200     END-IF.                                                              
129300     PERFORM 4234-EMIT-ITEM-FIELD                                         
129400         VARYING DIF-TBL-FLD-IDX FROM 1 BY 1                              
129500         UNTIL DIF-TBL-FLD-IDX                                            
129600             > DIF-TBL-FIELD-COUNT(WS-CMP-REC-IDX).                       
129700     MOVE SPACES TO MRG-OUT-LINE-TEXT.                                    
129800     MOVE 'item_name_end' TO MRG-OUT-LINE-TEXT.                           
129900     MOVE 13 TO WS-MRG-LINE-LEN.                                          
130000     PERFORM 4900-WRITE-MRG-LINE.                                         
130100     MOVE 'Y' TO WS-EXP-PEND-BLANK.                                       
130200*                                                                         
130300 4232-TEST-ID-FIELD.                                                      
130400     MOVE 'N' TO WS-EXP-HAS-ID.                                           
130500     PERFORM 4233-TEST-ONE-KEY-FOR-ID                                     
130600         VARYING DIF-TBL-FLD-IDX FROM 1 BY 1                              
130700         UNTIL DIF-TBL-FLD-IDX                                            
130800             > DIF-TBL-FIELD-COUNT(WS-CMP-REC-IDX).                       
130900*                                                                         
131000 4233-TEST-ONE-KEY-FOR-ID.                                                
131100     MOVE DIF-TBL-FLD-KEY(WS-CMP-REC-IDX DIF-TBL-FLD-IDX)                 
131200         TO WS-EXP-KEY-UC.                                                
131300     INSPECT WS-EXP-KEY-UC                                                
131400         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.               
131500     IF WS-EXP-KEY-UC = 'ID'                                              
131600         MOVE 'Y' TO WS-EXP-HAS-ID                                        
131700     END-IF.                                                              
131800*                                                                         
131900 4234-EMIT-ITEM-FIELD.                                                    
132000     IF DIF-TBL-FLD-DELETED(WS-CMP-REC-IDX DIF-TBL-FLD-IDX)               
132100             NOT = 'Y'                                                    
132200         MOVE DIF-TBL-FLD-MERGED(WS-CMP-REC-IDX DIF-TBL-FLD-IDX)          
132300             TO WS-TRIM-IN                                                
132400         PERFORM 9100-TRIM-FIELD THRU 9100-TRIM-FIELD-EXIT                
132500         IF WS-TRIM-OUT NOT = SPACES                                      
132600             MOVE DIF-TBL-FLD-KEY(WS-CMP-REC-IDX DIF-TBL-FLD-IDX)         
132700                 TO WS-EXP-KEY-TXT                                        
132800             MOVE SPACES TO WS-OUT-LINE                                   
132900             STRING '    ' DELIMITED BY SIZE                              
133000                    WS-EXP-KEY-TXT DELIMITED BY SPACE                     
133100                    '=' DELIMITED BY SIZE                                 
133200                    WS-TRIM-OUT DELIMITED BY SPACE                        
133300                    INTO WS-OUT-LINE                                      
133400             MOVE WS-OUT-LINE TO MRG-OUT-LINE-TEXT                        
133500             PERFORM 4119-COMPUTE-OUT-LEN                                 
133600             PERFORM 4900-WRITE-MRG-LINE                                  
133700         END-IF                                                           
133800     END-IF.                                                              
133900*                                                                         
134000*    ---------------------------------------------------------            
134100*    CONFIG FORMAT  -  [section] HEADERS IN FIRST-SEEN ORDER,             
134200*    key=value LINES UNDER EACH, ONE BLANK LINE BETWEEN                   
134300*    SECTIONS.  SECTION/KEY TEXT USES THE MERGED-ELSE-NEW-ELSE            
134400*    -OLD LOOKUP RULE - THE EXPORTED VALUE ITSELF FOLLOWS THE             
134500*    ORDINARY MERGED-VALUE RULE SO A DELETED value FIELD STILL            
134600*    DROPS THE LINE (D4602).                                              
134700*    ---------------------------------------------------------            
134800 4300-EXPORT-CONFIG-FMT.                                                  
134900     MOVE 0 TO WS-SECTION-LIST-N.                                         
135000     PERFORM 4310-COLLECT-SECTION                                         
135100         VARYING DIF-TBL-REC-IDX FROM 1 BY 1                              
135200         UNTIL DIF-TBL-REC-IDX > DIF-TBL-REC-COUNT.                       
135300     PERFORM 4320-EMIT-ONE-SECTION                                        
135400         VARYING WS-SECT-IDX FROM 1 BY 1                                  
135500         UNTIL WS-SECT-IDX > WS-SECTION-LIST-N.                           
135600*                                                                         
135700 4310-COLLECT-SECTION.                                                    
135800     IF DIF-TBL-REC-NOT-DELETED(DIF-TBL-REC-IDX)                          
135900         MOVE DIF-TBL-REC-IDX TO WS-CMP-REC-IDX                           
136000         PERFORM 4312-FIND-CONFIG-FIELDS                                  
136100         IF WS-EXP-KEY-FLD-IDX NOT = 0                                    
136200                 AND WS-EXP-VAL-FLD-IDX NOT = 0                           
136300             PERFORM 4314-TRY-COLLECT-SECTION                             
136400         END-IF                                                           
136500     END-IF.                                                              
136600*                                                                         
136700 4314-TRY-COLLECT-SECTION.                                                
136800     MOVE WS-EXP-VAL-FLD-IDX TO WS-CMP-FLD-IDX.                           
136900     MOVE DIF-TBL-FLD-MERGED(WS-CMP-REC-IDX WS-CMP-FLD-IDX)               
137000         TO WS-TRIM-IN.                                                   
137100     PERFORM 9100-TRIM-FIELD THRU 9100-TRIM-FIELD-EXIT.                   
137200     IF WS-TRIM-OUT NOT = SPACES                                          
137300         PERFORM 4327-RESOLVE-SECTION-NAME                                
137400         PERFORM 4316-ADD-SECTION-IF-NEW                                  
137500     END-IF.                                                              
137600*                                                                         
137700 4312-FIND-CONFIG-FIELDS.                                                 
137800     MOVE 0 TO WS-EXP-SEC-FLD-IDX.                                        
137900     MOVE 0 TO WS-EXP-KEY-FLD-IDX.                                        
138000     MOVE 0 TO WS-EXP-VAL-FLD-IDX.                                        
138100     PERFORM 4313-TEST-ONE-CONFIG-KEY                                     
138200         VARYING DIF-TBL-FLD-IDX FROM 1 BY 1                              
138300         UNTIL DIF-TBL-FLD-IDX                                            
138400             > DIF-TBL-FIELD-COUNT(WS-CMP-REC-IDX).                       
138500*                                                                         
138600 4313-TEST-ONE-CONFIG-KEY.                                                
138700     MOVE DIF-TBL-FLD-KEY(WS-CMP-REC-IDX DIF-TBL-FLD-IDX)                 
138800         TO WS-EXP-KEY-UC.                                                
138900     INSPECT WS-EXP-KEY-UC                                                
139000         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.               
139100     IF WS-EXP-KEY-UC = 'SECTION'                                         
139200         MOVE DIF-TBL-FLD-IDX TO WS-EXP-SEC-FLD-IDX                       
139300     END-IF.                                                              
139400     IF WS-EXP-KEY-UC = 'KEY'                                             
139500         MOVE DIF-TBL-FLD-IDX TO WS-EXP-KEY-FLD-IDX                       
139600     END-IF.                                                              
139700     IF WS-EXP-KEY-UC = 'VALUE'                                           
139800         MOVE DIF-TBL-FLD-IDX TO WS-EXP-VAL-FLD-IDX                       
139900     END-IF.                                                              
140000*                                                                         
140100*    MERGED-IF-SET, ELSE NEW, ELSE OLD - USED ONLY TO READ BACK           
140200*    THE TEXT OF A SECTION OR KEY FIELD (D4483).  RESULT LEFT             
140300*    TRIMMED IN WS-TRIM-OUT.                                              
140400 4305-RESOLVE-LOOKUP-FLD.                                                 
140500     MOVE DIF-TBL-FLD-MERGED(WS-CMP-REC-IDX WS-CMP-FLD-IDX)               
140600         TO WS-TRIM-IN.                                                   
140700     PERFORM 9100-TRIM-FIELD THRU 9100-TRIM-FIELD-EXIT.                   
140800     IF WS-TRIM-OUT = SPACES                                              
140900         PERFORM 4306-FALL-BACK-NEW-OR-OLD                                
141000         PERFORM 9100-TRIM-FIELD THRU 9100-TRIM-FIELD-EXIT                
141100     END-IF.                                                              
141200*                                                                         
141300 4306-FALL-BACK-NEW-OR-OLD.                                               
141400     IF DIF-TBL-FLD-NEW-PRES(WS-CMP-REC-IDX WS-CMP-FLD-IDX) = 'Y'         
141500         MOVE DIF-TBL-FLD-NEW-VAL(WS-CMP-REC-IDX WS-CMP-FLD-IDX)          
141600             TO WS-TRIM-IN                                                
141700     ELSE                                                                 
141800         MOVE DIF-TBL-FLD-OLD-VAL(WS-CMP-REC-IDX WS-CMP-FLD-IDX)          
141900             TO WS-TRIM-IN                                                
142000     END-IF.                                                              
142100*                                                                         
142200 4327-RESOLVE-SECTION-NAME.                                               
142300     IF WS-EXP-SEC-FLD-IDX = 0                                            
142400         MOVE 'DEFAULT' TO WS-TRIM-OUT                                    
142500     ELSE                                                                 
142600         MOVE WS-EXP-SEC-FLD-IDX TO WS-CMP-FLD-IDX                        
142700         PERFORM 4305-RESOLVE-LOOKUP-FLD                                  
142800         IF WS-TRIM-OUT = SPACES                                          
142900             MOVE 'DEFAULT' TO WS-TRIM-OUT                                
143000         END-IF                                                           
143100     END-IF.                                                              
143200*                                                                         
143300 4316-ADD-SECTION-IF-NEW.                                                 
143400     MOVE 'N' TO WS-FOUND-SW.                                             
143500     IF WS-SECTION-LIST-N > 0                                             
143600         PERFORM 4317-SCAN-SECTION-LIST                                   
143700             VARYING WS-SECT-IDX FROM 1 BY 1                              
143800             UNTIL WS-SECT-IDX > WS-SECTION-LIST-N                        
143900                OR WS-FOUND-SW = 'Y'                                      
144000     END-IF.                                                              
144100     IF WS-FOUND-SW = 'N' AND WS-SECTION-LIST-N < 50                      
144200         ADD 1 TO WS-SECTION-LIST-N                                       
144300         MOVE WS-TRIM-OUT(1:40)                                           
144400             TO WS-SECTION-NAME(WS-SECTION-LIST-N)                        
144500     END-IF.                                                              
144600*                                                                         
144700 4317-SCAN-SECTION-LIST.                                                  
144800     IF WS-SECTION-NAME(WS-SECT-IDX) = WS-TRIM-OUT(1:40)                  
144900         MOVE 'Y' TO WS-FOUND-SW                                          
145000     END-IF.                                                              
145100*                                                                         
145200 4320-EMIT-ONE-SECTION.                                                   
145300     IF WS-SECT-IDX > 1                                                   
145400         MOVE SPACES TO MRG-OUT-LINE-TEXT                                 
145500         MOVE 1 TO WS-MRG-LINE-LEN                                        
145600         PERFORM 4900-WRITE-MRG-LINE                                      
145700     END-IF.                                                              
145800     MOVE SPACES TO WS-OUT-LINE.                                          
145900     STRING '[' DELIMITED BY SIZE                                         
146000            WS-SECTION-NAME(WS-SECT-IDX) DELIMITED BY SPACE               
146100            ']' DELIMITED BY SIZE                                         
146200            INTO WS-OUT-LINE.                                             
146300     MOVE WS-OUT-LINE TO MRG-OUT-LINE-TEXT.                               
146400     PERFORM 4119-COMPUTE-OUT-LEN.                                        
146500     PERFORM 4900-WRITE-MRG-LINE.                                         
146600     PERFORM 4325-EMIT-CONFIG-RECORD                                      
146700         VARYING DIF-TBL-REC-IDX FROM 1 BY 1                              
146800         UNTIL DIF-TBL-REC-IDX > DIF-TBL-REC-COUNT.                       
146900*                                                                         
147000 4325-EMIT-CONFIG-RECORD.                                                 
147100     IF DIF-TBL-REC-NOT-DELETED(DIF-TBL-REC-IDX)                          
147200         MOVE DIF-TBL-REC-IDX TO WS-CMP-REC-IDX                           
147300         PERFORM 4312-FIND-CONFIG-FIELDS                                  
147400         IF WS-EXP-KEY-FLD-IDX NOT = 0                                    
147500                 AND WS-EXP-VAL-FLD-IDX NOT = 0                           
147600             PERFORM 4327-RESOLVE-SECTION-NAME                            
147700             IF WS-TRIM-OUT(1:40) = WS-SECTION-NAME(WS-SECT-IDX)          
147800                 PERFORM 4329-EMIT-ONE-CONFIG-LINE                        
147900             END-IF                                                       
148000         END-IF                                                           
148100     END-IF.                                                              
148200*                                                                         
148300 4329-EMIT-ONE-CONFIG-LINE.                                               
148400     MOVE WS-EXP-KEY-FLD-IDX TO WS-CMP-FLD-IDX.                           
148500     PERFORM 4305-RESOLVE-LOOKUP-FLD.                                     
148600     MOVE WS-TRIM-OUT TO WS-EXP-KEY-TXT.                                  
148700     MOVE WS-EXP-VAL-FLD-IDX TO WS-CMP-FLD-IDX.                           
148800     MOVE DIF-TBL-FLD-MERGED(WS-CMP-REC-IDX WS-CMP-FLD-IDX)               
148900         TO WS-TRIM-IN.                                                   
149000     PERFORM 9100-TRIM-FIELD THRU 9100-TRIM-FIELD-EXIT.                   
149100     IF WS-TRIM-OUT NOT = SPACES                                          
149200         MOVE SPACES TO WS-OUT-LINE                                       
149300         STRING WS-EXP-KEY-TXT DELIMITED BY SPACE                         
149400                '=' DELIMITED BY SIZE                                     
149500                WS-TRIM-OUT DELIMITED BY SPACE                            
149600                INTO WS-OUT-LINE                                          
149700         MOVE WS-OUT-LINE TO MRG-OUT-LINE-TEXT                            
149800         PERFORM 4119-COMPUTE-OUT-LEN                                     
149900         PERFORM 4900-WRITE-MRG-LINE                                      
150000     END-IF.                                                              
150100*                                                                         
150200****************************************************************          
150300*    8000 SERIES   -   GENERIC TABLE LOOKUP/FIND-OR-ADD                   
150400*    SHARED BY THE PARSE, DIFF-BUILD AND MERGE-RESOLVE PARAGRAPH          
150500*    SERIES.  THREE FLAVORS - ADD-IF-MISSING AGAINST CURR-TBL             
150600*    (THE FILE BEING PARSED RIGHT NOW), LOOKUP-ONLY AGAINST               
150700*    CURR-TBL, AND LOOKUP-ONLY AGAINST DIF-TBL.  ALL THREE KEY            
150800*    OFF WS-LOOKUP-ID AND RETURN WS-FOUND-IDX/WS-FOUND-SW (D4401,         
150900*    RENUMBERED OUT OF THE 2000 SERIES UNDER D4688 WHEN THE               
151000*    DIFF-BUILD PARAGRAPHS GREW INTO THAT RANGE).                         
151100****************************************************************          
151200 8100-FIND-OR-ADD-REC.                                                    
151300     MOVE 'N' TO WS-FOUND-SW.                                             
151400     MOVE 0 TO WS-FOUND-IDX.                                              
151500     IF CURR-TBL-REC-COUNT > 0                                            
151600         PERFORM 8105-SCAN-CURR-RECS                                      
151700             VARYING CURR-TBL-REC-IDX FROM 1 BY 1                         
151800             UNTIL CURR-TBL-REC-IDX > CURR-TBL-REC-COUNT                  
151900                OR WS-FOUND-SW = 'Y'                                      
152000     END-IF.                                                              
152100     IF WS-FOUND-SW = 'N' AND CURR-TBL-REC-COUNT < 50                     
152200         ADD 1 TO CURR-TBL-REC-COUNT                                      
152300         MOVE SPACES TO CURR-TBL-RECORD-ENTRY(CURR-TBL-REC-COUNT)         
152400         MOVE WS-LOOKUP-ID TO CURR-TBL-REC-ID(CURR-TBL-REC-COUNT)         
152500         MOVE 'N' TO CURR-TBL-REC-DELETED(CURR-TBL-REC-COUNT)             
152600         MOVE 0 TO CURR-TBL-FIELD-COUNT(CURR-TBL-REC-COUNT)               
152700         MOVE CURR-TBL-REC-COUNT TO WS-FOUND-IDX                          
152800     END-IF.                                                              
152900 8100-FIND-OR-ADD-REC-X.                                                  
153000     EXIT.                                                                
153100*                                                                         
153200 8105-SCAN-CURR-RECS.                                                     
153300     IF CURR-TBL-REC-ID(CURR-TBL-REC-IDX) = WS-LOOKUP-ID                  
153400         MOVE CURR-TBL-REC-IDX TO WS-FOUND-IDX                            
153500         MOVE 'Y' TO WS-FOUND-SW                                          
153600     END-IF.                                                              
153700*                                                                         
153800 8110-LOOKUP-CURR-REC.                                                    
153900     MOVE 'N' TO WS-FOUND-SW.                                             
154000     MOVE 0 TO WS-FOUND-IDX.                                              
154100     IF CURR-TBL-REC-COUNT > 0                                            
154200         PERFORM 8105-SCAN-CURR-RECS                                      
154300             VARYING CURR-TBL-REC-IDX FROM 1 BY 1                         
154400             UNTIL CURR-TBL-REC-IDX > CURR-TBL-REC-COUNT                  
154500                OR WS-FOUND-SW = 'Y'                                      
154600     END-IF.                                                              
154700 8110-LOOKUP-CURR-REC-X.                                                  
154800     EXIT.                                                                
154900*                                                                         
155000 8120-LOOKUP-DIF-REC.                                                     
155100     MOVE 'N' TO WS-FOUND-SW.                                             
155200     MOVE 0 TO WS-FOUND-IDX.                                              
155300     IF DIF-TBL-REC-COUNT > 0                                             
155400         PERFORM 8125-SCAN-DIF-RECS                                       
155500             VARYING DIF-TBL-REC-IDX FROM 1 BY 1                          
155600             UNTIL DIF-TBL-REC-IDX > DIF-TBL-REC-COUNT                    
155700                OR WS-FOUND-SW = 'Y'                                      
155800     END-IF.                                                              
155900 8120-LOOKUP-DIF-REC-X.                                                   
156000     EXIT.                                                                
156100*                                                                         
156200 8125-SCAN-DIF-RECS.                                                      
156300     IF DIF-TBL-REC-ID(DIF-TBL-REC-IDX) = WS-LOOKUP-ID                    
156400         MOVE DIF-TBL-REC-IDX TO WS-FOUND-IDX                             
156500         MOVE 'Y' TO WS-FOUND-SW                                          
156600     END-IF.                                                              
156700*                                                                         
156800*    TAB-DELIMITED TOKENIZER - SPLITS WS-SPLIT-LINE(1:WS-SPLIT-           
156900*    LEN) INTO WS-TOKEN-VAL(1) THRU (WS-TOKEN-COUNT).  USED BY            
157000*    1286-ONE-BLOCK-TOKEN AND 1320-SET-CONFIG-SECTION.                    
157100 8200-SPLIT-TOKENS.                                                       
157200     MOVE 0 TO WS-TOKEN-COUNT.                                            
157300     MOVE 1 TO WS-SPLIT-POS.                                              
157400     MOVE 'N' TO WS-SPLIT-DONE-SW.                                        
157500     PERFORM 8210-SPLIT-ONE-TOKEN                                         
157600         UNTIL WS-SPLIT-DONE-SW = 'Y'                                     
157700            OR WS-TOKEN-COUNT >= 20.                                      
157800 8200-SPLIT-TOKENS-EXIT.                                                  
157900     EXIT.                                                                
158000*                                                                         
158100 8210-SPLIT-ONE-TOKEN.                                                    
158200     MOVE WS-SPLIT-LINE TO WS-FC-LINE.                                    
158300     MOVE WS-SPLIT-LEN TO WS-FC-LEN.                                      
158400     MOVE WS-SPLIT-POS TO WS-FC-START.                                    
158500     MOVE WS-TAB-CHAR TO WS-FC-CHAR.                                      
158600     PERFORM 9200-FIND-CHAR THRU 9200-FIND-CHAR-EXIT.                     
158700     PERFORM 8220-STORE-TOKEN.                                            
158800     IF WS-FC-POS = 0                                                     
158900         MOVE 'Y' TO WS-SPLIT-DONE-SW                                     
159000     ELSE                                                                 
159100         COMPUTE WS-SPLIT-POS = WS-FC-POS + 1                             
159200         IF WS-SPLIT-POS > WS-SPLIT-LEN                                   
159300             MOVE 'Y' TO WS-SPLIT-DONE-SW                                 
159400         END-IF                                                           
159500     END-IF.                                                              
159600*                                                                         
159700 8220-STORE-TOKEN.                                                        
159800     ADD 1 TO WS-TOKEN-COUNT.                                             
159900     MOVE SPACES TO WS-TOKEN-VAL(WS-TOKEN-COUNT).                         
160000     IF WS-FC-POS = 0                                                     
160100         IF WS-SPLIT-POS <= WS-SPLIT-LEN                                  
160200             COMPUTE WS-TOK-LEN =                                         
160300                 WS-SPLIT-LEN - WS-SPLIT-POS + 1                          
160400             MOVE WS-SPLIT-LINE(WS-SPLIT-POS:WS-TOK-LEN)                  
160500                 TO WS-TOKEN-VAL(WS-TOKEN-COUNT)                          
160600         END-IF                                                           
160700     ELSE                                                                 
160800         IF WS-FC-POS > WS-SPLIT-POS                                      
160900             COMPUTE WS-TOK-LEN = WS-FC-POS - WS-SPLIT-POS                
161000             MOVE WS-SPLIT-LINE(WS-SPLIT-POS:WS-TOK-LEN)                  
161100                 TO WS-TOKEN-VAL(WS-TOKEN-COUNT)                          
161200         END-IF                                                           
161300     END-IF.                                                              
161400*                                                                         
161500****************************************************************          
161600*    9000 SERIES   -   SCAN/TRIM/FIND UTILITIES AND FILE OPEN/            
161700*    CLOSE.  NONE OF THESE KNOW ABOUT LINE, BLOCK OR CONFIG -             
161800*    THEY WORK ON WHATEVER THE CALLER LEFT IN WS-TRIM-IN, WS-FC           
161900*    -LINE OR WS-SPLIT-LINE (D4401).                                      
162000****************************************************************          
162100*    TRIMS LEADING/TRAILING SPACES FROM WS-TRIM-IN INTO                   
162200*    WS-TRIM-OUT.                                                         
162300 9100-TRIM-FIELD.                                                         
162400     MOVE SPACES TO WS-TRIM-OUT.                                          
162500     MOVE 0 TO WS-TRIM-START WS-TRIM-END.                                 
162600     PERFORM 9110-TRIM-SCAN                                               
162700         VARYING WS-TRIM-I FROM 1 BY 1 UNTIL WS-TRIM-I > 512.             
162800     IF WS-TRIM-START NOT = 0                                             
162900         COMPUTE WS-TOK-LEN = WS-TRIM-END - WS-TRIM-START + 1             
163000         MOVE WS-TRIM-IN(WS-TRIM-START:WS-TOK-LEN) TO WS-TRIM-OUT         
163100     END-IF.                                                              
163200 9100-TRIM-FIELD-EXIT.                                                    
163300     EXIT.                                                                
163400*                                                                         
163500 9110-TRIM-SCAN.                                                          
163600     IF WS-TRIM-IN(WS-TRIM-I:1) NOT = SPACE                               
163700         IF WS-TRIM-START = 0                                             
163800             MOVE WS-TRIM-I TO WS-TRIM-START                              
163900         END-IF                                                           
164000         MOVE WS-TRIM-I TO WS-TRIM-END                                    
164100     END-IF.                                                              
164200*                                                                         
164300*    FIRST OCCURRENCE OF WS-FC-CHAR IN WS-FC-LINE(WS-FC-START:)           
164400*    UP TO WS-FC-LEN - RETURNS WS-FC-POS, ZERO IF NOT FOUND.              
164500 9200-FIND-CHAR.                                                          
164600     MOVE 0 TO WS-FC-POS.                                                 
164700     IF WS-FC-START >= 1 AND WS-FC-START <= WS-FC-LEN                     
164800         PERFORM 9210-FIND-CHAR-SCAN                                      
164900             VARYING WS-FC-I FROM WS-FC-START BY 1                        
165000             UNTIL WS-FC-I > WS-FC-LEN OR WS-FC-POS NOT = 0               
165100     END-IF.                                                              
165200 9200-FIND-CHAR-EXIT.                                                     
165300     EXIT.                                                                
165400*                                                                         
165500 9210-FIND-CHAR-SCAN.                                                     
165600     IF WS-FC-LINE(WS-FC-I:1) = WS-FC-CHAR                                
165700         MOVE WS-FC-I TO WS-FC-POS                                        
165800     END-IF.                                                              
165900*                                                                         
166000*    STRIPS ONE LEVEL OF [ ] OFF WS-TRIM-IN, TRIMS BOTH SIDES,            
166100*    LEAVES THE RESULT IN WS-TRIM-OUT.  BLOCK FORMAT WRAPS                
166200*    EVERY VALUE IN BRACKETS - SEE 1286-ONE-BLOCK-TOKEN.                  
166300*    EMPTY BRACKETS (E.G. "[]") STRIP DOWN TO NOTHING - WHEN THAT         
166400*    HAPPENS THE ID FALLS BACK TO THE RAW BRACKETED TEXT RATHER           
166500*    THAN GOING OUT BLANK (D4519).                                        
166600 9300-STRIP-BRACKETS.                                                     
166700     PERFORM 9100-TRIM-FIELD THRU 9100-TRIM-FIELD-EXIT.                   
166800     IF WS-TRIM-START NOT = 0                                             
166900         IF WS-TRIM-IN(WS-TRIM-START:1) = '['                             
167000                 AND WS-TRIM-IN(WS-TRIM-END:1) = ']'                      
167100                 AND WS-TRIM-END > WS-TRIM-START                          
167200             COMPUTE WS-TOK-LEN =                                         
167300                 WS-TRIM-END - WS-TRIM-START - 1                          
167400             IF WS-TOK-LEN > 0                                            
167500                 MOVE SPACES TO WS-TRIM-OUT                               
167600                 MOVE WS-TRIM-IN(WS-TRIM-START + 1:WS-TOK-LEN)            
167700                     TO WS-TRIM-OUT                                       
167800             END-IF                                                       
167900         END-IF                                                           
168000     END-IF.                                                              
168100 9300-STRIP-BRACKETS-X.                                                   
168200     EXIT.                                                                
168300*                                                                         
168400*    FILE OPEN/CLOSE - STATUS-DRIVEN SO 9700 NEVER CLOSES A               
168500*    FILE THAT 9600 NEVER MANAGED TO OPEN.                                
168600 9600-OPEN-FILES.                                                         
168700     OPEN INPUT OLD-DATA-FILE.                                            
168800     OPEN INPUT NEW-DATA-FILE.                                            
168900     OPEN OUTPUT MERGED-OUT-FILE.                                         
169000*                                                                         
169100 9700-CLOSE-FILES.                                                        
169200     IF WS-OLDDAT-STATUS = '00'                                           
169300         CLOSE OLD-DATA-FILE                                              
169400     END-IF.                                                              
169500     IF WS-NEWDAT-STATUS = '00'                                           
169600         CLOSE NEW-DATA-FILE                                              
169700     END-IF.                                                              
169800     IF WS-MRGDAT-STATUS = '00'                                           
169900         CLOSE MERGED-OUT-FILE                                            
170000     END-IF.                                                              
