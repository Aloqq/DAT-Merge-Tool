000100****************************************************************          
000200* DATRPT  -  DIFF REPORT LINE (ONE LINE OF A PER-FILE DIFF RPT)           
000300*                                                                         
000400*     WRITTEN BY ITNCMP01 FOR EVERY REMOVED/ADDED RECORD, EVERY           
000500*     CHANGED FIELD AND EVERY STRUCTURE CHANGE FOUND BY ITMCMP01.         
000600*                                                                         
000700*     MAINTENANCE:                                                        
000800*     DATE      BY   REQUEST   DESCRIPTION                                
000900*     --------  ---  --------  -----------------------------------        
001000*     09/21/01  KDW  D4602     ORIGINAL LAYOUT FOR THE DIRECTORY          
001100*                              COMPARE JOB STREAM.                        
001200****************************************************************          
001300 01  RPT-DETAIL-LINE.                                                     
001400     05  RPT-TYPE                    PIC X(10).                           
001500     05  RPT-ID                      PIC X(40).                           
001600     05  RPT-FIELD                   PIC X(30).                           
001700     05  RPT-OLD                     PIC X(200).                          
001800     05  RPT-NEW                     PIC X(200).                          
001900     05  RPT-DESC                    PIC X(80).                           
002000     05  FILLER                      PIC X(04).                           
