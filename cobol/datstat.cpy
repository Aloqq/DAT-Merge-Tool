000100****************************************************************          
000200* DATSTAT  -  RUN-LEVEL STATISTICS FOR THE DIRECTORY COMPARE JOB          
000300*                                                                         
000400*     ACCUMULATED ACROSS ALL FILE PAIRS IN THE FILEPAIR CONTROL           
000500*     FILE AND PRINTED ONCE AT END OF RUN BY ITNCMP01.                    
000600*                                                                         
000700*     MAINTENANCE:                                                        
000800*     DATE      BY   REQUEST   DESCRIPTION                                
000900*     --------  ---  --------  -----------------------------------        
001000*     09/21/01  KDW  D4602     ORIGINAL COUNTERS.                         
001100*     04/09/03  KDW  D4688     ADDED STAT-FILES-CHANGED - OPS             
001200*                              WANTED A "HOW MANY FILES ACTUALLY          
001300*                              MOVED" COUNT ON THE SUMMARY.               
001400****************************************************************          
001500 01  RUN-STATISTICS.                                                      
001600     05  STAT-FILES-TOTAL            PIC S9(05) COMP-3 VALUE +0.          
001700     05  STAT-FILES-CHANGED          PIC S9(05) COMP-3 VALUE +0.          
001800     05  STAT-ADDED                  PIC S9(07) COMP-3 VALUE +0.          
001900     05  STAT-REMOVED                PIC S9(07) COMP-3 VALUE +0.          
002000     05  STAT-CHANGED                PIC S9(07) COMP-3 VALUE +0.          
002100     05  STAT-STRUCT                 PIC S9(07) COMP-3 VALUE +0.          
002200     05  FILLER                      PIC X(10).                           
