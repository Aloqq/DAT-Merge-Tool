000100****************************************************************          
000200* ITNCMP01                                                      *         
000300*                                                                *        
000400* AUTHOR:  D. STOUT                                              *        
000500*                                                                *        
000600* DRIVES THE ITEMNAME DIRECTORY-COMPARE BATCH.  READS ONE        *        
000700* CONTROL CARD NAMING AN OLD RELATIVE FILE AND A NEW RELATIVE    *        
000800* FILE (EITHER SIDE MAY BE BLANK IF THE FILE ONLY EXISTS ON      *        
000900* ONE SIDE), CALLS ITMCMP01 TO PARSE AND COMPARE THE PAIR,       *        
001000* WRITES ONE DIFF REPORT, AND ACCUMULATES/PRINTS RUN TOTALS.     *        
001100*                                                                *        
001200* EACH RUN HANDLES ONE FILE PAIR - OPS DRIVES THE FULL LIST OF   *        
001300* PAIRS WITH ONE JOB STEP PER PAIR, SAME AS THE OLD DIRECTORY    *        
001400* WALK DID ONE FILE PER ITERATION.                               *        
001500****************************************************************          
001600*                                                                         
001700* CONTROL CARD (SYSIN), ONE RECORD, FREE FORMAT:                          
001800*     COL 1-80    RELATIVE NAME OF THE OLD FILE (OR BLANK)                
001900*     COL 81-160  RELATIVE NAME OF THE NEW FILE (OR BLANK)                
002000****************************************************************          
002100*                                                                         
002200*     MAINTENANCE LOG                                                     
002300*     DATE      BY   REQUEST   DESCRIPTION                                
002400*     --------  ---  --------  ------------------------------             
002500*     08/02/96  KDW  D4483     ORIGINAL PROGRAM - ONE PAIR PER            
002600*                              RUN, CALLS ITMCMP01.                       
002700*     06/30/98  TCS  D4519     Y2K REVIEW.  PROGRAM PROCESSES             
002800*                              NO DATE FIELDS.  NO CHANGE MADE.           
002900*     09/21/01  KDW  D4602     TRAILER LINE ADDED TO THE DIFF             
003000*                              REPORT PER OPS REQUEST - COUNTS            
003100*                              WERE PREVIOUSLY ONLY ON SYSOUT.            
003200*     04/09/03  KDW  D4688     DIFF REPORT ASSIGN MADE DYNAMIC            
003300*                              SO THE OUTPUT NAME CAN BE BUILT            
003400*                              FROM THE CONTROL CARD INSTEAD OF           
003500*                              A FIXED DDNAME PER PAIR.                   
003600****************************************************************          
003700 IDENTIFICATION DIVISION.                                                 
003800 PROGRAM-ID.  ITNCMP01.                                                   
003900 AUTHOR.  D. STOUT.                                                       
004000 INSTALLATION.  COBOL DEVELOPMENT CENTER.                                 
004100 DATE-WRITTEN.  08/02/96.                                                 
004200 DATE-COMPILED.  08/02/96.                                                
004300 SECURITY.  NON-CONFIDENTIAL.                                             
004400****************************************************************          
004500 ENVIRONMENT DIVISION.                                                    
004600 CONFIGURATION SECTION.                                                   
004700 SOURCE-COMPUTER.  IBM-370.                                               
004800 OBJECT-COMPUTER.  IBM-370.                                               
004900 SPECIAL-NAMES.                                                           
005000     C01 IS TOP-OF-FORM.                                                  
005100 INPUT-OUTPUT SECTION.                                                    
005200 FILE-CONTROL.                                                            
005300     SELECT DIFF-REPORT-FILE  ASSIGN TO DYNAMIC                           
005400            WS-RPT-ASSIGN-NAME                                            
005500            ACCESS IS SEQUENTIAL                                          
005600            FILE STATUS IS WS-DIFRPT-STATUS.                              
005700****************************************************************          
005800 DATA DIVISION.                                                           
005900 FILE SECTION.                                                            
006000*                                                                         
006100 FD  DIFF-REPORT-FILE                                                     
006200     RECORDING MODE IS F                                                  
006300     BLOCK CONTAINS 0 RECORDS.                                            
006400 COPY DATRPT.                                                             
006500****************************************************************          
006600 WORKING-STORAGE SECTION.                                                 
006700****************************************************************          
006800*                                                                         
006900 01  WS-FIELDS.                                                           
007000     05  WS-DIFRPT-STATUS        PIC X(02) VALUE SPACES.                  
007100     05  WS-RPT-ASSIGN-NAME      PIC X(80) VALUE SPACES.                  
007200     05  WS-ABORT-SW             PIC X(01) VALUE 'N'.                     
007300         88  WS-ABORT-RUN            VALUE 'Y'.                           
007400     05  FILLER                  PIC X(05) VALUE SPACES.                  
007500*                                                                         
007600 01  WS-CONTROL-CARD.                                                     
007700     05  WS-CTL-OLD-NAME         PIC X(80) VALUE SPACES.                  
007800     05  WS-CTL-OLD-NAME-R REDEFINES WS-CTL-OLD-NAME                      
007900                OCCURS 80 TIMES                                           
008000                INDEXED BY WS-CTL-OLD-IDX                                 
008100                PIC X(01).                                                
008200     05  WS-CTL-NEW-NAME         PIC X(80) VALUE SPACES.                  
008300*                                                                         
008400*    FLAT DUMP VIEW OF THE CONTROL CARD, USED ONLY BY THE                 
008500*    SYSIN-ECHO DISPLAY IN 0100-INITIALIZE (D4483).                       
008600 01  WS-CTL-CARD-ALT REDEFINES WS-CONTROL-CARD                            
008700            PIC X(160).                                                   
008800*                                                                         
008900*    NAME-BUILD WORK FOR 120-BUILD-REPORT-NAME.                           
009000 01  WS-NAME-WORK.                                                        
009100     05  WS-SRC-NAME             PIC X(80) VALUE SPACES.                  
009200     05  WS-SRC-NAME-R REDEFINES WS-SRC-NAME                              
009300                OCCURS 80 TIMES PIC X(01).                                
009400     05  WS-NAME-I               PIC 9(03) COMP VALUE 0.                  
009500     05  WS-NAME-END             PIC 9(03) COMP VALUE 0.                  
009600*                                                                         
009700*    LINKAGE-SHAPED PARAMETER AREA PASSED TO ITMCMP01 - FIELD             
009800*    FOR FIELD THE SAME AS ITMCMP01'S LK-ITMCMP-PARMS (D4483).            
009900 01  WS-ITMCMP-PARMS.                                                     
010000     05  WS-ITM-OLD-NAME         PIC X(80) VALUE SPACES.                  
010100     05  WS-ITM-NEW-NAME         PIC X(80) VALUE SPACES.                  
010200     05  WS-ITM-ADD-COUNT        PIC S9(05) COMP-3 VALUE 0.               
010300     05  WS-ITM-REM-COUNT        PIC S9(05) COMP-3 VALUE 0.               
010400     05  WS-ITM-CHG-COUNT        PIC S9(05) COMP-3 VALUE 0.               
010500     05  WS-ITM-STRUCT-COUNT     PIC S9(05) COMP-3 VALUE 0.               
010600     05  WS-ITM-FILE-CHANGED     PIC X(01) VALUE 'N'.                     
010700     05  WS-ITM-DIFF-COUNT       PIC 9(03) COMP VALUE 0.                  
010800     05  WS-ITM-DIFF-ENTRY OCCURS 200 TIMES                               
010900                INDEXED BY WS-ITM-DIFF-IDX.                               
011000         10  WS-ITM-RPT-TYPE         PIC X(10).                           
011100         10  WS-ITM-RPT-ID           PIC X(40).                           
011200         10  WS-ITM-RPT-FIELD        PIC X(30).                           
011300         10  WS-ITM-RPT-OLD          PIC X(200).                          
011400         10  WS-ITM-RPT-NEW          PIC X(200).                          
011500         10  WS-ITM-RPT-DESC         PIC X(80).                           
011600*                                                                         
011700*    TRAILER-LINE BUILD WORK.                                             
011800 01  WS-TRAILER-WORK.                                                     
011900     05  WS-TRL-REM-ED            PIC ZZZZZZ9.                            
012000     05  WS-TRL-ADD-ED            PIC ZZZZZZ9.                            
012100     05  WS-TRL-CHG-ED            PIC ZZZZZZ9.                            
012200     05  WS-TRL-STR-ED            PIC ZZZZZZ9.                            
012300     05  FILLER                   PIC X(08) VALUE SPACES.                 
012400*                                                                         
012500 COPY DATSTAT.                                                            
012600*                                                                         
012700*    RUN-SUMMARY PRINT LINE WORK - EDITED PICTURES PER THE OPS            
012800*    END-OF-RUN REPORT FORMAT (D4602).                                    
012900 01  WS-PRINT-WORK.                                                       
013000     05  WS-PRT-FILES-TOTAL      PIC ZZZZ9.                               
013100     05  WS-PRT-FILES-CHANGED    PIC ZZZZ9.                               
013200     05  WS-PRT-ADDED            PIC ZZZZZZ9.                             
013300     05  WS-PRT-REMOVED          PIC ZZZZZZ9.                             
013400     05  WS-PRT-CHANGED          PIC ZZZZZZ9.                             
013500     05  WS-PRT-STRUCT           PIC ZZZZZZ9.                             
013600     05  FILLER                  PIC X(10) VALUE SPACES.                  
013700****************************************************************          
013800 PROCEDURE DIVISION.                                                      
013900****************************************************************          
014000*                                                                         
014100 000-MAIN.                                                                
014200     PERFORM 0100-INITIALIZE.                                             
014300     IF NOT WS-ABORT-RUN                                                  
014400         PERFORM 100-PROCESS-FILE-PAIRS                                   
014500             THRU 199-PROCESS-FILE-PAIRS-EXIT                             
014600     END-IF.                                                              
014700     PERFORM 900-PRINT-RUN-STATS.                                         
014800     GOBACK.                                                              
014900*                                                                         
015000 0100-INITIALIZE.                                                         
015100     MOVE SPACES TO WS-CONTROL-CARD.                                      
015200     ACCEPT WS-CONTROL-CARD.                                              
015300     PERFORM 0105-SCRUB-OLD-NAME-NULLS.                                   
015400     DISPLAY 'ITNCMP01 - SYSIN - ' WS-CTL-CARD-ALT.                       
015500     MOVE 0 TO STAT-FILES-TOTAL.                                          
015600     MOVE 0 TO STAT-FILES-CHANGED.                                        
015700     MOVE 0 TO STAT-ADDED STAT-REMOVED.                                   
015800     MOVE 0 TO STAT-CHANGED STAT-STRUCT.                                  
015900     IF WS-CTL-OLD-NAME = SPACES AND WS-CTL-NEW-NAME = SPACES             
016000         DISPLAY 'ITNCMP01 - BOTH SIDES OF THE PAIR ARE BLANK -'          
016100         DISPLAY '           RUN ABORTED.'                                
016200         MOVE 'Y' TO WS-ABORT-SW                                          
016300         MOVE 16 TO RETURN-CODE                                           
016400     END-IF.                                                              
016500 0100-INITIALIZE-EXIT.                                                    
016600     EXIT.                                                                
016700*                                                                         
016800*    SOME OLDER SCHEDULERS PAD AN UNDERSIZED SYSIN CARD WITH              
016900*    LOW-VALUES RATHER THAN SPACES - BLANK THOSE OUT SO THE               
017000*    RELATIVE NAME COMPARES CLEAN AGAINST ITMCMP01'S TABLES               
017100*    (D4519).                                                             
017200 0105-SCRUB-OLD-NAME-NULLS.                                               
017300     PERFORM 0106-SCRUB-ONE-BYTE                                          
017400         VARYING WS-CTL-OLD-IDX FROM 1 BY 1                               
017500         UNTIL WS-CTL-OLD-IDX > 80.                                       
017600*                                                                         
017700 0106-SCRUB-ONE-BYTE.                                                     
017800     IF WS-CTL-OLD-NAME-R(WS-CTL-OLD-IDX) = LOW-VALUE                     
017900         MOVE SPACE TO WS-CTL-OLD-NAME-R(WS-CTL-OLD-IDX)                  
018000     END-IF.                                                              
018100*                                                                         
018200****************************************************************          
018300*    100 SERIES - DRIVE ONE OLD/NEW FILE PAIR THRU ITMCMP01    *          
018400****************************************************************          
018500 100-PROCESS-FILE-PAIRS.                                                  
018600     MOVE SPACES TO WS-ITMCMP-PARMS.                                      
018700     MOVE WS-CTL-OLD-NAME TO WS-ITM-OLD-NAME.                             
018800     MOVE WS-CTL-NEW-NAME TO WS-ITM-NEW-NAME.                             
018900     MOVE +0 TO WS-ITM-ADD-COUNT WS-ITM-REM-COUNT.                        
019000     MOVE +0 TO WS-ITM-CHG-COUNT WS-ITM-STRUCT-COUNT.                     
019100     MOVE 'N' TO WS-ITM-FILE-CHANGED.                                     
019200     MOVE 0 TO WS-ITM-DIFF-COUNT.                                         
019300     CALL 'ITMCMP01' USING WS-ITMCMP-PARMS.                               
019400     PERFORM 120-BUILD-REPORT-NAME.                                       
019500     PERFORM 200-OPEN-REPORT-FILE.                                        
019600     IF WS-DIFRPT-STATUS = '00'                                           
019700         PERFORM 400-WRITE-DIFF-LINES                                     
019800             VARYING WS-ITM-DIFF-IDX FROM 1 BY 1                          
019900             UNTIL WS-ITM-DIFF-IDX > WS-ITM-DIFF-COUNT                    
020000         PERFORM 490-WRITE-TRAILER-LINE                                   
020100         CLOSE DIFF-REPORT-FILE                                           
020200     END-IF.                                                              
020300     PERFORM 700-ACCUM-STATISTICS.                                        
020400 199-PROCESS-FILE-PAIRS-EXIT.                                             
020500     EXIT.                                                                
020600*                                                                         
020700*    OUTPUT NAME = RELATIVE PATH OF WHICHEVER SIDE IS PRESENT,            
020800*    PATH SEPARATORS CHANGED TO '_', SUFFIXED '.DIFF' (USES THE           
020900*    OLD NAME WHEN BOTH SIDES ARE PRESENT - SAME ID, SAME NAME            
021000*    ON BOTH SIDES).                                                      
021100 120-BUILD-REPORT-NAME.                                                   
021200     MOVE SPACES TO WS-SRC-NAME.                                          
021300     IF WS-CTL-OLD-NAME NOT = SPACES                                      
021400         MOVE WS-CTL-OLD-NAME TO WS-SRC-NAME                              
021500     ELSE                                                                 
021600         MOVE WS-CTL-NEW-NAME TO WS-SRC-NAME                              
021700     END-IF.                                                              
021800     PERFORM 125-SWAP-SEPARATORS                                          
021900         VARYING WS-NAME-I FROM 1 BY 1 UNTIL WS-NAME-I > 80.              
022000     MOVE SPACES TO WS-RPT-ASSIGN-NAME.                                   
022100     MOVE WS-SRC-NAME TO WS-RPT-ASSIGN-NAME.                              
022200     PERFORM 130-FIND-NAME-END.                                           
022300     IF WS-NAME-END > 0 AND WS-NAME-END < 76                              
022400         STRING WS-RPT-ASSIGN-NAME(1:WS-NAME-END) '.DIFF'                 
022500                 DELIMITED BY SIZE                                        
022600             INTO WS-RPT-ASSIGN-NAME                                      
022700     END-IF.                                                              
022800*                                                                         
022900 125-SWAP-SEPARATORS.                                                     
023000     IF WS-SRC-NAME-R(WS-NAME-I) = '/'                                    
023100         MOVE '_' TO WS-SRC-NAME-R(WS-NAME-I)                             
023200     END-IF.                                                              
023300*                                                                         
023400 130-FIND-NAME-END.                                                       
023500     MOVE 0 TO WS-NAME-END.                                               
023600     PERFORM 135-SCAN-NAME-END                                            
023700         VARYING WS-NAME-I FROM 80 BY -1                                  
023800         UNTIL WS-NAME-I < 1 OR WS-NAME-END NOT = 0.                      
023900*                                                                         
024000 135-SCAN-NAME-END.                                                       
024100     IF WS-SRC-NAME-R(WS-NAME-I) NOT = SPACE                              
024200         MOVE WS-NAME-I TO WS-NAME-END                                    
024300     END-IF.                                                              
024400*                                                                         
024500 200-OPEN-REPORT-FILE.                                                    
024600     OPEN OUTPUT DIFF-REPORT-FILE.                                        
024700     IF WS-DIFRPT-STATUS NOT = '00'                                       
024800         DISPLAY 'ITNCMP01 - UNABLE TO OPEN DIFF REPORT - STATUS'         
024900         DISPLAY '           ' WS-DIFRPT-STATUS                           
025000     END-IF.                                                              
025100*                                                                         
025200****************************************************************          
025300*    400 SERIES - WRITE THE DIFF REPORT, ONE LINE PER          *          
025400*    ORDER ITMCMP01 LEFT THEM (REMOVED, ADDED, CHANGED, THEN    *         
025500*    STRUCT), FOLLOWED BY ONE TRAILER LINE (D4602).             *         
025600****************************************************************          
025700 400-WRITE-DIFF-LINES.                                                    
025800     MOVE SPACES TO RPT-DETAIL-LINE.                                      
025900     MOVE WS-ITM-RPT-TYPE(WS-ITM-DIFF-IDX) TO RPT-TYPE.                   
026000     MOVE WS-ITM-RPT-ID(WS-ITM-DIFF-IDX) TO RPT-ID.                       
026100     MOVE WS-ITM-RPT-FIELD(WS-ITM-DIFF-IDX) TO RPT-FIELD.                 
026200     MOVE WS-ITM-RPT-OLD(WS-ITM-DIFF-IDX) TO RPT-OLD.                     
026300     MOVE WS-ITM-RPT-NEW(WS-ITM-DIFF-IDX) TO RPT-NEW.                     
026400     MOVE WS-ITM-RPT-DESC(WS-ITM-DIFF-IDX) TO RPT-DESC.                   
026500     WRITE RPT-DETAIL-LINE.                                               
026600*                                                                         
026700 490-WRITE-TRAILER-LINE.                                                  
026800     MOVE WS-ITM-REM-COUNT TO WS-TRL-REM-ED.                              
026900     MOVE WS-ITM-ADD-COUNT TO WS-TRL-ADD-ED.                              
027000     MOVE WS-ITM-CHG-COUNT TO WS-TRL-CHG-ED.                              
027100     MOVE WS-ITM-STRUCT-COUNT TO WS-TRL-STR-ED.                           
027200     MOVE SPACES TO RPT-DETAIL-LINE.                                      
027300     MOVE 'TRAILER' TO RPT-TYPE.                                          
027400     STRING 'REMOVED=' WS-TRL-REM-ED ' ADDED=' WS-TRL-ADD-ED              
027500             DELIMITED BY SIZE                                            
027600         INTO RPT-OLD.                                                    
027700     STRING 'CHANGED=' WS-TRL-CHG-ED ' STRUCT=' WS-TRL-STR-ED             
027800             DELIMITED BY SIZE                                            
027900         INTO RPT-NEW.                                                    
028000     WRITE RPT-DETAIL-LINE.                                               
028100*                                                                         
028200****************************************************************          
028300*    700 SERIES - ACCUMULATE RUN-STATISTICS FROM THIS PAIR'S    *         
028400*    ITMCMP01 RESULT.                                           *         
028500****************************************************************          
028600 700-ACCUM-STATISTICS.                                                    
028700     ADD 1 TO STAT-FILES-TOTAL.                                           
028800     IF WS-ITM-FILE-CHANGED = 'Y'                                         
028900         ADD 1 TO STAT-FILES-CHANGED                                      
029000     END-IF.                                                              
029100     ADD WS-ITM-ADD-COUNT TO STAT-ADDED.                                  
029200     ADD WS-ITM-REM-COUNT TO STAT-REMOVED.                                
029300     ADD WS-ITM-CHG-COUNT TO STAT-CHANGED.                                
029400     ADD WS-ITM-STRUCT-COUNT TO STAT-STRUCT.                              
029500*                                                                         
029600****************************************************************          
029700*    900 SERIES - RUN STATISTICS SUMMARY, PRINTED AT END OF     *         
029800*    RUN PER THE OPS REPORT FORMAT (D4602).                     *         
029900****************************************************************          
030000 900-PRINT-RUN-STATS.                                                     
030100     MOVE STAT-FILES-TOTAL TO WS-PRT-FILES-TOTAL.                         
030200     MOVE STAT-FILES-CHANGED TO WS-PRT-FILES-CHANGED.                     
030300     MOVE STAT-ADDED TO WS-PRT-ADDED.                                     
030400     MOVE STAT-REMOVED TO WS-PRT-REMOVED.                                 
030500     MOVE STAT-CHANGED TO WS-PRT-CHANGED.                                 
030600     MOVE STAT-STRUCT TO WS-PRT-STRUCT.                                   
030700     DISPLAY 'FILES PROCESSED:       ' WS-PRT-FILES-TOTAL.                
030800     DISPLAY 'FILES WITH CHANGES:    ' WS-PRT-FILES-CHANGED.              
030900     DISPLAY 'RECORDS ADDED:       ' WS-PRT-ADDED.                        
031000     DISPLAY 'RECORDS REMOVED:     ' WS-PRT-REMOVED.                      
031100     DISPLAY 'FIELDS CHANGED:      ' WS-PRT-CHANGED.                      
031200     DISPLAY 'STRUCTURE CHANGES:   ' WS-PRT-STRUCT.                       
